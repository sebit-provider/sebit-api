000100******************************************************************
000200* LSMRVOUT - SEBIT-LSMRV DETAIL OUTPUT, ONE REC PER INPUT REC
000300******************************************************************
000400 01  LSMRVOUT-REC.
000500     05  LSMRVOUT-EVALUATION-LABEL      PIC X(20).
000600     05  LSMRVOUT-EVALUATION-LABEL-R REDEFINES LSMRVOUT-EVALUATION-LABEL.
000700         10  LSMRVOUT-EVALUATION-TAG    PIC X(14).
000800         10  LSMRVOUT-EVALUATION-SUFFIX PIC X(6).
000900     05  LSMRVOUT-PROB-DISTRIBUTION-A   PIC S9(9)V9(6) COMP-3.
001000     05  LSMRVOUT-PROB-DISTRIBUTION-B   PIC S9(9)V9(6) COMP-3.
001100     05  LSMRVOUT-GROWTH-CORRECTION     PIC S9(9)V9(6) COMP-3.
001200     05  FILLER                         PIC X(15).
001300     05  LSMRVOUT-CUMULATIVE-ADJ-VALUE  PIC S9(9)V9(6) COMP-3.
001400     05  LSMRVOUT-EXPECTED-ADJ-VALUE    PIC S9(9)V9(6) COMP-3.
001500     05  LSMRVOUT-FINAL-ADJ-AMOUNT      PIC S9(13)V99 COMP-3.
001600*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001700*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
001800*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
001900*    EVERY RECORD DOWNSTREAM.
002000     05  FILLER                         PIC X(185).
