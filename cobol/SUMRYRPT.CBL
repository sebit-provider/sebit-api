000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SUMRYRPT.
000300 AUTHOR.         EJ.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   08/09/1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  08/09/88 EJ   0513  ORIGINAL - READS SUMMARY-OUT WRITTEN BY THE
001100*                      FOUR SERVICE DRIVERS AND PRINTS THE SERIES
001200*                      CONTROL-BREAK REPORT.  LAST STEP IN THE
001300*                      NIGHTLY CHAIN.
001400*  04/18/91 DRH  0618  SUBTOTAL LINE NOW CARRIES THE ENTRY COUNT,
001500*                      NOT JUST THE DOLLAR SUM - AUDIT ASKED FOR
001600*                      BOTH ON THE SAME LINE.
001700*  09/02/94 HGT  0672  GRAND TOTAL LINE ADDED AT END OF REPORT.
001800*  01/06/99 HGT  Y2K  RUN-DATE IS OPERATOR-SUPPLIED, NOT SYSTEM
001900*                      CLOCK DERIVED - Y2K N/A PER MEMO 99-014.
002000*  09/30/05 PDK  1208  CONFIRMED SUMMARY-OUT ARRIVES WITH SERIES
002100*                      GROUPS ALREADY CONTIGUOUS - NO SORT STEP
002200*                      NEEDED AHEAD OF THIS PROGRAM.
002300******************************************************************
002400* SUMRYRPT - PRINTS THE SEBIT SUMMARY REPORT.  SUMMARY-OUT HOLDS
002500* ONE SUMENT-REC PER VALUATION RECORD PROCESSED BY ANY OF THE
002600* FOUR SERVICE DRIVERS, IN THE ORDER THOSE DRIVERS RAN - SERIES
002700* GROUPS ARRIVE CONTIGUOUS SO THE BREAK LOGIC BELOW NEEDS NO SORT.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS VALID-SIGN IS '+' '-'
003400     UPSI-0 ON STATUS IS SEBIT-DEBUG-ON
003500     UPSI-0 OFF STATUS IS SEBIT-DEBUG-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SUMMARY-IN-FILE  ASSIGN TO SUMMARY-OUT
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS IS WS-SUM-IN-STATUS.
004100     SELECT REPORT-OUT-FILE  ASSIGN TO REPORT-OUT
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WS-RPT-OUT-STATUS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700*
004800 FD  SUMMARY-IN-FILE
004900     LABEL RECORDS ARE STANDARD
005000     DATA RECORD IS SUMENT-REC.
005100     COPY SUMENT.
005200*
005300 FD  REPORT-OUT-FILE
005400     LABEL RECORDS ARE STANDARD
005500     DATA RECORD IS RPT-LINE.
005600 01  RPT-LINE                       PIC X(132).
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-FILE-STATUSES.
006100     05  WS-SUM-IN-STATUS           PIC XX.
006200     05  WS-RPT-OUT-STATUS          PIC XX.
006300     05  FILLER                     PIC X(4).
006400*
006500 01  WS-SWITCHES.
006600     05  SUM-EOF-SW                 PIC 9(1) VALUE 0.
006700        88  SUM-AT-EOF                  VALUE 1.
006800     05  WS-FIRST-ENTRY-SW          PIC X(1) VALUE 'Y'.
006900        88  WS-IS-FIRST-ENTRY           VALUE 'Y'.
007000        88  WS-IS-NOT-FIRST-ENTRY       VALUE 'N'.
007100     05  FILLER                     PIC X(4).
007200*
007300* THE DRIVER-WIDE READ COUNT AND THE CROSS-SERIES GRAND COUNT ARE
007400* CARRIED AS STANDALONE 77-LEVELS, NOT IN WS-COUNTERS BELOW, SINCE
007500* THEY ARE ROLLED UP AT 9999-FOOT-RTN FROM THE PER-SERIES SUBTOTAL
007600* AND NOT RESET ON EACH BREAK LIKE WS-SERIES-ENTRY-CTR IS.
007700 77  WS-TOTAL-ENTRY-CTR             PIC 9(7) COMP VALUE 0.
007800 77  WS-GRAND-ENTRY-CTR             PIC 9(7) COMP VALUE 0.
007900*
008000 01  WS-COUNTERS.
008100     05  WS-SERIES-ENTRY-CTR        PIC 9(7) COMP VALUE 0.
008200     05  FILLER                     PIC X(4).
008300*
008400 01  WS-BREAK-FIELDS.
008500     05  WS-PREV-SERIES             PIC X(30) VALUE SPACES.
008600     05  WS-SERIES-SUM              PIC S9(13)V99 VALUE 0.
008700*    REDEFINES OF THE SERIES SUBTOTAL, GIVEN ITS OWN NAME SO THE
008800*    NEGATIVE-SUBTOTAL AUDIT FLAG IN 2100-SERIES-BREAK READS AS A
008900*    TEST ON THE ROLLED-UP FIGURE RATHER THAN ON THE ACCUMULATOR.
009000     05  WS-SERIES-SUM-R REDEFINES WS-SERIES-SUM
009100                                    PIC S9(13)V99.
009200     05  WS-GRAND-SUM               PIC S9(13)V99 VALUE 0.
009300*    REDEFINES OF THE GRAND TOTAL, GIVEN ITS OWN NAME SO THE SAME
009400*    AUDIT FLAG IN 3000-FINISH READS AS A TEST ON THE FINAL FIGURE
009500*    RATHER THAN ON THE ACCUMULATOR THE BREAK LOGIC ROLLS INTO.
009600     05  WS-GRAND-SUM-R REDEFINES WS-GRAND-SUM
009700                                    PIC S9(13)V99.
009800     05  WS-HOLD-SERIES             PIC X(30).
009900*    REDEFINES OF THE HELD SERIES LABEL, GIVEN ITS OWN NAME SO THE
010000*    NEGATIVE-SUBTOTAL AUDIT MESSAGE NAMES THE SERIES FROM THE
010100*    HOLD FIELD RATHER THAN FROM WS-PREV-SERIES, WHICH 2100 HAS
010200*    ALREADY MOVED FORWARD BY THE TIME THE MESSAGE PRINTS.
010300     05  WS-HOLD-SERIES-R REDEFINES WS-HOLD-SERIES
010400                                    PIC X(30).
010500     05  FILLER                     PIC X(6).
010600*
010700 01  HL-HEADING-LINE.
010800     05  HL-FILLER-1                PIC X(10) VALUE SPACES.
010900     05  HL-TITLE                   PIC X(40)
011000         VALUE 'SEBIT ENGINE - SUMMARY REPORT'.
011100     05  HL-FILLER-2                PIC X(82) VALUE SPACES.
011200*
011300 01  HL2-COLUMN-LINE.
011400     05  HL2-FILLER-1               PIC X(10) VALUE SPACES.
011500     05  HL2-SERIES-HDG             PIC X(30) VALUE 'SERIES'.
011600     05  HL2-MODEL-HDG              PIC X(16) VALUE 'MODEL'.
011700     05  HL2-AMOUNT-HDG             PIC X(18)
011800         VALUE 'HEADLINE AMOUNT'.
011900     05  HL2-CURRENCY-HDG           PIC X(3) VALUE 'CUR'.
012000     05  HL2-FILLER-2               PIC X(55) VALUE SPACES.
012100*
012200 01  DT-DETAIL-LINE.
012300     05  DT-FILLER-1                PIC X(10) VALUE SPACES.
012400     05  DT-SERIES                  PIC X(30).
012500     05  DT-MODEL                   PIC X(16).
012600     05  DT-AMOUNT                  PIC -(12)9.99.
012700     05  DT-FILLER-2                PIC X(3) VALUE SPACES.
012800     05  DT-CURRENCY                PIC X(3).
012900     05  DT-FILLER-3                PIC X(52) VALUE SPACES.
013000*
013100 01  ST-SUBTOTAL-LINE.
013200     05  ST-FILLER-1                PIC X(10) VALUE SPACES.
013300     05  ST-LABEL                   PIC X(12) VALUE '  SUBTOTAL'.
013400     05  ST-SERIES                  PIC X(30).
013500     05  ST-ENTRY-COUNT             PIC ZZZ,ZZ9.
013600     05  ST-FILLER-2                PIC X(3) VALUE SPACES.
013700     05  ST-AMOUNT                  PIC -(12)9.99.
013800     05  ST-FILLER-3                PIC X(58) VALUE SPACES.
013900*
014000 01  GT-GRAND-TOTAL-LINE.
014100     05  GT-FILLER-1                PIC X(10) VALUE SPACES.
014200     05  GT-LABEL                   PIC X(30)
014300         VALUE 'GRAND TOTAL'.
014400     05  GT-ENTRY-COUNT             PIC ZZZ,ZZ9.
014500     05  GT-FILLER-2                PIC X(3) VALUE SPACES.
014600     05  GT-AMOUNT                  PIC -(12)9.99.
014700     05  GT-FILLER-3                PIC X(70) VALUE SPACES.
014800*
014900 PROCEDURE DIVISION.
015000*
015100 1000-MAIN.
015200     DISPLAY SPACES UPON CRT.
015300     DISPLAY '* * * *  B E G I N   S U M R Y R P T . C B L'
015400         UPON CRT AT 1401.
015500     OPEN INPUT SUMMARY-IN-FILE.
015600     OPEN OUTPUT REPORT-OUT-FILE.
015700     WRITE RPT-LINE FROM HL-HEADING-LINE.
015800     WRITE RPT-LINE FROM HL2-COLUMN-LINE.
015900     PERFORM 2000-PROCESS-ENTRY THRU 2000-PROCESS-ENTRY-EXIT
016000         UNTIL SUM-AT-EOF.
016100     PERFORM 3000-FINISH.
016200 1000-MAIN-EXIT.
016300     EXIT.
016400*
016500 2000-PROCESS-ENTRY.
016600     READ SUMMARY-IN-FILE AT END
016700         MOVE 1 TO SUM-EOF-SW
016800         GO TO 2000-PROCESS-ENTRY-EXIT.
016900     IF WS-IS-FIRST-ENTRY
017000         MOVE SUMENT-SERIES TO WS-PREV-SERIES
017100         MOVE 'N' TO WS-FIRST-ENTRY-SW
017200     ELSE
017300         IF SUMENT-SERIES NOT = WS-PREV-SERIES
017400             PERFORM 2100-SERIES-BREAK.
017500     MOVE SUMENT-SERIES    TO DT-SERIES.
017600     MOVE SUMENT-MODEL     TO DT-MODEL.
017700     MOVE SUMENT-HEADLINE-AMOUNT TO DT-AMOUNT.
017800     MOVE SUMENT-CURRENCY  TO DT-CURRENCY.
017900     WRITE RPT-LINE FROM DT-DETAIL-LINE.
018000     ADD SUMENT-HEADLINE-AMOUNT TO WS-SERIES-SUM.
018100     ADD 1 TO WS-SERIES-ENTRY-CTR.
018200     ADD 1 TO WS-TOTAL-ENTRY-CTR.
018300 2000-PROCESS-ENTRY-EXIT.
018400     EXIT.
018500*
018600*    2100-SERIES-BREAK WRITES THE SUBTOTAL LINE FOR THE SERIES
018700*    JUST FINISHED, ROLLS IT INTO THE GRAND TOTAL, AND RESETS THE
018800*    PER-SERIES ACCUMULATORS FOR THE NEW SERIES.
018900 2100-SERIES-BREAK.
019000     MOVE WS-PREV-SERIES        TO ST-SERIES.
019100     MOVE WS-SERIES-ENTRY-CTR   TO ST-ENTRY-COUNT.
019200     MOVE WS-SERIES-SUM         TO ST-AMOUNT.
019300     MOVE WS-PREV-SERIES        TO WS-HOLD-SERIES.
019400*    A SERIES SUBTOTAL BELOW ZERO MEANS THE GAIN/LOSS AND REVALUED
019500*    HEADLINE AMOUNTS ACROSS ITS MODELS NETTED NEGATIVE - NOT AN
019600*    ERROR, BUT AUDIT WANTS IT FLAGGED ON THE CONSOLE AS IT PRINTS.
019700     IF WS-SERIES-SUM-R < 0
019800         DISPLAY 'SERIES SUBTOTAL NEGATIVE - ' WS-HOLD-SERIES-R
019900             UPON CRT.
020000     WRITE RPT-LINE FROM ST-SUBTOTAL-LINE.
020100     ADD WS-SERIES-SUM          TO WS-GRAND-SUM.
020200     ADD WS-SERIES-ENTRY-CTR    TO WS-GRAND-ENTRY-CTR.
020300     MOVE 0 TO WS-SERIES-SUM.
020400     MOVE 0 TO WS-SERIES-ENTRY-CTR.
020500     MOVE SUMENT-SERIES TO WS-PREV-SERIES.
020600*
020700 3000-FINISH.
020800     IF WS-IS-NOT-FIRST-ENTRY
020900         PERFORM 2100-SERIES-BREAK.
021000*    SAME NEGATIVE-FIGURE AUDIT FLAG AS THE PER-SERIES BREAK ABOVE,
021100*    NOW APPLIED TO THE CROSS-SERIES GRAND TOTAL.
021200     IF WS-GRAND-SUM-R < 0
021300         DISPLAY 'GRAND TOTAL NEGATIVE - CHECK FEED' UPON CRT.
021400     MOVE WS-GRAND-ENTRY-CTR TO GT-ENTRY-COUNT.
021500     MOVE WS-GRAND-SUM       TO GT-AMOUNT.
021600     WRITE RPT-LINE FROM GT-GRAND-TOTAL-LINE.
021700     DISPLAY 'SUMMARY ENTRIES READ  =' WS-TOTAL-ENTRY-CTR
021800         UPON CRT.
021900     CLOSE SUMMARY-IN-FILE REPORT-OUT-FILE.
022000     STOP RUN.
