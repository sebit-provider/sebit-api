000100******************************************************************
000200* PSRASIN -  SEBIT-PSRAS (PREPAID/SUBSCRIPTION REVENUE) INPUT
000300******************************************************************
000400 01  PSRASIN-REC.
000500     05  PSRASIN-PORTFOLIO-LABEL        PIC X(20).
000600     05  PSRASIN-PORTFOLIO-LABEL-R REDEFINES PSRASIN-PORTFOLIO-LABEL.
000700         10  PSRASIN-PORTFOLIO-TAG      PIC X(14).
000800         10  PSRASIN-PORTFOLIO-SUFFIX   PIC X(6).
000900     05  PSRASIN-PREPAID-COST-AVG-1Y    PIC S9(13)V99 COMP-3.
001000     05  PSRASIN-PREPAID-COST-TOT-1Y    PIC S9(13)V99 COMP-3.
001100     05  PSRASIN-NEW-SUB-TOTAL-PAYMENT  PIC S9(13)V99 COMP-3.
001200     05  PSRASIN-TOTAL-CUST-PAYMENTS    PIC S9(13)V99 COMP-3.
001300     05  PSRASIN-CANCELLED-CUST-PMTS    PIC S9(13)V99 COMP-3.
001400     05  FILLER                         PIC X(15).
001500     05  PSRASIN-TOTAL-PREPD-UNEARNED   PIC S9(13)V99 COMP-3.
001600     05  PSRASIN-TOTAL-CONTRACT-DEP     PIC S9(13)V99 COMP-3.
001700     05  PSRASIN-SUBSCRIBER-COUNT       PIC S9(9)V99 COMP-3.
001800     05  PSRASIN-NEW-CONTRACT-COUNT     PIC S9(9)V99 COMP-3.
001900     05  PSRASIN-RETAINED-CONTR-COUNT   PIC S9(9)V99 COMP-3.
002000     05  PSRASIN-NEW-SUBSCRIBER-COUNT   PIC S9(9)V99 COMP-3.
002100     05  PSRASIN-TOTAL-SUBSCRIBERS      PIC S9(9)V99 COMP-3.
002200     05  PSRASIN-CANCELLED-CUSTOMERS    PIC S9(9)V99 COMP-3.
002300     05  PSRASIN-CURRENT-YEAR-YIELD     PIC S9(9)V9(6) COMP-3.
002400     05  PSRASIN-COVARIANCE-CE-PREPAID  PIC S9(9)V9(6) COMP-3.
002500     05  PSRASIN-VARIANCE-CE-ADJ        PIC S9(9)V9(6) COMP-3.
002600*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002700*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002800*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002900*    EVERY RECORD DOWNSTREAM.
003000     05  FILLER                         PIC X(185).
