000100******************************************************************
000200* COCIMIN -  SEBIT-C-OCIM (COMPOUND OCI MODEL) INPUT
000300* HEADER FIELDS PLUS UP TO 8 QUARTER ROWS, FLATTENED INTO ONE
000400* FIXED RECORD.  COCIMIN-QUARTER-COUNT GOVERNS HOW MANY OF THE
000500* 8 QUARTER GROUPS ARE POPULATED; QUARTERS MUST ARRIVE ASCENDING
000600* BY QUARTER-INDEX (ENFORCED BY RISKSVC 4010-COCIM-EDIT).
000700******************************************************************
000800 01  COCIMIN-REC.
000900     05  COCIMIN-PORTFOLIO-LABEL        PIC X(20).
001000     05  COCIMIN-PORTFOLIO-LABEL-R REDEFINES COCIMIN-PORTFOLIO-LABEL.
001100         10  COCIMIN-PORTFOLIO-TAG      PIC X(14).
001200         10  COCIMIN-PORTFOLIO-SUFFIX   PIC X(6).
001300     05  COCIMIN-OCI-ACCOUNT-BALANCE    PIC S9(13)V99 COMP-3.
001400     05  COCIMIN-TOTAL-OCI-AMOUNT       PIC S9(13)V99 COMP-3.
001500     05  COCIMIN-POLICY-RATE            PIC S9(3)V9(6) COMP-3.
001600     05  COCIMIN-LIFE-YEARS-REMAINING   PIC S9(3)V99 COMP-3.
001700     05  FILLER                         PIC X(15).
001800     05  COCIMIN-INITIAL-RECOG-AMT      PIC S9(13)V99 COMP-3.
001900     05  COCIMIN-YEAR-END-BALANCE       PIC S9(13)V99 COMP-3.
002000*    SIGN VIEW OF THE YEAR-END BALANCE, CARRIED UNDER ITS OWN NAME
002100*    SINCE THE ROLL-FORWARD AUDIT ON THE OCI SERIES REPORTS A
002200*    DEFICIT PORTFOLIO BY THIS FIELD RATHER THAN THE ACCOUNT ONE.
002300     05  COCIMIN-YR-END-BAL-R REDEFINES COCIMIN-YEAR-END-BALANCE
002400                                        PIC S9(13)V99 COMP-3.
002500     05  COCIMIN-QUARTER-COUNT          PIC 9(2).
002600     05  COCIMIN-QUARTER-TBL OCCURS 8 TIMES.
002700         10  COCIMIN-QUARTER-INDEX      PIC 9(2).
002800         10  COCIMIN-PRE-COMPOUND-BAL   PIC S9(13)V99 COMP-3.
002900         10  COCIMIN-POST-COMPOUND-BAL  PIC S9(13)V99 COMP-3.
003000         10  COCIMIN-CURR-Q-YIELD       PIC S9(3)V9(6) COMP-3.
003100         10  COCIMIN-PREV-Q-YIELD       PIC S9(3)V9(6) COMP-3.
003200         10  COCIMIN-PREV-Q-RATE        PIC S9(3)V9(6) COMP-3.
003300         10  COCIMIN-CURR-Q-RATE        PIC S9(3)V9(6) COMP-3.
003400         10  FILLER                     PIC X(6).
003500*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
003600*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003700*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003800*    EVERY RECORD DOWNSTREAM.
003900     05  FILLER                         PIC X(150).
