000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITCOS.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   03/18/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  03/18/87 RLM  0005  ORIGINAL - COSINE VIA THE IDENTITY
001100*                      COS(X) = SIN(X + 90), BUILT ON TOP OF
001200*                      SEBITSIN SO THE DEGREE-REDUCTION AND
001300*                      SERIES CODE ONLY LIVE IN ONE PLACE.
001400*  10/10/88 RLM  0047  FOLLOWED SEBITSIN'S REDUCTION FIX.
001500*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, MEMO 99-014.
001600******************************************************************
001700* SEBITCOS - COSINE OF AN ARGUMENT IN DEGREES.  CALLED BY THE
001800* ANALYSIS SERVICE DRIVER'S WAVE-TERM STEP (TCT-BEAM MODEL).
001900*
002000* LINKAGE:  CALL 'SEBITCOS' USING COS-ARGUMENT-DEG COS-RESULT.
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600*
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900* THE INVOCATION COUNT AND THE QUARTER-TURN CONSTANT USED ON THE
003000* SHIFT COMPUTE ARE CARRIED AS STANDALONE 77-LEVELS RATHER THAN
003100* IN WS-COS-FIELDS BELOW - NEITHER ONE IS PART OF THE ARGUMENT/
003200* RESULT CHAIN THAT FIELD GROUP HOLDS, SAME HABIT AS ASSETSVC'S
003300* WS-SUB-1/WS-SUB-2.
003400 77  WS-CALL-CTR               PIC S9(4) COMP VALUE 0.
003500 77  WS-QUARTER-TURN-DEG       PIC S9(3) COMP VALUE 90.
003600*
003700 01  WS-COS-FIELDS.
003800     05  WS-RAW-ARGUMENT        PIC S9(7)V9(6) COMP-3.
003900     05  WS-SHIFTED-DEG          PIC S9(7)V9(6) COMP-3.
004000     05  WS-COS-HOLD-RESULT      PIC S9(5)V9(9) COMP-3.
004100*    REDEFINES OF THE HELD RESULT, GIVEN ITS OWN NAME SO THE
004200*    ZERO-CROSSING FLOOR BELOW READS AS A GUARD ON THE RESULT
004300*    RATHER THAN ON THE FIELD SEBITSIN FILLS IN.
004400     05  WS-COS-HOLD-RESULT-R REDEFINES WS-COS-HOLD-RESULT
004500                                    PIC S9(5)V9(9) COMP-3.
004600     05  FILLER                  PIC X(6).
004700*
004800 LINKAGE SECTION.
004900 01  COS-ARGUMENT-DEG           PIC S9(7)V9(6) COMP-3.
005000 01  COS-RESULT                 PIC S9(5)V9(9) COMP-3.
005100*
005200 PROCEDURE DIVISION USING COS-ARGUMENT-DEG COS-RESULT.
005300*
005400 0100-MAIN.
005500     ADD 1 TO WS-CALL-CTR.
005600     MOVE COS-ARGUMENT-DEG TO WS-RAW-ARGUMENT.
005700     COMPUTE WS-SHIFTED-DEG = WS-RAW-ARGUMENT + WS-QUARTER-TURN-DEG.
005800     CALL 'SEBITSIN' USING WS-SHIFTED-DEG WS-COS-HOLD-RESULT.
005900*    FLOOR A NEAR-ZERO RESULT AT THE 90/270 DEGREE BOUNDARIES -
006000*    SEE SEBITSIN 0047, SAME RESIDUE SHOWS UP ONE QUARTER-TURN
006100*    LATER THROUGH THIS MEMBER.
006200     IF WS-COS-HOLD-RESULT-R < 0.000001 AND
006300         WS-COS-HOLD-RESULT-R > -0.000001
006400         MOVE 0 TO WS-COS-HOLD-RESULT-R.
006500     MOVE WS-COS-HOLD-RESULT TO COS-RESULT.
006600     GOBACK.
