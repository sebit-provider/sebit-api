000100******************************************************************
000200* CPMRVIN -  SEBIT-CPMRV (CRYPTO MARKET RISK REVALUATION) INPUT
000300******************************************************************
000400 01  CPMRVIN-REC.
000500     05  CPMRVIN-ASSET-LABEL            PIC X(20).
000600     05  CPMRVIN-ASSET-LABEL-R REDEFINES CPMRVIN-ASSET-LABEL.
000700         10  CPMRVIN-ASSET-TAG          PIC X(14).
000800         10  CPMRVIN-ASSET-SUFFIX       PIC X(6).
000900     05  CPMRVIN-LY-GROWTH-RATE         PIC S9(9)V9(6) COMP-3.
001000     05  CPMRVIN-LY-DRAWDOWN            PIC S9(9)V9(6) COMP-3.
001100     05  CPMRVIN-CY-CUM-GROWTH          PIC S9(9)V9(6) COMP-3.
001200     05  CPMRVIN-CY-CUM-DRAWDOWN        PIC S9(9)V9(6) COMP-3.
001300     05  FILLER                         PIC X(15).
001400     05  CPMRVIN-CURRENT-FAIR-VALUE     PIC S9(13)V99 COMP-3.
001500     05  CPMRVIN-MONTHS-ELAPSED-FLAG    PIC X.
001600        88  CPMRVIN-MONTHS-ELAPSED-SUPPLIED VALUE 'Y'.
001700        88  CPMRVIN-MONTHS-ELAPSED-ABSENT  VALUE 'N'.
001800     05  CPMRVIN-MONTHS-ELAPSED         PIC 9(2).
001900*    CHARACTER VIEW OF MONTHS ELAPSED - SAME REASON AS THE OTHER
002000*    SEBIT FEEDS' DAY/YEAR-COUNT FIELDS.
002100     05  CPMRVIN-MONTHS-ELAPSED-R REDEFINES CPMRVIN-MONTHS-ELAPSED
002200                                        PIC X(2).
002300*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002400*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002500*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002600*    EVERY RECORD DOWNSTREAM.
002700     05  FILLER                         PIC X(175).
