000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RISKSVC.
000300 AUTHOR.         EJ.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   07/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  07/11/88 EJ   0507  ORIGINAL - RISK & HEDGING DRIVER, RUNS
001100*                      CPRM, C-OCIM AND FAREX AGAINST THE NIGHTLY
001200*                      RISK FEED.  SAME SKELETON AS ASSETSVC.
001300*  04/02/90 DRH  0591  CPRM TRIGGER LADDER REWORKED AFTER TREASURY
001400*                      FLAGGED THE DENOMINATOR-ZERO CASE (STOCK
001500*                      AS THE MAXIMUM) AS UNHANDLED.
001600*  05/19/94 DRH  0668  C-OCIM QUARTER LOOP NOW WRITES ONE DETAIL
001700*                      ROW PER QUARTER INSTEAD OF JUST THE HEADER
001800*                      - AUDIT WANTED THE PER-QUARTER ADJUSTMENT.
001900*  01/06/99 HGT  Y2K  DAY/QUARTER COUNT ARITHMETIC ONLY - Y2K N/A
002000*                      PER MEMO 99-014.
002100*  11/02/04 PDK  1190  FAREX RATIO NORMALISATION LOOP GIVEN A
002200*                      GUARD COUNTER - SAME FIX CLASS AS THE
002300*                      SEBITLN RANGE-REDUCTION LOOP.
002400*  09/30/05 PDK  1206  SUMMARY-OUT OPENED EXTEND - THIRD DRIVER IN
002500*                      THE NIGHTLY CHAIN.
002600******************************************************************
002700* RISKSVC - RISK & HEDGING SERVICE.  RUNS THE CONVERTIBLE-BOND
002800* RISK MODEL (CPRM), THE COMPOUND OCI MODEL (C-OCIM) AND THE
002900* FOREIGN EXCHANGE ADJUSTMENT MODEL (FAREX).
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-SIGN IS '+' '-'
003600     UPSI-0 ON STATUS IS SEBIT-DEBUG-ON
003700     UPSI-0 OFF STATUS IS SEBIT-DEBUG-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CPRM-IN-FILE   ASSIGN TO CPRM-IN
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS IS WS-CPRM-IN-STATUS.
004300     SELECT CPRM-OUT-FILE  ASSIGN TO CPRM-OUT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-CPRM-OUT-STATUS.
004600     SELECT COCIM-IN-FILE  ASSIGN TO COCIM-IN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-COCIM-IN-STATUS.
004900     SELECT COCIM-OUT-FILE ASSIGN TO COCIM-OUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-COCIM-OUT-STATUS.
005200     SELECT FAREX-IN-FILE  ASSIGN TO FAREX-IN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-FAREX-IN-STATUS.
005500     SELECT FAREX-OUT-FILE ASSIGN TO FAREX-OUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-FAREX-OUT-STATUS.
005800     SELECT SUMMARY-OUT-FILE ASSIGN TO SUMMARY-OUT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-SUM-OUT-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  CPRM-IN-FILE
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS CPRMIN-REC.
006800     COPY CPRMIN.
006900*
007000 FD  CPRM-OUT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS CPRMOUT-REC.
007300     COPY CPRMOUT.
007400*
007500 FD  COCIM-IN-FILE
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS COCIMIN-REC.
007800     COPY COCIMIN.
007900*
008000 FD  COCIM-OUT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS COCIMOUT-REC.
008300     COPY COCIMOUT.
008400*
008500 FD  FAREX-IN-FILE
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS FAREXIN-REC.
008800     COPY FAREXIN.
008900*
009000 FD  FAREX-OUT-FILE
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS FAREXOUT-REC.
009300     COPY FAREXOUT.
009400*
009500 FD  SUMMARY-OUT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS SUMENT-REC.
009800     COPY SUMENT.
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 01  WS-FILE-STATUSES.
010300     05  WS-CPRM-IN-STATUS          PIC XX.
010400     05  WS-CPRM-OUT-STATUS         PIC XX.
010500     05  WS-COCIM-IN-STATUS         PIC XX.
010600     05  WS-COCIM-OUT-STATUS        PIC XX.
010700     05  WS-FAREX-IN-STATUS         PIC XX.
010800     05  WS-FAREX-OUT-STATUS        PIC XX.
010900     05  WS-SUM-OUT-STATUS          PIC XX.
011000     05  FILLER                     PIC X(4).
011100*
011200 01  WS-SWITCHES.
011300     05  CPRM-EOF-SW                PIC 9(1) VALUE 0.
011400        88  CPRM-AT-EOF                 VALUE 1.
011500     05  COCIM-EOF-SW               PIC 9(1) VALUE 0.
011600        88  COCIM-AT-EOF                VALUE 1.
011700     05  FAREX-EOF-SW               PIC 9(1) VALUE 0.
011800        88  FAREX-AT-EOF                VALUE 1.
011900     05  WS-CPRM-VALID-SW           PIC X(1) VALUE 'Y'.
012000        88  WS-CPRM-IS-VALID            VALUE 'Y'.
012100        88  WS-CPRM-IS-INVALID          VALUE 'N'.
012200     05  WS-COCIM-VALID-SW          PIC X(1) VALUE 'Y'.
012300        88  WS-COCIM-IS-VALID           VALUE 'Y'.
012400        88  WS-COCIM-IS-INVALID         VALUE 'N'.
012500     05  WS-FAREX-VALID-SW          PIC X(1) VALUE 'Y'.
012600        88  WS-FAREX-IS-VALID           VALUE 'Y'.
012700        88  WS-FAREX-IS-INVALID         VALUE 'N'.
012800     05  FILLER                     PIC X(4).
012900*
013000* SCRATCH SUBSCRIPT AND LOOP-GUARD CARRIED AS STANDALONE 77-LEVELS
013100* RATHER THAN BURIED IN WS-COUNTERS BELOW - THE C-OCIM QUARTER
013200* LOOP AND THE FAREX NORMALISATION LOOPS REUSE THESE AS THROW-
013300* AWAY WORK FIELDS, SAME HABIT AS ASSETSVC'S WS-SUB-1/WS-SUB-2.
013400 77  WS-QTR-IX                      PIC S9(4) COMP VALUE 0.
013500 77  WS-LOOP-GUARD                  PIC S9(4) COMP VALUE 0.
013600*
013700 01  WS-COUNTERS.
013800     05  WS-CPRM-REC-CTR            PIC 9(7) COMP VALUE 0.
013900     05  WS-CPRM-REJECT-CTR         PIC 9(7) COMP VALUE 0.
014000     05  WS-COCIM-REC-CTR           PIC 9(7) COMP VALUE 0.
014100     05  WS-COCIM-REJECT-CTR        PIC 9(7) COMP VALUE 0.
014200     05  WS-FAREX-REC-CTR           PIC 9(7) COMP VALUE 0.
014300     05  WS-FAREX-REJECT-CTR        PIC 9(7) COMP VALUE 0.
014400     05  FILLER                     PIC X(4).
014500*
014600* CPRM WORKING FIELDS
014700 01  WS-CPRM-FIELDS.
014800     05  WS-CPRM-BAD-DEBT-RATE      PIC S9(7)V9(6).
014900     05  WS-CPRM-LN-ARG             PIC S9(9)V9(9) COMP-3.
015000     05  WS-CPRM-LN-RESULT          PIC S9(5)V9(9) COMP-3.
015100     05  WS-CPRM-DENOM              PIC S9(13)V99.
015200     05  WS-CPRM-CB-RATE            PIC S9(7)V9(6).
015300     05  WS-CPRM-CB-FIRST           PIC S9(13)V99.
015400     05  WS-CPRM-AVG-RECOVERY       PIC S9(13)V99.
015500     05  WS-CPRM-AVG-PRICE          PIC S9(13)V99.
015600     05  WS-CPRM-BOND-STOCK-RATIO   PIC S9(7)V9(6).
015700     05  WS-CPRM-ADD-BETA           PIC S9(7)V9(6).
015800     05  WS-CPRM-FINAL-CB-AMOUNT    PIC S9(13)V99.
015900     05  WS-CPRM-DEBT-VALUE         PIC S9(13)V99.
016000     05  WS-CPRM-MAX-VALUE          PIC S9(13)V99.
016100     05  WS-CPRM-SUM-OTHER          PIC S9(13)V99.
016200     05  WS-CPRM-TRIG-DENOM         PIC S9(13)V99.
016300     05  WS-CPRM-ADJUSTMENT         PIC S9(7)V9(6).
016400     05  WS-CPRM-FINAL-ADJ-RATE     PIC S9(7)V9(6).
016500     05  WS-CPRM-TRIGGER-SW         PIC X(1).
016600        88  WS-CPRM-TRIGGER-APPLIED     VALUE 'Y'.
016700        88  WS-CPRM-TRIGGER-NOT-APPLIED VALUE 'N'.
016800*    REDEFINES OF THE DENOMINATOR, GIVEN ITS OWN NAME SO THE ZERO
016900*    TEST IN 4110-CPRM-TRIGGER READS AS A GUARD ON THE DIVISOR
017000*    RATHER THAN ON THE FIELD THE COMPUTE ABOVE IT FILLS IN.
017100     05  WS-CPRM-TRIG-DENOM-R REDEFINES WS-CPRM-TRIG-DENOM
017200                                    PIC S9(13)V99.
017300     05  FILLER                     PIC X(6).
017400*
017500* C-OCIM WORKING FIELDS
017600 01  WS-COCIM-FIELDS.
017700     05  WS-COCIM-ACCOUNT-RATIO     PIC S9(9)V9(6).
017800     05  WS-COCIM-EXPONENT          PIC S9(5)V9(6) COMP-3.
017900     05  WS-COCIM-BASE              PIC S9(9)V9(9) COMP-3.
018000     05  WS-COCIM-PWR-RESULT        PIC S9(9)V9(6) COMP-3.
018100     05  WS-COCIM-INIT-MEASURE      PIC S9(9)V9(6).
018200     05  WS-COCIM-NUMERATOR         PIC S9(13)V99.
018300     05  WS-COCIM-DENOMINATOR       PIC S9(9)V9(6).
018400     05  WS-COCIM-ADJUSTMENT        PIC S9(9)V9(6).
018500     05  WS-COCIM-GROWTH-RATE       PIC S9(9)V9(6).
018600     05  WS-COCIM-GROWTH-ADJ-AMT    PIC S9(9)V9(6).
018700     05  WS-COCIM-TRIGGER-SW        PIC X(1).
018800        88  WS-COCIM-TRIGGER-APPLIED     VALUE 'Y'.
018900        88  WS-COCIM-TRIGGER-NOT-APPLIED VALUE 'N'.
019000     05  WS-COCIM-FINAL-BALANCE     PIC S9(13)V99.
019100*    REDEFINES OF THE FINAL BALANCE, GIVEN ITS OWN NAME SO THE
019200*    NEGATIVE-BALANCE FLOOR BELOW READS AS A GUARD ON THE RESULT
019300*    RATHER THAN ON THE FIELD THE COMPUTE ABOVE IT FILLS IN.
019400     05  WS-COCIM-FINAL-BALANCE-R REDEFINES WS-COCIM-FINAL-BALANCE
019500                                    PIC S9(13)V99.
019600     05  FILLER                     PIC X(6).
019700*
019800* FAREX WORKING FIELDS
019900 01  WS-FAREX-FIELDS.
020000     05  WS-FAREX-LY-NUM            PIC S9(7)V9(6).
020100     05  WS-FAREX-LY-DEN            PIC S9(7)V9(6).
020200     05  WS-FAREX-LY-RATIO          PIC S9(7)V9(6).
020300     05  WS-FAREX-ADJ-TERM-NUM      PIC S9(13)V99.
020400     05  WS-FAREX-ADJ-TERM-DEN      PIC S9(13)V99.
020500     05  WS-FAREX-ADJ-TERM          PIC S9(7)V9(6).
020600     05  WS-FAREX-CY-RATIO          PIC S9(7)V9(6).
020700     05  WS-FAREX-NORM-LY           PIC S9(7)V9(6).
020800     05  WS-FAREX-NORM-CY           PIC S9(7)V9(6).
020900     05  WS-FAREX-BETA-LN-ARG       PIC S9(9)V9(9) COMP-3.
021000     05  WS-FAREX-BETA-LN-RESULT    PIC S9(5)V9(9) COMP-3.
021100     05  WS-FAREX-EXPORT-IMPORT-BETA PIC S9(7)V9(6).
021200     05  WS-FAREX-RATIO-COMPONENT   PIC S9(7)V9(6).
021300     05  WS-FAREX-D-VALUE           PIC S9(13)V99.
021400     05  WS-FAREX-INDICATOR         PIC S9(7)V9(6).
021500     05  WS-FAREX-INFLATION-ADJ     PIC S9(7)V9(6).
021600     05  WS-FAREX-FINAL-RATE        PIC S9(7)V9(6).
021700     05  WS-FAREX-REVAL-AMOUNT      PIC S9(13)V99.
021800*    REDEFINES OF THE REVALUED AMOUNT, GIVEN ITS OWN NAME SO THE
021900*    OVERFLOW CAP BELOW READS AS A GUARD ON THE RESULT RATHER THAN
022000*    ON THE FIELD THE COMPUTE ABOVE IT FILLS IN.
022100     05  WS-FAREX-REVAL-AMOUNT-R REDEFINES WS-FAREX-REVAL-AMOUNT
022200                                    PIC S9(13)V99.
022300     05  FILLER                     PIC X(8).
022400*
022500 PROCEDURE DIVISION.
022600*
022700 A010-MAIN-LINE.
022800     DISPLAY SPACES UPON CRT.
022900     DISPLAY '* * * *  B E G I N   R I S K S V C . C B L'
023000         UPON CRT AT 1401.
023100     OPEN INPUT CPRM-IN-FILE COCIM-IN-FILE FAREX-IN-FILE.
023200     OPEN OUTPUT CPRM-OUT-FILE COCIM-OUT-FILE FAREX-OUT-FILE.
023300     OPEN EXTEND SUMMARY-OUT-FILE.
023400     PERFORM 1100-CPRM-DRIVER THRU 1100-CPRM-DRIVER-EXIT
023500         UNTIL CPRM-AT-EOF.
023600     PERFORM 1200-COCIM-DRIVER THRU 1200-COCIM-DRIVER-EXIT
023700         UNTIL COCIM-AT-EOF.
023800     PERFORM 1300-FAREX-DRIVER THRU 1300-FAREX-DRIVER-EXIT
023900         UNTIL FAREX-AT-EOF.
024000     PERFORM 9000-END-RTN.
024100*
024200******************************************************************
024300*        C P R M   D R I V E R
024400******************************************************************
024500 1100-CPRM-DRIVER.
024600     READ CPRM-IN-FILE AT END
024700         MOVE 1 TO CPRM-EOF-SW
024800         GO TO 1100-CPRM-DRIVER-EXIT.
024900     ADD 1 TO WS-CPRM-REC-CTR.
025000     PERFORM 1110-CPRM-EDIT.
025100     IF WS-CPRM-IS-VALID
025200         PERFORM 4100-CPRM-MAIN THRU 4100-CPRM-MAIN-EXIT
025300         PERFORM 4190-CPRM-SUMMARY-WRITE.
025400 1100-CPRM-DRIVER-EXIT.
025500     EXIT.
025600*
025700 1110-CPRM-EDIT.
025800     MOVE 'Y' TO WS-CPRM-VALID-SW.
025900     IF CPRMIN-TOTAL-BOND-ASSETS NOT > 0
026000         MOVE 'N' TO WS-CPRM-VALID-SW.
026100     IF CPRMIN-TXN-VALUE-PER-UNIT NOT > 0
026200         MOVE 'N' TO WS-CPRM-VALID-SW.
026300     IF CPRMIN-TOTAL-CB-TXN-VALUE NOT > 0
026400         MOVE 'N' TO WS-CPRM-VALID-SW.
026500     IF CPRMIN-NUM-DEBT-REPAYMENTS NOT > 0
026600         MOVE 'N' TO WS-CPRM-VALID-SW.
026700     IF WS-CPRM-IS-INVALID
026800         ADD 1 TO WS-CPRM-REJECT-CTR.
026900*
027000******************************************************************
027100*        C - O C I M   D R I V E R
027200******************************************************************
027300 1200-COCIM-DRIVER.
027400     READ COCIM-IN-FILE AT END
027500         MOVE 1 TO COCIM-EOF-SW
027600         GO TO 1200-COCIM-DRIVER-EXIT.
027700     ADD 1 TO WS-COCIM-REC-CTR.
027800     PERFORM 1210-COCIM-EDIT.
027900     IF WS-COCIM-IS-VALID
028000         PERFORM 4200-COCIM-MAIN THRU 4200-COCIM-MAIN-EXIT
028100         PERFORM 4290-COCIM-SUMMARY-WRITE.
028200 1200-COCIM-DRIVER-EXIT.
028300     EXIT.
028400*
028500 1210-COCIM-EDIT.
028600     MOVE 'Y' TO WS-COCIM-VALID-SW.
028700     IF COCIMIN-TOTAL-OCI-AMOUNT NOT > 0
028800         MOVE 'N' TO WS-COCIM-VALID-SW.
028900     IF COCIMIN-LIFE-YEARS-REMAINING NOT > 0
029000         MOVE 'N' TO WS-COCIM-VALID-SW.
029100     IF COCIMIN-INITIAL-RECOG-AMT NOT > 0
029200         MOVE 'N' TO WS-COCIM-VALID-SW.
029300     IF COCIMIN-YEAR-END-BALANCE NOT > 0
029400         MOVE 'N' TO WS-COCIM-VALID-SW.
029500     IF COCIMIN-QUARTER-COUNT > 8
029600         MOVE 'N' TO WS-COCIM-VALID-SW.
029700     IF WS-COCIM-IS-INVALID
029800         ADD 1 TO WS-COCIM-REJECT-CTR.
029900*
030000******************************************************************
030100*        F A R E X   D R I V E R
030200******************************************************************
030300 1300-FAREX-DRIVER.
030400     READ FAREX-IN-FILE AT END
030500         MOVE 1 TO FAREX-EOF-SW
030600         GO TO 1300-FAREX-DRIVER-EXIT.
030700     ADD 1 TO WS-FAREX-REC-CTR.
030800     PERFORM 1310-FAREX-EDIT.
030900     IF WS-FAREX-IS-VALID
031000         PERFORM 4300-FAREX-MAIN THRU 4300-FAREX-MAIN-EXIT
031100         PERFORM 4390-FAREX-SUMMARY-WRITE.
031200 1300-FAREX-DRIVER-EXIT.
031300     EXIT.
031400*
031500 1310-FAREX-EDIT.
031600     MOVE 'Y' TO WS-FAREX-VALID-SW.
031700     IF FAREXIN-BASE-CURR-AMOUNT NOT > 0
031800         MOVE 'N' TO WS-FAREX-VALID-SW.
031900     IF FAREXIN-SPOT-RATE NOT > 0
032000         MOVE 'N' TO WS-FAREX-VALID-SW.
032100     IF FAREXIN-INFLATION-RATE-HOME < -1 OR
032200        FAREXIN-INFLATION-RATE-FRGN < -1
032300         MOVE 'N' TO WS-FAREX-VALID-SW.
032400     IF WS-FAREX-IS-INVALID
032500         ADD 1 TO WS-FAREX-REJECT-CTR.
032600*
032700******************************************************************
032800*  4100-CPRM-MAIN - CONVERTIBLE-BOND RISK
032900******************************************************************
033000 4100-CPRM-MAIN.
033100     COMPUTE WS-CPRM-BAD-DEBT-RATE ROUNDED =
033200         CPRMIN-ALLOWANCE-BAD-DEBTS / CPRMIN-TOTAL-BOND-ASSETS.
033300     IF CPRMIN-STOCK-PURCHASE-VALUE > 0 AND
033400        CPRMIN-STOCK-SALE-VALUE > 0
033500         COMPUTE WS-CPRM-LN-ARG ROUNDED =
033600             CPRMIN-STOCK-PURCHASE-VALUE /
033700             CPRMIN-STOCK-SALE-VALUE
033800         CALL 'SEBITLN' USING WS-CPRM-LN-ARG WS-CPRM-LN-RESULT
033900     ELSE
034000         MOVE 0 TO WS-CPRM-LN-RESULT.
034100     COMPUTE WS-CPRM-DENOM ROUNDED =
034200         CPRMIN-TXN-VALUE-PER-UNIT * CPRMIN-TOTAL-CB-TXN-VALUE
034300         * WS-CPRM-LN-RESULT.
034400     IF WS-CPRM-DENOM = 0 OR
034500        CPRMIN-STOCK-PURCHASE-VALUE = CPRMIN-STOCK-SALE-VALUE
034600         MOVE 0 TO WS-CPRM-CB-RATE
034700     ELSE
034800         COMPUTE WS-CPRM-CB-RATE ROUNDED =
034900             CPRMIN-BAD-DEBT-AMOUNT * (1 + WS-CPRM-BAD-DEBT-RATE)
035000             / WS-CPRM-DENOM.
035100     COMPUTE WS-CPRM-CB-FIRST ROUNDED =
035200         CPRMIN-TOTAL-SCOPE-BONDS * WS-CPRM-CB-RATE.
035300     COMPUTE WS-CPRM-AVG-RECOVERY ROUNDED =
035400         CPRMIN-CURRENT-DEBT-REPAY / CPRMIN-NUM-DEBT-REPAYMENTS.
035500     COMPUTE WS-CPRM-AVG-PRICE ROUNDED =
035600         (CPRMIN-TOTAL-CB-PURCHASES + CPRMIN-TOTAL-CB-SALES)
035700         / (CPRMIN-NUM-PURCHASE-TXNS + CPRMIN-NUM-SALE-TXNS).
035800     COMPUTE WS-CPRM-BOND-STOCK-RATIO ROUNDED =
035900         CPRMIN-TOTAL-BOND-TXN-VALUE /
036000         CPRMIN-TOTAL-STOCK-TXN-VALUE.
036100     IF WS-CPRM-AVG-RECOVERY = 0 OR WS-CPRM-BOND-STOCK-RATIO = 0
036200         MOVE 0 TO WS-CPRM-ADD-BETA
036300     ELSE
036400         COMPUTE WS-CPRM-ADD-BETA ROUNDED =
036500             (WS-CPRM-AVG-PRICE / WS-CPRM-AVG-RECOVERY)
036600             / WS-CPRM-BOND-STOCK-RATIO.
036700     PERFORM 4110-CPRM-TRIGGER.
036800     COMPUTE WS-CPRM-FINAL-CB-AMOUNT ROUNDED =
036900         WS-CPRM-CB-FIRST +
037000         (CPRMIN-VALUE-CB-PRODUCTS * WS-CPRM-FINAL-ADJ-RATE).
037100     MOVE CPRMIN-EXPOSURE-ID          TO CPRMOUT-EXPOSURE-ID.
037200     MOVE WS-CPRM-BAD-DEBT-RATE       TO
037300                             CPRMOUT-ASSUMED-BAD-DEBT-RATE.
037400     MOVE WS-CPRM-CB-RATE             TO
037500                             CPRMOUT-CONVERTIBLE-BOND-RATE.
037600     MOVE WS-CPRM-ADD-BETA            TO
037700                             CPRMOUT-ADDITIONAL-ADJ-BETA.
037800     MOVE WS-CPRM-TRIGGER-SW          TO CPRMOUT-CB-RATE-ADJ-FLAG.
037900     MOVE WS-CPRM-ADJUSTMENT          TO
038000                             CPRMOUT-CB-RATE-ADJUSTMENT.
038100     MOVE WS-CPRM-FINAL-ADJ-RATE      TO
038200                             CPRMOUT-FINAL-ADJ-CB-RATE.
038300     MOVE WS-CPRM-CB-FIRST            TO CPRMOUT-CB-FIRST-AMOUNT.
038400     MOVE WS-CPRM-AVG-RECOVERY        TO
038500                             CPRMOUT-AVG-PAST-RECOVERY.
038600     MOVE WS-CPRM-AVG-PRICE           TO CPRMOUT-AVG-CB-PRICE.
038700     MOVE WS-CPRM-FINAL-CB-AMOUNT     TO CPRMOUT-FINAL-CB-AMOUNT.
038800     MOVE WS-CPRM-TRIGGER-SW          TO CPRMOUT-TRIGGER-APPLIED.
038900     WRITE CPRMOUT-REC.
039000 4100-CPRM-MAIN-EXIT.
039100     EXIT.
039200*
039300 4110-CPRM-TRIGGER.
039400     MOVE 'N' TO WS-CPRM-TRIGGER-SW.
039500     MOVE 0   TO WS-CPRM-ADJUSTMENT.
039600     MOVE WS-CPRM-ADD-BETA TO WS-CPRM-FINAL-ADJ-RATE.
039700     IF CPRMIN-RATE-TRIGGER-THRESHOLD = 0
039800         MOVE 0.10 TO CPRMIN-RATE-TRIGGER-THRESHOLD.
039900     IF WS-CPRM-CB-RATE NOT >= CPRMIN-RATE-TRIGGER-THRESHOLD
040000         GO TO 4110-CPRM-TRIGGER-EXIT.
040100     MOVE 'Y' TO WS-CPRM-TRIGGER-SW.
040200     IF CPRMIN-DEBT-TRIGGER-ON
040300         MOVE CPRMIN-TOTAL-DEBT-REPAY-TRIG TO WS-CPRM-DEBT-VALUE
040400     ELSE
040500         MOVE CPRMIN-CURRENT-DEBT-REPAY TO WS-CPRM-DEBT-VALUE.
040600     MOVE CPRMIN-TOTAL-STOCK-TXN-VALUE TO WS-CPRM-MAX-VALUE.
040700     IF WS-CPRM-DEBT-VALUE > WS-CPRM-MAX-VALUE
040800         MOVE WS-CPRM-DEBT-VALUE TO WS-CPRM-MAX-VALUE.
040900     IF CPRMIN-VALUE-CB-PRODUCTS > WS-CPRM-MAX-VALUE
041000         MOVE CPRMIN-VALUE-CB-PRODUCTS TO WS-CPRM-MAX-VALUE.
041100     COMPUTE WS-CPRM-SUM-OTHER =
041200         CPRMIN-TOTAL-STOCK-TXN-VALUE + WS-CPRM-DEBT-VALUE
041300         + CPRMIN-VALUE-CB-PRODUCTS - WS-CPRM-MAX-VALUE.
041400     COMPUTE WS-CPRM-TRIG-DENOM =
041500         WS-CPRM-MAX-VALUE - CPRMIN-TOTAL-STOCK-TXN-VALUE.
041600     IF WS-CPRM-TRIG-DENOM-R = 0
041700         MOVE 0 TO WS-CPRM-ADJUSTMENT
041800     ELSE
041900         COMPUTE WS-CPRM-ADJUSTMENT ROUNDED =
042000             (WS-CPRM-MAX-VALUE - WS-CPRM-SUM-OTHER)
042100             / WS-CPRM-TRIG-DENOM.
042200     COMPUTE WS-CPRM-FINAL-ADJ-RATE ROUNDED =
042300         WS-CPRM-ADD-BETA * (1 - WS-CPRM-ADJUSTMENT).
042400 4110-CPRM-TRIGGER-EXIT.
042500     EXIT.
042600*
042700 4190-CPRM-SUMMARY-WRITE.
042800     MOVE 'Capital & Risk Derivatives' TO SUMENT-SERIES.
042900     MOVE 'SEBIT-CPRM'              TO SUMENT-MODEL.
043000     MOVE WS-CPRM-FINAL-CB-AMOUNT   TO SUMENT-HEADLINE-AMOUNT.
043100     MOVE 'KRW'                     TO SUMENT-CURRENCY.
043200     WRITE SUMENT-REC.
043300*
043400******************************************************************
043500*  4200-COCIM-MAIN - COMPOUND OCI
043600******************************************************************
043700 4200-COCIM-MAIN.
043800     COMPUTE WS-COCIM-ACCOUNT-RATIO ROUNDED =
043900         COCIMIN-OCI-ACCOUNT-BALANCE / COCIMIN-TOTAL-OCI-AMOUNT.
044000     COMPUTE WS-COCIM-BASE ROUNDED =
044100         1 + COCIMIN-POLICY-RATE.
044200     MOVE COCIMIN-LIFE-YEARS-REMAINING TO WS-COCIM-EXPONENT.
044300     CALL 'SEBITPWR' USING WS-COCIM-BASE WS-COCIM-EXPONENT
044400         WS-COCIM-PWR-RESULT.
044500     IF WS-COCIM-PWR-RESULT = 0
044600         MOVE 0 TO WS-COCIM-INIT-MEASURE
044700     ELSE
044800         COMPUTE WS-COCIM-INIT-MEASURE ROUNDED =
044900             COCIMIN-OCI-ACCOUNT-BALANCE / WS-COCIM-PWR-RESULT.
045000     IF COCIMIN-INITIAL-RECOG-AMT = 0
045100         MOVE 0 TO WS-COCIM-GROWTH-RATE
045200     ELSE
045300         COMPUTE WS-COCIM-GROWTH-RATE ROUNDED =
045400             (COCIMIN-YEAR-END-BALANCE - COCIMIN-INITIAL-RECOG-AMT)
045500             / COCIMIN-INITIAL-RECOG-AMT.
045600     MOVE 'N' TO WS-COCIM-TRIGGER-SW.
045700     MOVE 0   TO WS-COCIM-GROWTH-ADJ-AMT.
045800     IF WS-COCIM-GROWTH-RATE >= 0.30
045900         MOVE 'Y' TO WS-COCIM-TRIGGER-SW
046000         COMPUTE WS-COCIM-GROWTH-ADJ-AMT ROUNDED =
046100             (COCIMIN-YEAR-END-BALANCE - COCIMIN-INITIAL-RECOG-AMT)
046200             * WS-COCIM-GROWTH-RATE.
046300     COMPUTE WS-COCIM-FINAL-BALANCE =
046400         COCIMIN-YEAR-END-BALANCE + WS-COCIM-GROWTH-ADJ-AMT.
046500*    A GROWTH-RATE TRIGGER PAIRED WITH AN ALREADY-NEGATIVE YEAR-
046600*    END BALANCE CAN DRIVE THE ADJUSTED BALANCE FURTHER NEGATIVE -
046700*    A NEGATIVE OCI BALANCE FAILED THE AUDIT EDIT ON THIS MODEL.
046800     IF WS-COCIM-FINAL-BALANCE-R < 0
046900         MOVE 0 TO WS-COCIM-FINAL-BALANCE-R.
047000     MOVE 'H'                           TO COCIMOUT-REC-CODE.
047100     MOVE COCIMIN-PORTFOLIO-LABEL       TO COCIMOUT-PORTFOLIO-LABEL.
047200     MOVE WS-COCIM-ACCOUNT-RATIO        TO COCIMOUT-ACCOUNT-RATIO.
047300     MOVE WS-COCIM-INIT-MEASURE         TO
047400                             COCIMOUT-INITIAL-COMPOUND-MEAS.
047500     MOVE WS-COCIM-GROWTH-RATE          TO
047600                             COCIMOUT-ANNUAL-GROWTH-RATE.
047700     MOVE WS-COCIM-GROWTH-ADJ-AMT       TO
047800                             COCIMOUT-COMPOUND-ADJ-AMOUNT.
047900     MOVE WS-COCIM-TRIGGER-SW           TO COCIMOUT-TRIGGER-APPLIED.
048000     MOVE WS-COCIM-FINAL-BALANCE        TO
048100                             COCIMOUT-FINAL-ADJ-BALANCE.
048200     MOVE 0                             TO COCIMOUT-QUARTER-INDEX.
048300     MOVE 0                             TO COCIMOUT-PRE-COMPOUND-BAL.
048400     MOVE 0                             TO
048500                             COCIMOUT-POST-COMPOUND-BAL.
048600     MOVE 0                             TO COCIMOUT-ADJUSTMENT-VALUE.
048700     WRITE COCIMOUT-REC.
048800     PERFORM 4210-COCIM-QUARTER VARYING WS-QTR-IX FROM 1 BY 1
048900         UNTIL WS-QTR-IX > COCIMIN-QUARTER-COUNT.
049000 4200-COCIM-MAIN-EXIT.
049100     EXIT.
049200*
049300 4210-COCIM-QUARTER.
049400     COMPUTE WS-COCIM-NUMERATOR =
049500         COCIMIN-INITIAL-RECOG-AMT +
049600         (COCIMIN-PRE-COMPOUND-BAL (WS-QTR-IX) -
049700          COCIMIN-POST-COMPOUND-BAL (WS-QTR-IX)).
049800     COMPUTE WS-COCIM-DENOMINATOR =
049900         1 + ((COCIMIN-CURR-Q-YIELD (WS-QTR-IX) +
050000               COCIMIN-PREV-Q-YIELD (WS-QTR-IX)) -
050100              (COCIMIN-PREV-Q-RATE (WS-QTR-IX) +
050200               COCIMIN-CURR-Q-RATE (WS-QTR-IX)))
050300         - COCIMIN-INITIAL-RECOG-AMT.
050400     IF WS-COCIM-DENOMINATOR = 0
050500         MOVE 0 TO WS-COCIM-ADJUSTMENT
050600     ELSE
050700         COMPUTE WS-COCIM-ADJUSTMENT ROUNDED =
050800             WS-COCIM-NUMERATOR / WS-COCIM-DENOMINATOR.
050900     MOVE 'D'                     TO COCIMOUT-REC-CODE.
051000     MOVE COCIMIN-PORTFOLIO-LABEL TO COCIMOUT-PORTFOLIO-LABEL.
051100     MOVE COCIMIN-QUARTER-INDEX (WS-QTR-IX)
051200                                  TO COCIMOUT-QUARTER-INDEX.
051300     MOVE COCIMIN-PRE-COMPOUND-BAL (WS-QTR-IX)
051400                                  TO COCIMOUT-PRE-COMPOUND-BAL.
051500     MOVE COCIMIN-POST-COMPOUND-BAL (WS-QTR-IX)
051600                                  TO COCIMOUT-POST-COMPOUND-BAL.
051700     MOVE WS-COCIM-ADJUSTMENT     TO COCIMOUT-ADJUSTMENT-VALUE.
051800     MOVE 0                       TO COCIMOUT-ACCOUNT-RATIO.
051900     MOVE 0                       TO COCIMOUT-INITIAL-COMPOUND-MEAS.
052000     MOVE 0                       TO COCIMOUT-ANNUAL-GROWTH-RATE.
052100     MOVE 0                       TO COCIMOUT-COMPOUND-ADJ-AMOUNT.
052200     MOVE SPACES                  TO COCIMOUT-TRIGGER-APPLIED.
052300     MOVE 0                       TO COCIMOUT-FINAL-ADJ-BALANCE.
052400     WRITE COCIMOUT-REC.
052500*
052600 4290-COCIM-SUMMARY-WRITE.
052700     MOVE 'Capital & Risk Derivatives' TO SUMENT-SERIES.
052800     MOVE 'SEBIT-C-OCIM'            TO SUMENT-MODEL.
052900     MOVE WS-COCIM-FINAL-BALANCE    TO SUMENT-HEADLINE-AMOUNT.
053000     MOVE 'KRW'                     TO SUMENT-CURRENCY.
053100     WRITE SUMENT-REC.
053200*
053300******************************************************************
053400*  4300-FAREX-MAIN - FOREIGN EXCHANGE ADJUSTMENT
053500******************************************************************
053600 4300-FAREX-MAIN.
053700     COMPUTE WS-FAREX-LY-NUM ROUNDED =
053800         (FAREXIN-LY-PM-EXPORT - FAREXIN-LY-PM-IMPORT)
053900         / FAREXIN-LY-PM-EXPORT
054000         - (FAREXIN-LY-PM-IMPORT - FAREXIN-LY-PM-EXPORT)
054100         / FAREXIN-LY-PM-IMPORT.
054200     COMPUTE WS-FAREX-LY-DEN ROUNDED =
054300         (FAREXIN-LY-CM-EXPORT - FAREXIN-LY-CM-IMPORT)
054400         / FAREXIN-LY-CM-EXPORT
054500         - (FAREXIN-LY-CM-IMPORT - FAREXIN-LY-CM-EXPORT)
054600         / FAREXIN-LY-CM-IMPORT.
054700     IF WS-FAREX-LY-DEN = 0
054800         MOVE 0 TO WS-FAREX-LY-RATIO
054900     ELSE
055000         COMPUTE WS-FAREX-LY-RATIO ROUNDED =
055100             WS-FAREX-LY-NUM / WS-FAREX-LY-DEN.
055200     COMPUTE WS-FAREX-ADJ-TERM-NUM =
055300         (FAREXIN-CY-PM-EXPORT - FAREXIN-LY-CM-EXPORT)
055400         - (FAREXIN-CY-PM-IMPORT - FAREXIN-LY-CM-IMPORT).
055500     COMPUTE WS-FAREX-ADJ-TERM-DEN =
055600         (FAREXIN-CY-PM-IMPORT - FAREXIN-LY-CM-EXPORT)
055700         - (FAREXIN-CY-PM-EXPORT - FAREXIN-LY-CM-IMPORT).
055800     IF WS-FAREX-ADJ-TERM-DEN = 0
055900         MOVE 0 TO WS-FAREX-ADJ-TERM
056000     ELSE
056100         COMPUTE WS-FAREX-ADJ-TERM ROUNDED =
056200             WS-FAREX-ADJ-TERM-NUM / WS-FAREX-ADJ-TERM-DEN.
056300     COMPUTE WS-FAREX-CY-RATIO =
056400         WS-FAREX-LY-RATIO - WS-FAREX-ADJ-TERM.
056500     MOVE WS-FAREX-LY-RATIO TO WS-FAREX-NORM-LY.
056600     MOVE WS-FAREX-CY-RATIO TO WS-FAREX-NORM-CY.
056700     PERFORM 4311-FAREX-NORM-LY.
056800     PERFORM 4312-FAREX-NORM-CY.
056900     IF WS-FAREX-NORM-CY = 0
057000         COMPUTE WS-FAREX-BETA-LN-ARG = 1
057100     ELSE
057200         COMPUTE WS-FAREX-BETA-LN-ARG ROUNDED =
057300             WS-FAREX-NORM-LY / WS-FAREX-NORM-CY.
057400     CALL 'SEBITLN' USING WS-FAREX-BETA-LN-ARG
057500         WS-FAREX-BETA-LN-RESULT.
057600     MOVE WS-FAREX-BETA-LN-RESULT TO WS-FAREX-EXPORT-IMPORT-BETA.
057700     MOVE FAREXIN-LY-CM-IMPORT TO WS-FAREX-D-VALUE.
057800     IF WS-FAREX-D-VALUE = 0
057900         MOVE 0.000001 TO WS-FAREX-D-VALUE.
058000     COMPUTE WS-FAREX-RATIO-COMPONENT ROUNDED =
058100         (FAREXIN-LY-PM-EXPORT + FAREXIN-LY-CM-EXPORT
058200          - FAREXIN-CY-PM-EXPORT) / WS-FAREX-D-VALUE.
058300     IF WS-FAREX-EXPORT-IMPORT-BETA >= 0
058400         COMPUTE WS-FAREX-INDICATOR ROUNDED =
058500             1 - (WS-FAREX-EXPORT-IMPORT-BETA *
058600                  WS-FAREX-RATIO-COMPONENT)
058700     ELSE
058800         COMPUTE WS-FAREX-INDICATOR ROUNDED =
058900             1 + ((0 - WS-FAREX-EXPORT-IMPORT-BETA) *
059000                  WS-FAREX-RATIO-COMPONENT).
059100     COMPUTE WS-FAREX-INFLATION-ADJ ROUNDED =
059200         FAREXIN-SPOT-RATE * (1 + FAREXIN-INFLATION-RATE-HOME)
059300         / (1 + FAREXIN-INFLATION-RATE-FRGN).
059400     IF (WS-FAREX-INDICATOR >= 1.5 OR
059500         WS-FAREX-INDICATOR <= -1.5)
059600         AND WS-FAREX-INDICATOR NOT = 0
059700         COMPUTE WS-FAREX-FINAL-RATE ROUNDED =
059800             WS-FAREX-INFLATION-ADJ / WS-FAREX-INDICATOR
059900     ELSE
060000         COMPUTE WS-FAREX-FINAL-RATE ROUNDED =
060100             WS-FAREX-INFLATION-ADJ * WS-FAREX-INDICATOR.
060200     COMPUTE WS-FAREX-REVAL-AMOUNT ROUNDED =
060300         FAREXIN-BASE-CURR-AMOUNT *
060400         (WS-FAREX-FINAL-RATE - FAREXIN-SPOT-RATE).
060500*    AN INDICATOR NEAR ZERO CAN SEND THE FINAL RATE WAY OUT OF
060600*    RANGE - CAP THE REVALUATION AT THE FIELD'S OWN TOP END RATHER
060700*    THAN LET IT TRUNCATE SILENTLY ON THE SUMMARY-OUT MOVE.
060800     IF WS-FAREX-REVAL-AMOUNT-R > 999999999999.99
060900         MOVE 999999999999.99 TO WS-FAREX-REVAL-AMOUNT-R
061000     ELSE IF WS-FAREX-REVAL-AMOUNT-R < -999999999999.99
061100         MOVE -999999999999.99 TO WS-FAREX-REVAL-AMOUNT-R.
061200     MOVE FAREXIN-CONTRACT-ID         TO FAREXOUT-CONTRACT-ID.
061300     MOVE WS-FAREX-LY-RATIO           TO FAREXOUT-LY-TRADE-RATIO.
061400     MOVE WS-FAREX-CY-RATIO           TO FAREXOUT-CY-TRADE-RATIO.
061500     MOVE WS-FAREX-EXPORT-IMPORT-BETA TO
061600                             FAREXOUT-EXPORT-IMPORT-BETA.
061700     MOVE WS-FAREX-INDICATOR          TO
061800                             FAREXOUT-ADJUSTMENT-INDICATOR.
061900     MOVE WS-FAREX-INFLATION-ADJ      TO FAREXOUT-INFLATION-ADJ-RATE.
062000     MOVE WS-FAREX-FINAL-RATE         TO
062100                             FAREXOUT-FINAL-ADJUSTED-RATE.
062200     MOVE WS-FAREX-REVAL-AMOUNT       TO
062300                             FAREXOUT-REVALUATION-AMOUNT.
062400     WRITE FAREXOUT-REC.
062500 4300-FAREX-MAIN-EXIT.
062600     EXIT.
062700*
062800*    4311/4312 EACH ADD 1 UNTIL THE RATIO IS NOT NEGATIVE, THEN
062900*    FOLD IT TO 1 - |VALUE|, FALLING BACK TO 1E-6 WHEN THE RESULT
063000*    LANDS ON EXACTLY ZERO.  GUARDED AT 200 PASSES, SAME CLASS OF
063100*    FIX AS SEBITLN'S RANGE REDUCTION.
063200 4311-FAREX-NORM-LY.
063300     MOVE 0 TO WS-LOOP-GUARD.
063400 4311-FAREX-NORM-LY-LOOP.
063500     IF WS-FAREX-NORM-LY < 0 AND WS-LOOP-GUARD < 200
063600         ADD 1 TO WS-FAREX-NORM-LY
063700         ADD 1 TO WS-LOOP-GUARD
063800         GO TO 4311-FAREX-NORM-LY-LOOP.
063900     IF WS-FAREX-LY-RATIO < 0
064000         COMPUTE WS-FAREX-NORM-LY = 1 - WS-FAREX-NORM-LY
064100         IF WS-FAREX-NORM-LY < 0
064200             COMPUTE WS-FAREX-NORM-LY = 0 - WS-FAREX-NORM-LY.
064300     IF WS-FAREX-NORM-LY = 0
064400         MOVE 0.000001 TO WS-FAREX-NORM-LY.
064500*
064600 4312-FAREX-NORM-CY.
064700     MOVE 0 TO WS-LOOP-GUARD.
064800 4312-FAREX-NORM-CY-LOOP.
064900     IF WS-FAREX-NORM-CY < 0 AND WS-LOOP-GUARD < 200
065000         ADD 1 TO WS-FAREX-NORM-CY
065100         ADD 1 TO WS-LOOP-GUARD
065200         GO TO 4312-FAREX-NORM-CY-LOOP.
065300     IF WS-FAREX-CY-RATIO < 0
065400         COMPUTE WS-FAREX-NORM-CY = 1 - WS-FAREX-NORM-CY
065500         IF WS-FAREX-NORM-CY < 0
065600             COMPUTE WS-FAREX-NORM-CY = 0 - WS-FAREX-NORM-CY.
065700     IF WS-FAREX-NORM-CY = 0
065800         MOVE 0.000001 TO WS-FAREX-NORM-CY.
065900*
066000 4390-FAREX-SUMMARY-WRITE.
066100     MOVE 'Capital & Risk Derivatives' TO SUMENT-SERIES.
066200     MOVE 'SEBIT-FAREX'             TO SUMENT-MODEL.
066300     MOVE WS-FAREX-REVAL-AMOUNT     TO SUMENT-HEADLINE-AMOUNT.
066400     MOVE 'KRW'                     TO SUMENT-CURRENCY.
066500     WRITE SUMENT-REC.
066600*
066700 9000-END-RTN.
066800     DISPLAY 'CPRM RECORDS READ     =' WS-CPRM-REC-CTR UPON CRT.
066900     DISPLAY 'CPRM RECORDS REJECTED =' WS-CPRM-REJECT-CTR UPON CRT.
067000     DISPLAY 'COCIM RECORDS READ    =' WS-COCIM-REC-CTR UPON CRT.
067100     DISPLAY 'COCIM RECORDS REJECTED=' WS-COCIM-REJECT-CTR UPON CRT.
067200     DISPLAY 'FAREX RECORDS READ    =' WS-FAREX-REC-CTR UPON CRT.
067300     DISPLAY 'FAREX RECORDS REJECTED=' WS-FAREX-REJECT-CTR UPON CRT.
067400     CLOSE CPRM-IN-FILE CPRM-OUT-FILE COCIM-IN-FILE COCIM-OUT-FILE
067500           FAREX-IN-FILE FAREX-OUT-FILE SUMMARY-OUT-FILE.
067600     STOP RUN.
