000100******************************************************************
000200* LAMIN   -  SEBIT-LAM (LEASE AMORTISATION MODEL) INPUT
000300* DAY, HOUR, FAIR-VALUE AND IFRS-LOSS SERIES ARE ALL FIXED AT
000400* 20/21 OCCURS.  LAM-HOUR-PRESENT-FLAG GOVERNS BOTH HOUR TABLES
000500* TOGETHER (THE MODEL USES HOURS IN PLACE OF DAYS ONLY WHEN BOTH
000600* ACTUAL AND STANDARD HOURS ARE SUPPLIED).
000700******************************************************************
000800 01  LAMIN-REC.
000900     05  LAMIN-LEASE-LABEL              PIC X(20).
001000*    SAME TAG/SUFFIX SPLIT USED ACROSS THE SEBIT FEEDS - FIRST 14
001100*    BYTES ARE THE LEASE CONTRACT NUMBER, LAST 6 ARE A SCHEDULE
001200*    AMENDMENT SUFFIX WHEN A LEASE HAS BEEN RE-PAPERED.
001300     05  LAMIN-LEASE-LABEL-R REDEFINES LAMIN-LEASE-LABEL.
001400         10  LAMIN-CONTRACT-NUMBER      PIC X(14).
001500         10  LAMIN-AMENDMENT-SUFFIX     PIC X(6).
001600     05  LAMIN-INITIAL-ASSET-VALUE      PIC S9(13)V99 COMP-3.
001700     05  LAMIN-LEASE-TERM-YEARS         PIC 9(2).
001800     05  LAMIN-DISCOUNT-RATE            PIC S9(3)V9(6) COMP-3.
001900     05  LAMIN-RESIDUAL-VALUE           PIC S9(13)V99 COMP-3.
002000     05  LAMIN-DAY-COUNT                PIC 9(2).
002100*    CHARACTER VIEW OF THE DAY COUNT - SAME REASON AS DDAIN.
002200     05  LAMIN-DAY-COUNT-R REDEFINES LAMIN-DAY-COUNT
002300                                        PIC X(2).
002400     05  LAMIN-PLANNED-DAYS-TBL OCCURS 20 TIMES
002500                                         PIC 9(3).
002600     05  LAMIN-ACTUAL-DAYS-TBL OCCURS 20 TIMES
002700                                         PIC 9(3).
002800     05  FILLER                         PIC X(20).
002900     05  LAMIN-UNUSED-DAYS-TBL OCCURS 20 TIMES
003000                                         PIC 9(3).
003100     05  LAMIN-HOUR-PRESENT-FLAG        PIC X.
003200  88  LAMIN-HOURS-SUPPLIED              VALUE 'Y'.
003300  88  LAMIN-HOURS-NOT-SUPPLIED          VALUE 'N'.
003400  88  LAMIN-HOURS-PENDING-REVIEW        VALUE 'P'.
003500     05  LAMIN-ACTUAL-HOURS-TBL OCCURS 20 TIMES
003600                                         PIC S9(5)V99 COMP-3.
003700     05  LAMIN-STANDARD-HOURS-TBL OCCURS 20 TIMES
003800                                         PIC S9(5)V99 COMP-3.
003900     05  LAMIN-FAIR-VALUE-COUNT         PIC 9(2).
004000     05  LAMIN-FAIR-VALUE-TBL OCCURS 21 TIMES
004100                                         PIC S9(13)V99 COMP-3.
004200     05  LAMIN-IFRS-LOSS-COUNT          PIC 9(2).
004300     05  LAMIN-IFRS-LOSS-TBL OCCURS 20 TIMES
004400                                         PIC S9(13)V99 COMP-3.
004500     05  LAMIN-BETA                     PIC S9(3)V9(6) COMP-3.
004600     05  LAMIN-ACCUM-DEPR-OPENING       PIC S9(13)V99 COMP-3.
004700     05  FILLER                         PIC X(30).
004800*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
004900*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
005000*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
005100*    EVERY RECORD DOWNSTREAM.
005200     05  FILLER                         PIC X(150).
