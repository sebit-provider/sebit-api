000100******************************************************************
000200* PSRASOUT - SEBIT-PSRAS DETAIL OUTPUT, ONE REC PER INPUT REC
000300******************************************************************
000400 01  PSRASOUT-REC.
000500     05  PSRASOUT-PORTFOLIO-LABEL       PIC X(20).
000600     05  PSRASOUT-PORTFOLIO-LABEL-R REDEFINES PSRASOUT-PORTFOLIO-LABEL.
000700         10  PSRASOUT-PORTFOLIO-TAG     PIC X(14).
000800         10  PSRASOUT-PORTFOLIO-SUFFIX  PIC X(6).
000900     05  PSRASOUT-ASSUMED-RECOG-RATE    PIC S9(7)V9(6) COMP-3.
001000     05  PSRASOUT-PAYMENT-COMPARE-IDX   PIC S9(7)V9(6) COMP-3.
001100     05  FILLER                         PIC X(15).
001200     05  PSRASOUT-NEW-SUB-AVG-PAYMENT   PIC S9(13)V99 COMP-3.
001300     05  PSRASOUT-EXIST-SUB-AVG-PAYMENT PIC S9(13)V99 COMP-3.
001400     05  PSRASOUT-PAYMENT-BASELINE-AMT  PIC S9(13)V99 COMP-3.
001500     05  PSRASOUT-PURE-PERF-BREAK-EVEN  PIC S9(13)V99 COMP-3.
001600     05  PSRASOUT-FINAL-RECOG-REVENUE   PIC S9(13)V99 COMP-3.
001700*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001800*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
001900*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002000*    EVERY RECORD DOWNSTREAM.
002100     05  FILLER                         PIC X(185).
