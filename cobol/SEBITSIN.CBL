000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITSIN.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   03/18/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  03/18/87 RLM  0004  ORIGINAL - SINE BY TAYLOR SERIES, TAKES
001100*                      ITS ARGUMENT IN DEGREES SINCE THE WAVE
001200*                      ANALYSIS WORK CARRIES EVERYTHING IN
001300*                      DEGREES, RANGE-REDUCED MOD 360 THEN
001400*                      CONVERTED TO RADIANS FOR THE SERIES.
001500*  10/10/88 RLM  0047  REDUCTION LOOP NOW SUBTRACTS 360 INSTEAD
001600*                      OF USING REMAINDER ARITHMETIC - REMAINDER
001700*                      WAS LOSING THE FRACTIONAL PART.
001800*  04/14/91 HGT  0103  SAME ITERATION WIDENING AS OTHER MEMBERS.
001900*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, MEMO 99-014.
002000******************************************************************
002100* SEBITSIN - SINE OF AN ARGUMENT IN DEGREES.  CALLED BY THE
002200* ANALYSIS SERVICE DRIVER'S WAVE-TERM STEP (TCT-BEAM MODEL).
002300*
002400* LINKAGE:  CALL 'SEBITSIN' USING SIN-ARGUMENT-DEG SIN-RESULT.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300* THE RANGE-REDUCTION LOOP GUARD AND THE SERIES-TERM INDEX ARE
003400* CARRIED AS STANDALONE 77-LEVELS RATHER THAN IN WS-SIN-FIELDS
003500* BELOW - THEY ARE THROWAWAY PERFORM-CONTROL FIELDS, NOT PART OF
003600* THE SINE COMPUTATION ITSELF, SAME HABIT AS ASSETSVC'S
003700* WS-SUB-1/WS-SUB-2.
003800 77  WS-LOOP-GUARD             PIC S9(4) COMP VALUE 0.
003900 77  WS-TERM-INDEX             PIC S9(4) COMP.
004000*
004100 01  WS-SIN-FIELDS.
004200     05  WS-PI-OVER-180        PIC S9(1)V9(9) COMP-3
004300                                   VALUE 0.017453293.
004400     05  WS-REDUCED-DEG        PIC S9(7)V9(6) COMP-3.
004500     05  WS-RADIAN-ARG         PIC S9(5)V9(9) COMP-3.
004600     05  WS-TERM               PIC S9(5)V9(9) COMP-3.
004700     05  WS-SERIES-SUM         PIC S9(5)V9(9) COMP-3.
004800*    REDEFINES OF THE RUNNING SUM, GIVEN ITS OWN NAME SO THE
004900*    ZERO-CROSSING FLOOR BELOW (0, 180 AND 360 DEGREE BOUNDARIES)
005000*    READS AS A GUARD ON THE TOTAL RATHER THAN ON THE ACCUMULATOR.
005100     05  WS-SERIES-SUM-R REDEFINES WS-SERIES-SUM
005200                                   PIC S9(5)V9(9) COMP-3.
005300     05  WS-SERIES-SIGN        PIC S9(1) COMP VALUE 1.
005400     05  WS-DENOM-1            PIC S9(4) COMP.
005500     05  WS-DENOM-2            PIC S9(4) COMP.
005600     05  FILLER                PIC X(6).
005700*
005800 LINKAGE SECTION.
005900 01  SIN-ARGUMENT-DEG           PIC S9(7)V9(6) COMP-3.
006000 01  SIN-RESULT                 PIC S9(5)V9(9) COMP-3.
006100*
006200 PROCEDURE DIVISION USING SIN-ARGUMENT-DEG SIN-RESULT.
006300*
006400 0100-MAIN.
006500     MOVE SIN-ARGUMENT-DEG TO WS-REDUCED-DEG.
006600     MOVE 0 TO WS-LOOP-GUARD.
006700 0110-REDUCE-POS-LOOP.
006800     IF WS-REDUCED-DEG > 360 AND WS-LOOP-GUARD < 1000
006900         SUBTRACT 360 FROM WS-REDUCED-DEG
007000         ADD 1 TO WS-LOOP-GUARD
007100         GO TO 0110-REDUCE-POS-LOOP.
007200 0120-REDUCE-NEG-LOOP.
007300     IF WS-REDUCED-DEG < 0 AND WS-LOOP-GUARD < 1000
007400         ADD 360 TO WS-REDUCED-DEG
007500         ADD 1 TO WS-LOOP-GUARD
007600         GO TO 0120-REDUCE-NEG-LOOP.
007700     COMPUTE WS-RADIAN-ARG ROUNDED =
007800         WS-REDUCED-DEG * WS-PI-OVER-180.
007900*    SIN(X) = X - X3/3! + X5/5! - X7/7! + ...
008000     MOVE WS-RADIAN-ARG TO WS-TERM.
008100     MOVE WS-RADIAN-ARG TO WS-SERIES-SUM.
008200     MOVE 1 TO WS-SERIES-SIGN.
008300     PERFORM 0200-SERIES-TERM VARYING WS-TERM-INDEX
008400         FROM 1 BY 1 UNTIL WS-TERM-INDEX > 10.
008500*    FLOOR A NEAR-ZERO SUM AT THE 0/180/360 DEGREE BOUNDARIES -
008600*    THE SERIES LEAVES A STRAY 10E-10 RESIDUE THERE THAT WAS
008700*    SHOWING UP AS A NON-ZERO SLOPE TERM IN THE WAVE ANALYSIS.
008800     IF WS-SERIES-SUM-R < 0.000001 AND WS-SERIES-SUM-R > -0.000001
008900         MOVE 0 TO WS-SERIES-SUM-R.
009000     MOVE WS-SERIES-SUM TO SIN-RESULT.
009100     GOBACK.
009200*
009300 0200-SERIES-TERM.
009400     COMPUTE WS-DENOM-1 = (WS-TERM-INDEX * 2).
009500     COMPUTE WS-DENOM-2 = (WS-TERM-INDEX * 2) + 1.
009600     COMPUTE WS-TERM ROUNDED =
009700         WS-TERM * WS-RADIAN-ARG * WS-RADIAN-ARG
009800         / WS-DENOM-1 / WS-DENOM-2.
009900     COMPUTE WS-SERIES-SIGN = WS-SERIES-SIGN * -1.
010000     COMPUTE WS-SERIES-SUM ROUNDED =
010100         WS-SERIES-SUM + (WS-TERM * WS-SERIES-SIGN).
