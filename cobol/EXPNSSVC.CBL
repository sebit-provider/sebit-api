000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EXPNSSVC.
000300 AUTHOR.         EJ.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   06/01/1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  06/01/88 EJ   0503  ORIGINAL - EXPENSE & PROFITABILITY DRIVER,
001100*                      RUNS CEEM, BDM AND BELM AGAINST THE NIGHTLY
001200*                      EXPENSE FEED.  SAME SKELETON AS ASSETSVC.
001300*  02/14/89 EJ   0531  BDM DISCOUNT/PREMIUM TYPE FIELD ADDED AFTER
001400*                      THE AUDIT GROUP ASKED FOR IT ON THE OUTPUT.
001500*  08/05/93 DRH  0655  BELM RATIO NOW FLOORED AT THE PRELIMINARY
001600*                      VALUE - A NEGATIVE LAST-YEAR RATIO WAS
001700*                      PULLING THE FINAL RATIO BELOW ZERO.
001800*  01/06/99 HGT  Y2K  DAY-COUNT ARITHMETIC ONLY - Y2K N/A PER
001900*                      MEMO 99-014.
002000*  06/18/01 PDK  0878  EDIT PARAGRAPHS SPLIT OUT, SAME PATTERN AS
002100*                      ASSETSVC.
002200*  09/30/05 PDK  1205  SUMMARY-OUT NOW OPENED EXTEND HERE - THIS
002300*                      DRIVER RUNS SECOND IN THE NIGHTLY CHAIN.
002400******************************************************************
002500* EXPNSSVC - EXPENSE & PROFITABILITY SERVICE.  RUNS THE CONSUMABLE
002600* EXPENSE EVALUATION MODEL (CEEM), THE BOND DEPRECIATION MODEL
002700* (BDM) AND THE BAD-DEBT EXPECTED LOSS MODEL (BELM), WRITES EACH
002800* MODEL'S DETAIL FILE AND APPENDS TO THE SHARED SUMMARY-OUT.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS VALID-SIGN IS '+' '-'
003500     UPSI-0 ON STATUS IS SEBIT-DEBUG-ON
003600     UPSI-0 OFF STATUS IS SEBIT-DEBUG-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CEEM-IN-FILE  ASSIGN TO CEEM-IN
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS WS-CEEM-IN-STATUS.
004200     SELECT CEEM-OUT-FILE ASSIGN TO CEEM-OUT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-CEEM-OUT-STATUS.
004500     SELECT BDM-IN-FILE   ASSIGN TO BDM-IN
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-BDM-IN-STATUS.
004800     SELECT BDM-OUT-FILE  ASSIGN TO BDM-OUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS WS-BDM-OUT-STATUS.
005100     SELECT BELM-IN-FILE  ASSIGN TO BELM-IN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-BELM-IN-STATUS.
005400     SELECT BELM-OUT-FILE ASSIGN TO BELM-OUT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WS-BELM-OUT-STATUS.
005700     SELECT SUMMARY-OUT-FILE ASSIGN TO SUMMARY-OUT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-SUM-OUT-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  CEEM-IN-FILE
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS CEEMIN-REC.
006700     COPY CEEMIN.
006800*
006900 FD  CEEM-OUT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS CEEMOUT-REC.
007200     COPY CEEMOUT.
007300*
007400 FD  BDM-IN-FILE
007500     LABEL RECORDS ARE STANDARD
007600     DATA RECORD IS BDMIN-REC.
007700     COPY BDMIN.
007800*
007900 FD  BDM-OUT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS BDMOUT-REC.
008200     COPY BDMOUT.
008300*
008400 FD  BELM-IN-FILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS BELMIN-REC.
008700     COPY BELMIN.
008800*
008900 FD  BELM-OUT-FILE
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS BELMOUT-REC.
009200     COPY BELMOUT.
009300*
009400 FD  SUMMARY-OUT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS SUMENT-REC.
009700     COPY SUMENT.
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  WS-FILE-STATUSES.
010200     05  WS-CEEM-IN-STATUS          PIC XX.
010300     05  WS-CEEM-OUT-STATUS         PIC XX.
010400     05  WS-BDM-IN-STATUS           PIC XX.
010500     05  WS-BDM-OUT-STATUS          PIC XX.
010600     05  WS-BELM-IN-STATUS          PIC XX.
010700     05  WS-BELM-OUT-STATUS         PIC XX.
010800     05  WS-SUM-OUT-STATUS          PIC XX.
010900     05  FILLER                     PIC X(4).
011000*
011100 01  WS-SWITCHES.
011200     05  CEEM-EOF-SW                PIC 9(1) VALUE 0.
011300        88  CEEM-AT-EOF                 VALUE 1.
011400     05  BDM-EOF-SW                 PIC 9(1) VALUE 0.
011500        88  BDM-AT-EOF                  VALUE 1.
011600     05  BELM-EOF-SW                PIC 9(1) VALUE 0.
011700        88  BELM-AT-EOF                 VALUE 1.
011800     05  WS-CEEM-VALID-SW           PIC X(1) VALUE 'Y'.
011900        88  WS-CEEM-IS-VALID            VALUE 'Y'.
012000        88  WS-CEEM-IS-INVALID          VALUE 'N'.
012100     05  WS-BDM-VALID-SW            PIC X(1) VALUE 'Y'.
012200        88  WS-BDM-IS-VALID             VALUE 'Y'.
012300        88  WS-BDM-IS-INVALID           VALUE 'N'.
012400     05  WS-BELM-VALID-SW           PIC X(1) VALUE 'Y'.
012500        88  WS-BELM-IS-VALID            VALUE 'Y'.
012600        88  WS-BELM-IS-INVALID          VALUE 'N'.
012700     05  FILLER                     PIC X(4).
012800*
012900* GRAND TOTALS ACROSS ALL THREE MODELS, CARRIED AS STANDALONE
013000* 77-LEVELS RATHER THAN IN WS-COUNTERS BELOW SINCE 9000-END-RTN
013100* ROLLS THEM UP FROM EACH MODEL'S OWN COUNTER PAIR AND NOT FROM
013200* AN EDIT PARAGRAPH.
013300 77  WS-GRAND-REC-CTR               PIC 9(7) COMP VALUE 0.
013400 77  WS-GRAND-REJECT-CTR            PIC 9(7) COMP VALUE 0.
013500*
013600 01  WS-COUNTERS.
013700     05  WS-CEEM-REC-CTR            PIC 9(7) COMP VALUE 0.
013800     05  WS-CEEM-REJECT-CTR         PIC 9(7) COMP VALUE 0.
013900     05  WS-BDM-REC-CTR             PIC 9(7) COMP VALUE 0.
014000     05  WS-BDM-REJECT-CTR          PIC 9(7) COMP VALUE 0.
014100     05  WS-BELM-REC-CTR            PIC 9(7) COMP VALUE 0.
014200     05  WS-BELM-REJECT-CTR         PIC 9(7) COMP VALUE 0.
014300     05  FILLER                     PIC X(4).
014400*
014500* CEEM WORKING FIELDS
014600 01  WS-CEEM-FIELDS.
014700     05  WS-CEEM-DAILY-AVG          PIC S9(9)V9(6).
014800     05  WS-CEEM-STD-NONQ           PIC S9(13)V99.
014900     05  WS-CEEM-STD-QUANT          PIC S9(13)V99.
015000     05  WS-CEEM-SELECTED-STD       PIC S9(13)V99.
015100     05  WS-CEEM-TOTAL-VALUE        PIC S9(13)V99.
015200     05  WS-CEEM-CHANGE-RATE        PIC S9(7)V9(6).
015300     05  WS-CEEM-LN-ARG             PIC S9(9)V9(9) COMP-3.
015400     05  WS-CEEM-LN-RESULT          PIC S9(5)V9(9) COMP-3.
015500     05  WS-CEEM-EFF-YEARS          PIC S9(5)V99.
015600     05  WS-CEEM-EXP-ARG            PIC S9(5)V9(9) COMP-3.
015700     05  WS-CEEM-EXP-RESULT         PIC S9(9)V9(9) COMP-3.
015800     05  WS-CEEM-MKT-SENS           PIC S9(7)V9(6).
015900     05  WS-CEEM-FINAL-VALUE        PIC S9(13)V99.
016000*    REDEFINES OF THE FINAL ADJUSTED VALUE, GIVEN ITS OWN NAME SO
016100*    THE NEGATIVE-VALUE FLOOR BELOW READS AS A GUARD ON THE
016200*    RESULT RATHER THAN ON THE FIELD THE COMPUTE ABOVE FILLS IN.
016300     05  WS-CEEM-FINAL-VALUE-R REDEFINES WS-CEEM-FINAL-VALUE
016400                                    PIC S9(13)V99.
016500*    MAX(ELAPSED - 1, 0) WORK FIELD FOR THE EFFECTIVE-YEARS BUILD.
016600     05  WS-CEEM-ELAPSED-ADJ        PIC S9(3)V99.
016700     05  FILLER                     PIC X(6).
016800*
016900* BDM WORKING FIELDS
017000 01  WS-BDM-FIELDS.
017100     05  WS-BDM-DAILY-USAGE         PIC S9(11)V9(6).
017200     05  WS-BDM-ESTIMATED-PS        PIC S9(13)V99.
017300     05  WS-BDM-PREVIOUS            PIC S9(13)V99.
017400     05  WS-BDM-MARKET-BETA         PIC S9(7)V9(6).
017500     05  WS-BDM-FINAL-BOOK          PIC S9(13)V99.
017600     05  WS-BDM-INTEREST-COST       PIC S9(13)V99.
017700     05  WS-BDM-INTEREST-TYPE       PIC X(8).
017800*    REDEFINES OF THE MARKET-BETA FIELD, GIVEN ITS OWN NAME SO
017900*    THE NEGATIVE-BETA FLOOR BELOW READS AS A GUARD ON THE
018000*    COMPUTED MULTIPLIER RATHER THAN ON THE FIELD IT FILLS IN.
018100     05  WS-BDM-BETA-NUM REDEFINES WS-BDM-MARKET-BETA
018200                                    PIC S9(7)V9(6).
018300     05  FILLER                     PIC X(6).
018400*
018500* BELM WORKING FIELDS
018600 01  WS-BELM-FIELDS.
018700     05  WS-BELM-DAYS-REMAINING     PIC S9(7)V99.
018800     05  WS-BELM-DAILY-REPAY        PIC S9(11)V9(6).
018900     05  WS-BELM-EXPECTED-REPAY     PIC S9(13)V99.
019000     05  WS-BELM-NUMERATOR          PIC S9(13)V99.
019100     05  WS-BELM-ADJUSTMENT         PIC S9(7)V9(6).
019200     05  WS-BELM-INTEREST-COST      PIC S9(13)V99.
019300     05  WS-BELM-PRELIM-RATIO       PIC S9(7)V9(6).
019400     05  WS-BELM-LY-COMPONENT       PIC S9(7)V9(6).
019500     05  WS-BELM-FINAL-RATIO        PIC S9(7)V9(6).
019600*    REDEFINES OF THE FINAL BAD-DEBT RATIO, GIVEN ITS OWN NAME SO
019700*    THE 1.0 CAP BELOW READS AS A GUARD ON THE RATIO RATHER THAN
019800*    ON THE FIELD THE COMPUTE ABOVE FILLS IN.
019900     05  WS-BELM-FINAL-RATIO-R REDEFINES WS-BELM-FINAL-RATIO
020000                                    PIC S9(7)V9(6).
020100     05  FILLER                     PIC X(6).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 A010-MAIN-LINE.
020600     DISPLAY SPACES UPON CRT.
020700     DISPLAY '* * * *  B E G I N   E X P N S S V C . C B L'
020800         UPON CRT AT 1401.
020900     OPEN INPUT CEEM-IN-FILE BDM-IN-FILE BELM-IN-FILE.
021000     OPEN OUTPUT CEEM-OUT-FILE BDM-OUT-FILE BELM-OUT-FILE.
021100     OPEN EXTEND SUMMARY-OUT-FILE.
021200     PERFORM 1100-CEEM-DRIVER THRU 1100-CEEM-DRIVER-EXIT
021300         UNTIL CEEM-AT-EOF.
021400     PERFORM 1200-BDM-DRIVER THRU 1200-BDM-DRIVER-EXIT
021500         UNTIL BDM-AT-EOF.
021600     PERFORM 1300-BELM-DRIVER THRU 1300-BELM-DRIVER-EXIT
021700         UNTIL BELM-AT-EOF.
021800     PERFORM 9000-END-RTN.
021900*
022000******************************************************************
022100*        C E E M   D R I V E R
022200******************************************************************
022300 1100-CEEM-DRIVER.
022400     READ CEEM-IN-FILE AT END
022500         MOVE 1 TO CEEM-EOF-SW
022600         GO TO 1100-CEEM-DRIVER-EXIT.
022700     ADD 1 TO WS-CEEM-REC-CTR.
022800     PERFORM 1110-CEEM-EDIT.
022900     IF WS-CEEM-IS-VALID
023000         PERFORM 3100-CEEM-MAIN THRU 3100-CEEM-MAIN-EXIT
023100         PERFORM 3190-CEEM-SUMMARY-WRITE.
023200 1100-CEEM-DRIVER-EXIT.
023300     EXIT.
023400*
023500 1110-CEEM-EDIT.
023600     MOVE 'Y' TO WS-CEEM-VALID-SW.
023700     IF CEEMIN-CUM-USAGE-UNITS NOT > 0
023800         MOVE 'N' TO WS-CEEM-VALID-SW.
023900     IF CEEMIN-CUM-USAGE-DAYS NOT > 0
024000         MOVE 'N' TO WS-CEEM-VALID-SW.
024100     IF CEEMIN-CURRENT-UNIT-COST NOT > 0
024200         MOVE 'N' TO WS-CEEM-VALID-SW.
024300     IF CEEMIN-PREV-YEAR-STD-VALUE NOT > 0
024400         MOVE 'N' TO WS-CEEM-VALID-SW.
024500     IF CEEMIN-USEFUL-LIFE-YEARS NOT > 0
024600         MOVE 'N' TO WS-CEEM-VALID-SW.
024700     IF WS-CEEM-IS-INVALID
024800         ADD 1 TO WS-CEEM-REJECT-CTR.
024900*
025000******************************************************************
025100*        B D M   D R I V E R
025200******************************************************************
025300 1200-BDM-DRIVER.
025400     READ BDM-IN-FILE AT END
025500         MOVE 1 TO BDM-EOF-SW
025600         GO TO 1200-BDM-DRIVER-EXIT.
025700     ADD 1 TO WS-BDM-REC-CTR.
025800     PERFORM 1210-BDM-EDIT.
025900     IF WS-BDM-IS-VALID
026000         PERFORM 3200-BDM-MAIN THRU 3200-BDM-MAIN-EXIT
026100         PERFORM 3290-BDM-SUMMARY-WRITE.
026200 1200-BDM-DRIVER-EXIT.
026300     EXIT.
026400*
026500 1210-BDM-EDIT.
026600     MOVE 'Y' TO WS-BDM-VALID-SW.
026700     IF BDMIN-BOND-ISSUE-PRICE NOT > 0
026800         MOVE 'N' TO WS-BDM-VALID-SW.
026900     IF BDMIN-BOND-CONTRACT-DAYS NOT > 0
027000         MOVE 'N' TO WS-BDM-VALID-SW.
027100     IF BDMIN-ELAPSED-DAYS < 0 OR
027200        BDMIN-ELAPSED-DAYS > BDMIN-BOND-CONTRACT-DAYS
027300         MOVE 'N' TO WS-BDM-VALID-SW.
027400     IF BDMIN-CURRENT-FAIR-VALUE NOT > 0
027500         MOVE 'N' TO WS-BDM-VALID-SW.
027600     IF WS-BDM-IS-INVALID
027700         ADD 1 TO WS-BDM-REJECT-CTR.
027800*
027900******************************************************************
028000*        B E L M   D R I V E R
028100******************************************************************
028200 1300-BELM-DRIVER.
028300     READ BELM-IN-FILE AT END
028400         MOVE 1 TO BELM-EOF-SW
028500         GO TO 1300-BELM-DRIVER-EXIT.
028600     ADD 1 TO WS-BELM-REC-CTR.
028700     PERFORM 1310-BELM-EDIT.
028800     IF WS-BELM-IS-VALID
028900         PERFORM 3300-BELM-MAIN THRU 3300-BELM-MAIN-EXIT
029000         PERFORM 3390-BELM-SUMMARY-WRITE.
029100 1300-BELM-DRIVER-EXIT.
029200     EXIT.
029300*
029400 1310-BELM-EDIT.
029500     MOVE 'Y' TO WS-BELM-VALID-SW.
029600     IF BELMIN-DEBTOR-TOTAL-AMOUNT NOT > 0
029700         MOVE 'N' TO WS-BELM-VALID-SW.
029800     IF BELMIN-REMAINING-YEARS NOT > 0
029900         MOVE 'N' TO WS-BELM-VALID-SW.
030000     IF BELMIN-ELAPSED-DAYS < 0
030100         MOVE 'N' TO WS-BELM-VALID-SW.
030200     IF BELMIN-TOTAL-DEBT-ALL NOT > 0
030300         MOVE 'N' TO WS-BELM-VALID-SW.
030400     IF BELMIN-LY-TOTAL-REPAY-ALL NOT > 0
030500         MOVE 'N' TO WS-BELM-VALID-SW.
030600     IF WS-BELM-IS-INVALID
030700         ADD 1 TO WS-BELM-REJECT-CTR.
030800*
030900******************************************************************
031000*  3100-CEEM-MAIN - CONSUMABLE EXPENSE EVALUATION
031100******************************************************************
031200 3100-CEEM-MAIN.
031300     COMPUTE WS-CEEM-DAILY-AVG ROUNDED =
031400         CEEMIN-CUM-USAGE-UNITS / CEEMIN-CUM-USAGE-DAYS.
031500     COMPUTE WS-CEEM-STD-NONQ ROUNDED =
031600         WS-CEEM-DAILY-AVG * CEEMIN-CURRENT-UNIT-COST * 365.
031700     IF CEEMIN-QUANT-LIMIT-SUPPLIED
031800         COMPUTE WS-CEEM-STD-QUANT ROUNDED =
031900             CEEMIN-QUANT-USAGE-LIMIT * CEEMIN-CURRENT-UNIT-COST
032000         MOVE WS-CEEM-STD-QUANT TO WS-CEEM-SELECTED-STD
032100     ELSE
032200         MOVE 0 TO WS-CEEM-STD-QUANT
032300         MOVE WS-CEEM-STD-NONQ TO WS-CEEM-SELECTED-STD.
032400     COMPUTE WS-CEEM-TOTAL-VALUE ROUNDED =
032500         CEEMIN-CUM-USAGE-UNITS * CEEMIN-CURRENT-UNIT-COST.
032600     IF WS-CEEM-SELECTED-STD = 0
032700         MOVE 0 TO WS-CEEM-CHANGE-RATE
032800     ELSE
032900         COMPUTE WS-CEEM-CHANGE-RATE ROUNDED =
033000             (WS-CEEM-TOTAL-VALUE - WS-CEEM-SELECTED-STD)
033100             / WS-CEEM-SELECTED-STD.
033200     IF WS-CEEM-SELECTED-STD > 0 AND CEEMIN-PREV-YEAR-STD-VALUE > 0
033300         COMPUTE WS-CEEM-LN-ARG ROUNDED =
033400             WS-CEEM-SELECTED-STD / CEEMIN-PREV-YEAR-STD-VALUE
033500         CALL 'SEBITLN' USING WS-CEEM-LN-ARG WS-CEEM-LN-RESULT
033600     ELSE
033700         MOVE 0 TO WS-CEEM-LN-RESULT.
033800     COMPUTE WS-CEEM-ELAPSED-ADJ = CEEMIN-ELAPSED-YEARS - 1.
033900     IF WS-CEEM-ELAPSED-ADJ < 0
034000         MOVE 0 TO WS-CEEM-ELAPSED-ADJ.
034100     COMPUTE WS-CEEM-EFF-YEARS =
034200         CEEMIN-USEFUL-LIFE-YEARS + WS-CEEM-ELAPSED-ADJ.
034300     COMPUTE WS-CEEM-EXP-ARG ROUNDED =
034400         WS-CEEM-LN-RESULT * WS-CEEM-EFF-YEARS.
034500     CALL 'SEBITEXP' USING WS-CEEM-EXP-ARG WS-CEEM-EXP-RESULT.
034600     COMPUTE WS-CEEM-MKT-SENS ROUNDED =
034700         WS-CEEM-EXP-RESULT * CEEMIN-BETA.
034800     COMPUTE WS-CEEM-FINAL-VALUE ROUNDED =
034900         WS-CEEM-TOTAL-VALUE * (1 + WS-CEEM-CHANGE-RATE)
035000         * WS-CEEM-MKT-SENS.
035100*    A NEGATIVE CHANGE RATE AND A SUB-1 SENSITIVITY COMBINED CAN
035200*    DRIVE THE ADJUSTED EXPENSE VALUE BELOW ZERO - SAME AUDIT
035300*    EDIT PROBLEM AS THE RVM MODEL, SAME FLOOR.
035400     IF WS-CEEM-FINAL-VALUE-R < 0
035500         MOVE 0 TO WS-CEEM-FINAL-VALUE-R.
035600     MOVE CEEMIN-EXPENSE-LABEL        TO CEEMOUT-EXPENSE-LABEL.
035700     MOVE WS-CEEM-DAILY-AVG           TO
035800                             CEEMOUT-DAILY-AVG-USAGE-UNITS.
035900     MOVE WS-CEEM-STD-NONQ            TO
036000                             CEEMOUT-STD-VALUE-NON-QUANT.
036100     MOVE CEEMIN-QUANT-LIMIT-FLAG     TO
036200                             CEEMOUT-STD-VALUE-QUANT-FLAG.
036300     MOVE WS-CEEM-STD-QUANT           TO CEEMOUT-STD-VALUE-QUANT.
036400     MOVE WS-CEEM-SELECTED-STD        TO CEEMOUT-SELECTED-STD-VALUE.
036500     MOVE WS-CEEM-TOTAL-VALUE         TO CEEMOUT-TOTAL-USAGE-VALUE.
036600     MOVE WS-CEEM-FINAL-VALUE         TO CEEMOUT-FINAL-REVAL-VALUE.
036700     MOVE WS-CEEM-CHANGE-RATE         TO CEEMOUT-USAGE-CHANGE-RATE.
036800     MOVE WS-CEEM-LN-RESULT           TO
036900                             CEEMOUT-MARKET-CHANGE-INDEX.
037000     MOVE WS-CEEM-MKT-SENS            TO
037100                             CEEMOUT-MARKET-SENSITIVITY.
037200     WRITE CEEMOUT-REC.
037300 3100-CEEM-MAIN-EXIT.
037400     EXIT.
037500*
037600 3190-CEEM-SUMMARY-WRITE.
037700     MOVE 'Expense & Profitability' TO SUMENT-SERIES.
037800     MOVE 'SEBIT-CEEM'              TO SUMENT-MODEL.
037900     MOVE WS-CEEM-FINAL-VALUE       TO SUMENT-HEADLINE-AMOUNT.
038000     MOVE 'KRW'                     TO SUMENT-CURRENCY.
038100     WRITE SUMENT-REC.
038200*
038300******************************************************************
038400*  3200-BDM-MAIN - BOND DEPRECIATION
038500******************************************************************
038600 3200-BDM-MAIN.
038700     COMPUTE WS-BDM-DAILY-USAGE ROUNDED =
038800         BDMIN-BOND-ISSUE-PRICE / BDMIN-BOND-CONTRACT-DAYS.
038900     COMPUTE WS-BDM-ESTIMATED-PS ROUNDED =
039000         BDMIN-BOND-ISSUE-PRICE -
039100         (WS-BDM-DAILY-USAGE * BDMIN-ELAPSED-DAYS).
039200     IF BDMIN-PREV-VALUATION-SUPPLIED
039300         MOVE BDMIN-PREVIOUS-VALUATION TO WS-BDM-PREVIOUS
039400     ELSE
039500         MOVE BDMIN-CURRENT-FAIR-VALUE TO WS-BDM-PREVIOUS.
039600     IF WS-BDM-PREVIOUS = 0
039700         MOVE 1 TO WS-BDM-MARKET-BETA
039800     ELSE
039900         COMPUTE WS-BDM-MARKET-BETA ROUNDED =
040000             1 + ((WS-BDM-ESTIMATED-PS - WS-BDM-PREVIOUS)
040100             / WS-BDM-PREVIOUS).
040200     IF WS-BDM-BETA-NUM < 0
040300         MOVE 0 TO WS-BDM-BETA-NUM.
040400     COMPUTE WS-BDM-FINAL-BOOK ROUNDED =
040500         BDMIN-CURRENT-FAIR-VALUE * WS-BDM-MARKET-BETA.
040600     IF WS-BDM-FINAL-BOOK < WS-BDM-ESTIMATED-PS
040700         COMPUTE WS-BDM-INTEREST-COST =
040800             WS-BDM-ESTIMATED-PS - WS-BDM-FINAL-BOOK
040900         MOVE 'discount' TO WS-BDM-INTEREST-TYPE
041000     ELSE
041100         COMPUTE WS-BDM-INTEREST-COST =
041200             WS-BDM-FINAL-BOOK - WS-BDM-ESTIMATED-PS
041300         MOVE 'premium'  TO WS-BDM-INTEREST-TYPE.
041400     MOVE BDMIN-BOND-LABEL       TO BDMOUT-BOND-LABEL.
041500     MOVE WS-BDM-DAILY-USAGE     TO BDMOUT-DAILY-ESTIMATED-USAGE.
041600     MOVE WS-BDM-ESTIMATED-PS    TO BDMOUT-ESTIMATED-VALUE-PS.
041700     MOVE WS-BDM-FINAL-BOOK      TO BDMOUT-FINAL-BOOK-VALUE.
041800     MOVE WS-BDM-INTEREST-COST   TO BDMOUT-INTEREST-COST.
041900     MOVE WS-BDM-MARKET-BETA     TO BDMOUT-MARKET-BETA.
042000     MOVE WS-BDM-INTEREST-TYPE   TO BDMOUT-INTEREST-TYPE.
042100     WRITE BDMOUT-REC.
042200 3200-BDM-MAIN-EXIT.
042300     EXIT.
042400*
042500 3290-BDM-SUMMARY-WRITE.
042600     MOVE 'Expense & Profitability' TO SUMENT-SERIES.
042700     MOVE 'SEBIT-BDM'               TO SUMENT-MODEL.
042800     MOVE WS-BDM-FINAL-BOOK         TO SUMENT-HEADLINE-AMOUNT.
042900     MOVE 'KRW'                     TO SUMENT-CURRENCY.
043000     WRITE SUMENT-REC.
043100*
043200******************************************************************
043300*  3300-BELM-MAIN - BAD-DEBT EXPECTED LOSS
043400******************************************************************
043500 3300-BELM-MAIN.
043600     COMPUTE WS-BELM-DAYS-REMAINING =
043700         BELMIN-REMAINING-YEARS * 365.
043800     IF WS-BELM-DAYS-REMAINING = 0
043900         MOVE 1 TO WS-BELM-DAYS-REMAINING.
044000     COMPUTE WS-BELM-DAILY-REPAY ROUNDED =
044100         BELMIN-DEBTOR-TOTAL-AMOUNT / WS-BELM-DAYS-REMAINING.
044200     COMPUTE WS-BELM-EXPECTED-REPAY ROUNDED =
044300         WS-BELM-DAILY-REPAY * BELMIN-ELAPSED-DAYS.
044400     COMPUTE WS-BELM-NUMERATOR =
044500         (BELMIN-DEBTOR-TOTAL-AMOUNT - WS-BELM-EXPECTED-REPAY)
044600         - (WS-BELM-EXPECTED-REPAY - BELMIN-ACTUAL-REPAYMENT).
044700     IF BELMIN-DEBTOR-TOTAL-AMOUNT = 0
044800         MOVE 1 TO WS-BELM-ADJUSTMENT
044900     ELSE
045000         COMPUTE WS-BELM-ADJUSTMENT ROUNDED =
045100             1 + (WS-BELM-NUMERATOR /
045200                  BELMIN-DEBTOR-TOTAL-AMOUNT).
045300     COMPUTE WS-BELM-INTEREST-COST ROUNDED =
045400         (BELMIN-DEBTOR-TOTAL-AMOUNT - BELMIN-ACTUAL-REPAYMENT)
045500         * (BELMIN-INTEREST-RATE * WS-BELM-ADJUSTMENT).
045600     COMPUTE WS-BELM-PRELIM-RATIO ROUNDED =
045700         BELMIN-DEBTOR-TOTAL-AMOUNT / BELMIN-TOTAL-DEBT-ALL.
045800     COMPUTE WS-BELM-LY-COMPONENT ROUNDED =
045900         BELMIN-LY-CPTY-REPAYMENT / BELMIN-LY-TOTAL-REPAY-ALL.
046000     IF WS-BELM-LY-COMPONENT < 0
046100         MOVE 0 TO WS-BELM-LY-COMPONENT.
046200     COMPUTE WS-BELM-FINAL-RATIO =
046300         WS-BELM-PRELIM-RATIO + WS-BELM-LY-COMPONENT.
046400*    A CARRIED-OVER LAST-YEAR COMPONENT CAN PUSH THE COMBINED
046500*    RATIO PAST 1.0 - CAP IT, THE RATIO FEEDS A PERCENTAGE FIELD
046600*    ON THE PRINTED REPORT.
046700     IF WS-BELM-FINAL-RATIO-R > 1
046800         MOVE 1 TO WS-BELM-FINAL-RATIO-R.
046900     MOVE BELMIN-DEBTOR-LABEL       TO BELMOUT-DEBTOR-LABEL.
047000     MOVE WS-BELM-DAILY-REPAY       TO BELMOUT-DAILY-EST-REPAYMENT.
047100     MOVE WS-BELM-EXPECTED-REPAY    TO BELMOUT-EXPECTED-REPAYMENT.
047200     MOVE WS-BELM-INTEREST-COST     TO
047300                             BELMOUT-ACTUAL-INTEREST-COST.
047400     MOVE WS-BELM-ADJUSTMENT        TO BELMOUT-INTEREST-RATE-ADJ.
047500     MOVE WS-BELM-PRELIM-RATIO      TO
047600                             BELMOUT-PRELIM-BAD-DEBT-RATIO.
047700     MOVE WS-BELM-FINAL-RATIO       TO
047800                             BELMOUT-FINAL-BAD-DEBT-RATIO.
047900     WRITE BELMOUT-REC.
048000 3300-BELM-MAIN-EXIT.
048100     EXIT.
048200*
048300 3390-BELM-SUMMARY-WRITE.
048400     MOVE 'Expense & Profitability' TO SUMENT-SERIES.
048500     MOVE 'SEBIT-BELM'              TO SUMENT-MODEL.
048600     MOVE WS-BELM-FINAL-RATIO       TO SUMENT-HEADLINE-AMOUNT.
048700     MOVE 'KRW'                     TO SUMENT-CURRENCY.
048800     WRITE SUMENT-REC.
048900*
049000 9000-END-RTN.
049100     DISPLAY 'CEEM RECORDS READ    =' WS-CEEM-REC-CTR UPON CRT.
049200     DISPLAY 'CEEM RECORDS REJECTED=' WS-CEEM-REJECT-CTR UPON CRT.
049300     DISPLAY 'BDM RECORDS READ     =' WS-BDM-REC-CTR UPON CRT.
049400     DISPLAY 'BDM RECORDS REJECTED =' WS-BDM-REJECT-CTR UPON CRT.
049500     DISPLAY 'BELM RECORDS READ    =' WS-BELM-REC-CTR UPON CRT.
049600     DISPLAY 'BELM RECORDS REJECTED=' WS-BELM-REJECT-CTR UPON CRT.
049700     COMPUTE WS-GRAND-REC-CTR =
049800         WS-CEEM-REC-CTR + WS-BDM-REC-CTR + WS-BELM-REC-CTR.
049900     COMPUTE WS-GRAND-REJECT-CTR =
050000         WS-CEEM-REJECT-CTR + WS-BDM-REJECT-CTR
050100         + WS-BELM-REJECT-CTR.
050200     DISPLAY 'DRIVER RECORDS READ  =' WS-GRAND-REC-CTR UPON CRT.
050300     DISPLAY 'DRIVER RECS REJECTED =' WS-GRAND-REJECT-CTR
050400         UPON CRT.
050500     CLOSE CEEM-IN-FILE CEEM-OUT-FILE BDM-IN-FILE BDM-OUT-FILE
050600           BELM-IN-FILE BELM-OUT-FILE SUMMARY-OUT-FILE.
050700     STOP RUN.
