000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITTAN.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   03/19/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  03/19/87 RLM  0006  ORIGINAL - TANGENT BUILT FROM SEBITSIN AND
001100*                      SEBITCOS RATHER THAN ITS OWN SERIES, FOR
001200*                      THE WAVE ANALYSIS SLOPE TERM.  ARGUMENT
001300*                      IS IN DEGREES, SAME AS ITS TWO CALLEES.
001400*  10/10/88 RLM  0048  ZERO-COSINE GUARD - A BOUNDARY ANGLE WAS
001500*                      BLOWING UP THE DIVISION IN TESTING.
001600*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, MEMO 99-014.
001700******************************************************************
001800* SEBITTAN - TANGENT OF AN ARGUMENT IN DEGREES, COMPUTED AS
001900* SIN(X) / COS(X) VIA THE SEBITSIN AND SEBITCOS MEMBERS.
002000*
002100* LINKAGE:  CALL 'SEBITTAN' USING TAN-ARGUMENT-DEG TAN-RESULT.
002200*           RESULT IS FORCED TO ZERO IF COS(X) IS TOO CLOSE
002300*           TO ZERO TO DIVIDE BY SAFELY.
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200* THE INVOCATION COUNT AND THE ZERO-COSINE GUARD EPSILON ARE
003300* CARRIED AS STANDALONE 77-LEVELS RATHER THAN IN WS-TAN-FIELDS
003400* BELOW - NEITHER IS PART OF THE SIN/COS LEG PAIR THAT FIELD
003500* GROUP HOLDS, SAME HABIT AS ASSETSVC'S WS-SUB-1/WS-SUB-2.
003600 77  WS-CALL-CTR               PIC S9(4) COMP VALUE 0.
003700 77  WS-ZERO-GUARD-EPSILON     PIC S9V9(6) COMP-3 VALUE 0.000001.
003800*
003900 01  WS-TAN-FIELDS.
004000     05  WS-SIN-VALUE           PIC S9(5)V9(9) COMP-3.
004100     05  WS-COS-VALUE           PIC S9(5)V9(9) COMP-3.
004200*    REDEFINES OF THE COSINE LEG, GIVEN ITS OWN NAME SO THE TWO
004300*    HALVES OF THE ZERO-COSINE GUARD BELOW (THE HIGH SIDE AND THE
004400*    LOW SIDE OF THE DEAD BAND) EACH TEST UNDER A DISTINCT NAME.
004500     05  WS-COS-VALUE-R REDEFINES WS-COS-VALUE
004600                                    PIC S9(5)V9(9) COMP-3.
004700     05  WS-ARGUMENT-HOLD       PIC S9(7)V9(6) COMP-3.
004800     05  FILLER                 PIC X(6).
004900*
005000 LINKAGE SECTION.
005100 01  TAN-ARGUMENT-DEG           PIC S9(7)V9(6) COMP-3.
005200 01  TAN-RESULT                 PIC S9(5)V9(9) COMP-3.
005300*
005400 PROCEDURE DIVISION USING TAN-ARGUMENT-DEG TAN-RESULT.
005500*
005600 0100-MAIN.
005700     ADD 1 TO WS-CALL-CTR.
005800     MOVE 0 TO TAN-RESULT.
005900     MOVE TAN-ARGUMENT-DEG TO WS-ARGUMENT-HOLD.
006000     CALL 'SEBITSIN' USING WS-ARGUMENT-HOLD WS-SIN-VALUE.
006100     CALL 'SEBITCOS' USING WS-ARGUMENT-HOLD WS-COS-VALUE.
006200     IF WS-COS-VALUE > WS-ZERO-GUARD-EPSILON
006300         OR WS-COS-VALUE-R < -0.000001
006400         COMPUTE TAN-RESULT ROUNDED =
006500             WS-SIN-VALUE / WS-COS-VALUE.
006600     GOBACK.
