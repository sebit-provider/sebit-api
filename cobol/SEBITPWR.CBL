000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITPWR.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  04/02/87 RLM  0007  ORIGINAL - REAL-EXPONENT POWER FUNCTION,
001100*                      BUILT AS EXP(Y*LN(X)) ON TOP OF SEBITLN
001200*                      AND SEBITEXP, FOR THE COMPOUNDING AND
001300*                      AMORTIZATION SCHEDULE BUILDS.
001400*  10/17/88 RLM  0049  BASE <= 0 GUARD - SCHEDULE BUILD PASSED
001500*                      A ZERO BASE ON A BOUNDARY YEAR.
001600*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, MEMO 99-014.
001700*  11/02/04 PDK  1189  BASE = 1 SHORT-CIRCUIT - LN(1) PATH WAS
001800*                      COSTING A FULL CALL CHAIN FOR NO REASON.
001900******************************************************************
002000* SEBITPWR - BASE RAISED TO A REAL (NOT JUST INTEGER) EXPONENT.
002100* CALLED BY THE ASSET SERVICE DRIVER'S SCHEDULE AND DEPRECIATION
002200* STEPS WHEREVER A FRACTIONAL YEAR OR RATE EXPONENT APPEARS.
002300*
002400* LINKAGE:  CALL 'SEBITPWR' USING PWR-BASE PWR-EXPONENT
002500*               PWR-RESULT.
002600*           BASE MUST BE > 0; A NON-POSITIVE BASE RETURNS ZERO.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500* THE INVOCATION COUNT AND THE UNITY-BASE SHORT-CIRCUIT CONSTANT
003600* ARE CARRIED AS STANDALONE 77-LEVELS RATHER THAN IN WS-PWR-
003700* FIELDS BELOW - NEITHER IS PART OF THE LN/EXP CHAIN THAT FIELD
003800* GROUP HOLDS, SAME HABIT AS ASSETSVC'S WS-SUB-1/WS-SUB-2.
003900 77  WS-CALL-CTR               PIC S9(4) COMP VALUE 0.
004000 77  WS-UNITY-BASE             PIC S9(9)V9(9) COMP-3 VALUE 1.
004100*
004200 01  WS-PWR-FIELDS.
004300     05  WS-LN-ARGUMENT         PIC S9(9)V9(9) COMP-3.
004400     05  WS-LN-RESULT           PIC S9(5)V9(9) COMP-3.
004500     05  WS-EXP-ARGUMENT        PIC S9(5)V9(9) COMP-3.
004600*    REDEFINES OF THE EXPONENT*LN(BASE) PRODUCT PASSED TO
004700*    SEBITEXP, GIVEN ITS OWN NAME SO THE OVERFLOW CAP BELOW READS
004800*    AS A GUARD ON THE PRODUCT RATHER THAN ON THE ARGUMENT ITSELF
004900*    - SEBITEXP'S HALVING LOOP IS CAPPED AT 60, AND A PRODUCT
005000*    PAST ABOUT 40 WAS RUNNING IT TO THE CAP FOR NO BENEFIT.
005100     05  WS-EXP-ARGUMENT-R REDEFINES WS-EXP-ARGUMENT
005200                                  PIC S9(5)V9(9) COMP-3.
005300     05  WS-EXP-RESULT          PIC S9(9)V9(9) COMP-3.
005400     05  FILLER                 PIC X(6).
005500*
005600 LINKAGE SECTION.
005700 01  PWR-BASE                   PIC S9(9)V9(9) COMP-3.
005800 01  PWR-EXPONENT               PIC S9(5)V9(6) COMP-3.
005900 01  PWR-RESULT                 PIC S9(9)V9(6) COMP-3.
006000*
006100 PROCEDURE DIVISION USING PWR-BASE PWR-EXPONENT PWR-RESULT.
006200*
006300 0100-MAIN.
006400     ADD 1 TO WS-CALL-CTR.
006500     MOVE 0 TO PWR-RESULT.
006600     IF PWR-BASE NOT > 0
006700         GOBACK.
006800     IF PWR-BASE = WS-UNITY-BASE
006900         MOVE 1 TO PWR-RESULT
007000         GOBACK.
007100     MOVE PWR-BASE TO WS-LN-ARGUMENT.
007200     CALL 'SEBITLN' USING WS-LN-ARGUMENT WS-LN-RESULT.
007300     COMPUTE WS-EXP-ARGUMENT ROUNDED =
007400         PWR-EXPONENT * WS-LN-RESULT.
007500     IF WS-EXP-ARGUMENT-R > 40
007600         MOVE 40 TO WS-EXP-ARGUMENT-R
007700     ELSE IF WS-EXP-ARGUMENT-R < -40
007800         MOVE -40 TO WS-EXP-ARGUMENT-R.
007900     CALL 'SEBITEXP' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
008000     MOVE WS-EXP-RESULT TO PWR-RESULT.
008100     GOBACK.
