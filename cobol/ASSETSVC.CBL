000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ASSETSVC.
000300 AUTHOR.         EJ.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   05/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  05/14/88 EJ   0501  ORIGINAL - ASSET REVALUATION DRIVER,
001100*                      BUILT FROM THE SETMB2000 SKELETON, TO
001200*                      RUN THE DDA, LAM AND RVM MODELS AGAINST
001300*                      THE NIGHTLY ASSET VALUATION FEED.
001400*  11/02/88 EJ   0522  ADDED THE LAM TRIGGER LADDER AFTER THE
001500*                      LEASE ACCOUNTING GROUP REJECTED THE FIRST
001600*                      PASS FOR MISSING RECOGNITION CAPS.
001700*  03/09/90 DRH  0588  RVM EFFECTIVE-YEARS FLOOR AT ZERO - A
001800*                      FULLY-DEPLETED RESOURCE WAS DRIVING THE
001900*                      SENSITIVITY TERM NEGATIVE.
002000*  07/22/92 DRH  0641  DDA EARLY-EXIT AT SALVAGE FLOOR ADDED SO
002100*                      THE SCHEDULE STOPS WRITING ONCE THE ASSET
002200*                      IS FULLY WRITTEN DOWN.
002300*  01/06/99 HGT  Y2K  ALL DATE HANDLING IN THIS DRIVER IS DAY-
002400*                      COUNT ARITHMETIC, NOT CALENDAR DATES -
002500*                      REVIEWED AND SIGNED OFF PER MEMO 99-014.
002600*  06/18/01 PDK  0877  INPUT EDIT PARAGRAPHS SPLIT OUT AHEAD OF
002700*                      EACH MODEL'S MAIN PARAGRAPH SO A BAD
002800*                      RECORD IS COUNTED AND SKIPPED RATHER THAN
002900*                      ABENDING THE RUN.
003000*  09/30/05 PDK  1204  SUMMARY-OUT NOW OPENED OUTPUT HERE (THIS
003100*                      IS THE FIRST DRIVER IN THE NIGHTLY CHAIN)
003200*                      AND EXTEND IN THE OTHER THREE SERVICES.
003300*  03/11/08 PDK  2113  DDA/LAM MARKET-PRICE AND FAIR-VALUE TABLES
003400*                      WERE BEING INDEXED AS IF ENTRY 1 WAS THE
003500*                      ACQUISITION COST / INITIAL ASSET VALUE -
003600*                      CORRECT ONLY WHEN THE FEED SENT ONE EXTRA
003700*                      ENTRY.  AUDIT CAUGHT A YEARS-LENGTH FEED
003800*                      THAT SHIFTED EVERY PREV/CURR PAIR BY ONE.
003900*                      NOW BUILD AN EFFECTIVE SERIES WITH THE
004000*                      OPENING REFERENCE PREPENDED BEFORE EITHER
004100*                      MODEL'S YEAR/PERIOD LOOP RUNS.  ALSO FIXED
004200*                      THE 6-3-1 PV REFERENCE, WHICH WAS READING
004300*                      TABLE ENTRY 1 INSTEAD OF THE PERIOD'S OWN
004400*                      CURRENT FAIR VALUE.
004500******************************************************************
004600* ASSETSVC - ASSET & DEPRECIATION SERVICE.  RUNS THE DYNAMIC
004700* DEPRECIATION ALGORITHM (DDA), THE LEASE AMORTISATION MODEL
004800* (LAM) AND THE RESOURCE VALUATION MODEL (RVM) AGAINST THEIR
004900* OWN INPUT FEEDS, WRITES EACH MODEL'S DETAIL FILE AND APPENDS
005000* A SUMMARY-OUT ENTRY FOR EVERY RECORD SUCCESSFULLY PROCESSED.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-SIGN IS '+' '-'
005700     UPSI-0 ON STATUS IS SEBIT-DEBUG-ON
005800     UPSI-0 OFF STATUS IS SEBIT-DEBUG-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100* NIGHTLY ASSET FEED - ONE RECORD PER DEPRECIATION SCHEDULE
006200     SELECT DDA-IN-FILE  ASSIGN TO DDA-IN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WS-DDA-IN-STATUS.
006500     SELECT DDA-OUT-FILE ASSIGN TO DDA-OUT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WS-DDA-OUT-STATUS.
006800     SELECT LAM-IN-FILE  ASSIGN TO LAM-IN
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WS-LAM-IN-STATUS.
007100     SELECT LAM-OUT-FILE ASSIGN TO LAM-OUT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WS-LAM-OUT-STATUS.
007400     SELECT RVM-IN-FILE  ASSIGN TO RVM-IN
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WS-RVM-IN-STATUS.
007700     SELECT RVM-OUT-FILE ASSIGN TO RVM-OUT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WS-RVM-OUT-STATUS.
008000     SELECT SUMMARY-OUT-FILE ASSIGN TO SUMMARY-OUT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WS-SUM-OUT-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  DDA-IN-FILE
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS DDAIN-REC.
009000     COPY DDAIN.
009100*
009200 FD  DDA-OUT-FILE
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS DDAOUT-REC.
009500     COPY DDAOUT.
009600*
009700 FD  LAM-IN-FILE
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS LAMIN-REC.
010000     COPY LAMIN.
010100*
010200 FD  LAM-OUT-FILE
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS LAMOUT-REC.
010500     COPY LAMOUT.
010600*
010700 FD  RVM-IN-FILE
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS RVMIN-REC.
011000     COPY RVMIN.
011100*
011200 FD  RVM-OUT-FILE
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS RVMOUT-REC.
011500     COPY RVMOUT.
011600*
011700 FD  SUMMARY-OUT-FILE
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS SUMENT-REC.
012000     COPY SUMENT.
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  WS-FILE-STATUSES.
012500     05  WS-DDA-IN-STATUS           PIC XX.
012600     05  WS-DDA-OUT-STATUS          PIC XX.
012700     05  WS-LAM-IN-STATUS           PIC XX.
012800     05  WS-LAM-OUT-STATUS          PIC XX.
012900     05  WS-RVM-IN-STATUS           PIC XX.
013000     05  WS-RVM-OUT-STATUS          PIC XX.
013100     05  WS-SUM-OUT-STATUS          PIC XX.
013200     05  FILLER                     PIC X(4).
013300*
013400 01  WS-SWITCHES.
013500     05  DDA-EOF-SW                 PIC 9(1)  VALUE 0.
013600         88  DDA-AT-EOF                        VALUE 1.
013700     05  LAM-EOF-SW                 PIC 9(1)  VALUE 0.
013800         88  LAM-AT-EOF                        VALUE 1.
013900     05  RVM-EOF-SW                 PIC 9(1)  VALUE 0.
014000         88  RVM-AT-EOF                        VALUE 1.
014100     05  WS-DDA-VALID-SW            PIC X(1)  VALUE 'Y'.
014200         88  WS-DDA-IS-VALID                   VALUE 'Y'.
014300         88  WS-DDA-IS-INVALID                  VALUE 'N'.
014400     05  WS-LAM-VALID-SW            PIC X(1)  VALUE 'Y'.
014500         88  WS-LAM-IS-VALID                   VALUE 'Y'.
014600         88  WS-LAM-IS-INVALID                  VALUE 'N'.
014700     05  WS-RVM-VALID-SW            PIC X(1)  VALUE 'Y'.
014800         88  WS-RVM-IS-VALID                   VALUE 'Y'.
014900         88  WS-RVM-IS-INVALID                  VALUE 'N'.
015000     05  FILLER                     PIC X(4).
015100*
015200* SCRATCH SUBSCRIPTS CARRIED AS STANDALONE 77-LEVELS RATHER THAN
015300* BURIED IN WS-COUNTERS BELOW - BOTH THE DDA AND LAM DAY-RES-
015400* OLUTION PARAGRAPHS REUSE THESE AS THROWAWAY WORK FIELDS, SO
015500* THEY GET THEIR OWN NAMES OUT FROM UNDER THE NAMED COUNTERS.
015600 77  WS-SUB-1                       PIC S9(4) COMP VALUE 0.
015700 77  WS-SUB-2                       PIC S9(4) COMP VALUE 0.
015800*
015900 01  WS-COUNTERS.
016000     05  WS-DDA-REC-CTR             PIC 9(7)  COMP VALUE 0.
016100     05  WS-DDA-REJECT-CTR          PIC 9(7)  COMP VALUE 0.
016200     05  WS-LAM-REC-CTR             PIC 9(7)  COMP VALUE 0.
016300     05  WS-LAM-REJECT-CTR          PIC 9(7)  COMP VALUE 0.
016400     05  WS-RVM-REC-CTR             PIC 9(7)  COMP VALUE 0.
016500     05  WS-RVM-REJECT-CTR          PIC 9(7)  COMP VALUE 0.
016600     05  WS-YEAR-IX                 PIC S9(4) COMP VALUE 0.
016700     05  WS-PERIOD-IX               PIC S9(4) COMP VALUE 0.
016800     05  FILLER                     PIC X(4).
016900*
017000* DDA WORKING FIELDS
017100 01  WS-DDA-FIELDS.
017200     05  WS-DDA-DEPRECIABLE-TOTAL   PIC S9(13)V99.
017300     05  WS-DDA-EFFECTIVE-DAYS      PIC S9(9) COMP-3.
017400     05  WS-DDA-DAILY-DEPR          PIC S9(13)V9(6).
017500     05  WS-DDA-REMAINING-VALUE     PIC S9(13)V99.
017600     05  WS-DDA-PLANNED             PIC 9(3).
017700     05  WS-DDA-ACTUAL              PIC 9(3).
017800     05  WS-DDA-UNUSED              PIC 9(3).
017900     05  WS-DDA-USAGE-RATIO         PIC S9(7)V9(6).
018000     05  WS-DDA-ANNUAL-BASE         PIC S9(13)V99.
018100     05  WS-DDA-MKT-PREV            PIC S9(13)V99.
018200     05  WS-DDA-MKT-CURR            PIC S9(13)V99.
018300     05  WS-DDA-LOG-RATIO           PIC S9(5)V9(9) COMP-3.
018400     05  WS-DDA-LN-ARG              PIC S9(9)V9(9) COMP-3.
018500     05  WS-DDA-EXP-ARG             PIC S9(5)V9(9) COMP-3.
018600     05  WS-DDA-EXP-RESULT          PIC S9(9)V9(9) COMP-3.
018700     05  WS-DDA-MKT-SENS            PIC S9(7)V9(4).
018800     05  WS-DDA-DYN-MULT            PIC S9(7)V9(6).
018900     05  WS-DDA-ADJ-EXPENSE         PIC S9(13)V99.
019000     05  WS-DDA-ADJ-MULT            PIC S9(7)V9(4).
019100     05  WS-DDA-TOTAL-DEPR          PIC S9(13)V99.
019200*
019300* DDA TOTAL-DEPR REDEFINED AS A PACKED ACCUMULATOR FOR THE
019400* HEADER LINE BUILD - THIS SHOP LIKES A REDEFINES OVER A SEPARATE
019500* MOVE WHEN THE SAME VALUE IS USED TWO WAYS.
019600     05  WS-DDA-TOTAL-DEPR-R REDEFINES WS-DDA-TOTAL-DEPR
019700                                    PIC S9(13)V99.
019800*    EFFECTIVE MARKET-PRICE SERIES - ACQUISITION COST PREPENDED
019900*    AS ENTRY 1 AHEAD OF THE SUPPLIED TABLE, BUILT ONCE PER
020000*    RECORD BY 2102-DDA-BUILD-EFF-MKT BEFORE THE YEAR LOOP RUNS.
020100*    TICKET 2113 - SEE CHANGE LOG.
020200     05  WS-DDA-MKT-EFF-COUNT       PIC 9(2) COMP.
020300     05  WS-DDA-MKT-EFF-TBL OCCURS 21 TIMES
020400                                    PIC S9(13)V99.
020500     05  FILLER                     PIC X(6).
020600*
020700* LAM WORKING FIELDS
020800 01  WS-LAM-FIELDS.
020900     05  WS-LAM-OPENING            PIC S9(13)V99.
021000     05  WS-LAM-ACCUM-DEPR         PIC S9(13)V99.
021100     05  WS-LAM-INTEREST-EXP       PIC S9(13)V99.
021200     05  WS-LAM-PLANNED            PIC 9(3).
021300     05  WS-LAM-ACTUAL             PIC 9(3).
021400     05  WS-LAM-UNUSED             PIC 9(3).
021500     05  WS-LAM-EFF-DAYS           PIC S9(5) COMP.
021600     05  WS-LAM-DAILY-AMORT        PIC S9(11)V9(4).
021700     05  WS-LAM-USAGE-ACTUAL       PIC S9(5)V99.
021800     05  WS-LAM-USAGE-STD          PIC S9(5)V99.
021900     05  WS-LAM-USAGE-RATIO        PIC S9(7)V9(4).
022000     05  WS-LAM-DEPR-COMPONENT     PIC S9(13)V99.
022100     05  WS-LAM-BASE-AFTER-DEPR    PIC S9(13)V99.
022200     05  WS-LAM-FAIR-PREV          PIC S9(13)V99.
022300     05  WS-LAM-FAIR-CURR          PIC S9(13)V99.
022400     05  WS-LAM-MKT-INDEX          PIC S9(7)V9(6).
022500     05  WS-LAM-LN-ARG             PIC S9(9)V9(9) COMP-3.
022600     05  WS-LAM-LN-RESULT          PIC S9(5)V9(9) COMP-3.
022700     05  WS-LAM-EXP-ARG            PIC S9(5)V9(9) COMP-3.
022800     05  WS-LAM-EXP-RESULT         PIC S9(9)V9(9) COMP-3.
022900     05  WS-LAM-MKT-SENS           PIC S9(7)V9(4).
023000     05  WS-LAM-BASELINE-VALUE     PIC S9(13)V99.
023100     05  WS-LAM-GAIN-LOSS          PIC S9(13)V99.
023200     05  WS-LAM-LOSS-COMPONENT     PIC S9(13)V99.
023300     05  WS-LAM-POST-VALUE         PIC S9(13)V99.
023400     05  WS-LAM-TRIGGER-STAGE      PIC X(5).
023500     05  WS-LAM-PV-VALUE           PIC S9(13)V99.
023600     05  WS-LAM-USAGE-COND-SW      PIC X(1).
023700         88  WS-LAM-USAGE-COND-MET             VALUE 'Y'.
023800     05  WS-LAM-REVAL-COND-SW      PIC X(1).
023900         88  WS-LAM-REVAL-COND-MET             VALUE 'Y'.
024000     05  WS-LAM-VALUE-631          PIC S9(13)V99.
024100     05  WS-LAM-TOTAL-INTEREST     PIC S9(13)V99.
024200     05  WS-LAM-TOTAL-GAIN-LOSS    PIC S9(13)V99.
024300*    REDEFINES OF THE PERIOD GAIN/LOSS FOR THE SIGN TEST THAT
024400*    PICKS TRIGGER STAGE 631 VS 632 - SAME HABIT AS THE DDA
024500*    TOTAL-DEPR REDEFINES ABOVE.
024600     05  WS-LAM-GAIN-LOSS-R REDEFINES WS-LAM-GAIN-LOSS
024700                                    PIC S9(13)V99.
024800*    EFFECTIVE FAIR-VALUE SERIES - INITIAL ASSET VALUE PREPENDED
024900*    AS ENTRY 1 AHEAD OF THE SUPPLIED TABLE, BUILT ONCE PER
025000*    RECORD BY 2202-LAM-BUILD-EFF-MKT BEFORE THE PERIOD LOOP.
025100*    TICKET 2113 - SEE CHANGE LOG.
025200     05  WS-LAM-MKT-EFF-COUNT       PIC 9(2) COMP.
025300     05  WS-LAM-MKT-EFF-TBL OCCURS 21 TIMES
025400                                    PIC S9(13)V99.
025500     05  FILLER                     PIC X(8).
025600*
025700* RVM WORKING FIELDS
025800 01  WS-RVM-FIELDS.
025900     05  WS-RVM-DAILY-AVG          PIC S9(9)V9(6).
026000     05  WS-RVM-TOTAL-DAYS         PIC S9(7)V99.
026100     05  WS-RVM-STD-VALUE          PIC S9(13)V99.
026200     05  WS-RVM-TOTAL-VALUE        PIC S9(13)V99.
026300     05  WS-RVM-EXTR-RATE          PIC S9(7)V9(6).
026400     05  WS-RVM-PREV-VALUE         PIC S9(13)V99.
026500     05  WS-RVM-MKT-INDEX          PIC S9(7)V9(6).
026600     05  WS-RVM-LN-ARG             PIC S9(9)V9(9) COMP-3.
026700     05  WS-RVM-LN-RESULT          PIC S9(5)V9(9) COMP-3.
026800     05  WS-RVM-EFF-YEARS          PIC S9(5)V99.
026900     05  WS-RVM-EXP-ARG            PIC S9(5)V9(9) COMP-3.
027000     05  WS-RVM-EXP-RESULT         PIC S9(9)V9(9) COMP-3.
027100     05  WS-RVM-MKT-SENS           PIC S9(7)V9(6).
027200     05  WS-RVM-FINAL-VALUE        PIC S9(13)V99.
027300*    REDEFINES OF THE FINAL REVALUED VALUE FOR THE SUMMARY-WRITE
027400*    MOVE, SAME TWO-WAYS-ONE-FIELD HABIT AS ABOVE.
027500     05  WS-RVM-FINAL-VALUE-R REDEFINES WS-RVM-FINAL-VALUE
027600                                    PIC S9(13)V99.
027700     05  FILLER                     PIC X(8).
027800*
027900 PROCEDURE DIVISION.
028000*
028100 A010-MAIN-LINE.
028200     DISPLAY SPACES UPON CRT.
028300     DISPLAY '* * * *  B E G I N   A S S E T S V C . C B L'
028400         UPON CRT AT 1401.
028500     OPEN INPUT DDA-IN-FILE LAM-IN-FILE RVM-IN-FILE.
028600     OPEN OUTPUT DDA-OUT-FILE LAM-OUT-FILE RVM-OUT-FILE.
028700     OPEN OUTPUT SUMMARY-OUT-FILE.
028800     PERFORM 1100-DDA-DRIVER THRU 1100-DDA-DRIVER-EXIT
028900         UNTIL DDA-AT-EOF.
029000     PERFORM 1200-LAM-DRIVER THRU 1200-LAM-DRIVER-EXIT
029100         UNTIL LAM-AT-EOF.
029200     PERFORM 1300-RVM-DRIVER THRU 1300-RVM-DRIVER-EXIT
029300         UNTIL RVM-AT-EOF.
029400     PERFORM 9000-END-RTN.
029500*
029600******************************************************************
029700*        D D A   D R I V E R
029800******************************************************************
029900 1100-DDA-DRIVER.
030000     READ DDA-IN-FILE AT END
030100         MOVE 1 TO DDA-EOF-SW
030200         GO TO 1100-DDA-DRIVER-EXIT.
030300     ADD 1 TO WS-DDA-REC-CTR.
030400     PERFORM 1110-DDA-EDIT.
030500     IF WS-DDA-IS-VALID
030600         PERFORM 2100-DDA-MAIN THRU 2100-DDA-MAIN-EXIT
030700         PERFORM 2190-DDA-SUMMARY-WRITE.
030800 1100-DDA-DRIVER-EXIT.
030900     EXIT.
031000*
031100 1110-DDA-EDIT.
031200     MOVE 'Y' TO WS-DDA-VALID-SW.
031300     IF DDAIN-ACQUISITION-COST NOT > 0
031400         MOVE 'N' TO WS-DDA-VALID-SW.
031500     IF DDAIN-SALVAGE-VALUE < 0
031600         MOVE 'N' TO WS-DDA-VALID-SW.
031700     IF DDAIN-USEFUL-LIFE-YEARS < 1 OR
031800        DDAIN-USEFUL-LIFE-YEARS > 20
031900         MOVE 'N' TO WS-DDA-VALID-SW.
032000     IF WS-DDA-IS-INVALID
032100         ADD 1 TO WS-DDA-REJECT-CTR.
032200*
032300******************************************************************
032400*        L A M   D R I V E R
032500******************************************************************
032600 1200-LAM-DRIVER.
032700     READ LAM-IN-FILE AT END
032800         MOVE 1 TO LAM-EOF-SW
032900         GO TO 1200-LAM-DRIVER-EXIT.
033000     ADD 1 TO WS-LAM-REC-CTR.
033100     PERFORM 1210-LAM-EDIT.
033200     IF WS-LAM-IS-VALID
033300         PERFORM 2200-LAM-MAIN THRU 2200-LAM-MAIN-EXIT
033400         PERFORM 2290-LAM-SUMMARY-WRITE.
033500 1200-LAM-DRIVER-EXIT.
033600     EXIT.
033700*
033800 1210-LAM-EDIT.
033900     MOVE 'Y' TO WS-LAM-VALID-SW.
034000     IF LAMIN-INITIAL-ASSET-VALUE NOT > 0
034100         MOVE 'N' TO WS-LAM-VALID-SW.
034200     IF LAMIN-LEASE-TERM-YEARS < 1 OR
034300        LAMIN-LEASE-TERM-YEARS > 20
034400         MOVE 'N' TO WS-LAM-VALID-SW.
034500     IF LAMIN-DISCOUNT-RATE NOT > 0
034600         MOVE 'N' TO WS-LAM-VALID-SW.
034700     IF WS-LAM-IS-INVALID
034800         ADD 1 TO WS-LAM-REJECT-CTR.
034900*
035000******************************************************************
035100*        R V M   D R I V E R
035200******************************************************************
035300 1300-RVM-DRIVER.
035400     READ RVM-IN-FILE AT END
035500         MOVE 1 TO RVM-EOF-SW
035600         GO TO 1300-RVM-DRIVER-EXIT.
035700     ADD 1 TO WS-RVM-REC-CTR.
035800     PERFORM 1310-RVM-EDIT.
035900     IF WS-RVM-IS-VALID
036000         PERFORM 2300-RVM-MAIN THRU 2300-RVM-MAIN-EXIT
036100         PERFORM 2390-RVM-SUMMARY-WRITE.
036200 1300-RVM-DRIVER-EXIT.
036300     EXIT.
036400*
036500 1310-RVM-EDIT.
036600     MOVE 'Y' TO WS-RVM-VALID-SW.
036700     IF RVMIN-CUM-EXTRACTION-AMOUNT NOT > 0
036800         MOVE 'N' TO WS-RVM-VALID-SW.
036900     IF RVMIN-CUM-EXTRACTION-DAYS NOT > 0
037000         MOVE 'N' TO WS-RVM-VALID-SW.
037100     IF RVMIN-CURRENT-UNIT-VALUE NOT > 0
037200         MOVE 'N' TO WS-RVM-VALID-SW.
037300     IF RVMIN-TOTAL-LIFE-YEARS NOT > 0
037400         MOVE 'N' TO WS-RVM-VALID-SW.
037500     IF WS-RVM-IS-INVALID
037600         ADD 1 TO WS-RVM-REJECT-CTR.
037700*
037800******************************************************************
037900*  2100-DDA-MAIN - DYNAMIC DEPRECIATION SCHEDULE BUILD
038000******************************************************************
038100 2100-DDA-MAIN.
038200     MOVE SPACES TO DDAOUT-REC.
038300     COMPUTE WS-DDA-DEPRECIABLE-TOTAL =
038400         DDAIN-ACQUISITION-COST - DDAIN-SALVAGE-VALUE.
038500     IF WS-DDA-DEPRECIABLE-TOTAL < 0
038600         MOVE 0 TO WS-DDA-DEPRECIABLE-TOTAL.
038700*    EFFECTIVE TOTAL DAYS = SUM OF MAX(PLANNED - UNUSED, 0)
038800     MOVE 0 TO WS-DDA-EFFECTIVE-DAYS.
038900     PERFORM 2105-DDA-EFF-DAYS VARYING WS-SUB-1
039000         FROM 1 BY 1 UNTIL WS-SUB-1 > DDAIN-USEFUL-LIFE-YEARS.
039100     IF WS-DDA-EFFECTIVE-DAYS = 0
039200         MOVE 0 TO WS-DDA-DAILY-DEPR
039300     ELSE
039400         COMPUTE WS-DDA-DAILY-DEPR ROUNDED =
039500             WS-DDA-DEPRECIABLE-TOTAL / WS-DDA-EFFECTIVE-DAYS.
039600     MOVE DDAIN-ACQUISITION-COST TO WS-DDA-REMAINING-VALUE.
039700     MOVE 0 TO WS-DDA-TOTAL-DEPR.
039800     PERFORM 2102-DDA-BUILD-EFF-MKT.
039900     PERFORM 2110-DDA-YEAR VARYING WS-YEAR-IX FROM 1 BY 1
040000         UNTIL WS-YEAR-IX > DDAIN-USEFUL-LIFE-YEARS
040100         OR WS-DDA-REMAINING-VALUE NOT > DDAIN-SALVAGE-VALUE.
040200     MOVE WS-DDA-TOTAL-DEPR TO DDAOUT-TOTAL-DEPRECIATION.
040300 2100-DDA-MAIN-EXIT.
040400     EXIT.
040500*
040600*    BUILD THE EFFECTIVE MARKET-PRICE SERIES ONCE PER RECORD -
040700*    ACQUISITION COST GOES IN AS THE OPENING REFERENCE AHEAD OF
040800*    WHATEVER THE FEED SUPPLIED, SO A YEARS-LENGTH TABLE AND AN
040900*    ABSENT TABLE BOTH RESOLVE CORRECTLY IN 2120-DDA-MARKET BELOW.
041000*    TICKET 2113 - SEE CHANGE LOG.
041100 2102-DDA-BUILD-EFF-MKT.
041200     MOVE DDAIN-ACQUISITION-COST TO WS-DDA-MKT-EFF-TBL (1).
041300     COMPUTE WS-DDA-MKT-EFF-COUNT = DDAIN-MARKET-PRICE-COUNT + 1.
041400     IF DDAIN-MARKET-PRICE-COUNT > 0
041500         PERFORM 2103-DDA-COPY-MKT VARYING WS-SUB-1 FROM 1 BY 1
041600             UNTIL WS-SUB-1 > DDAIN-MARKET-PRICE-COUNT.
041700*
041800 2103-DDA-COPY-MKT.
041900     MOVE DDAIN-MARKET-PRICE-TBL (WS-SUB-1)
042000                                TO WS-DDA-MKT-EFF-TBL (WS-SUB-1 + 1).
042100 2105-DDA-EFF-DAYS.
042200     PERFORM 2106-DDA-RESOLVE-DAYS.
042300     COMPUTE WS-SUB-2 = WS-DDA-PLANNED - WS-DDA-UNUSED.
042400     IF WS-SUB-2 > 0
042500         ADD WS-SUB-2 TO WS-DDA-EFFECTIVE-DAYS.
042600*
042700 2106-DDA-RESOLVE-DAYS.
042800     IF WS-SUB-1 <= DDAIN-DAY-COUNT
042900             AND DDAIN-PLANNED-DAYS-TBL (WS-SUB-1) > 0
043000         MOVE DDAIN-PLANNED-DAYS-TBL (WS-SUB-1) TO WS-DDA-PLANNED
043100     ELSE
043200         MOVE 365 TO WS-DDA-PLANNED.
043300     IF WS-SUB-1 <= DDAIN-DAY-COUNT
043400             AND DDAIN-ACTUAL-DAYS-TBL (WS-SUB-1) > 0
043500         MOVE DDAIN-ACTUAL-DAYS-TBL (WS-SUB-1) TO WS-DDA-ACTUAL
043600     ELSE
043700         MOVE WS-DDA-PLANNED TO WS-DDA-ACTUAL.
043800     IF WS-SUB-1 <= DDAIN-DAY-COUNT
043900             AND DDAIN-UNUSED-DAYS-TBL (WS-SUB-1) > 0
044000         MOVE DDAIN-UNUSED-DAYS-TBL (WS-SUB-1) TO WS-DDA-UNUSED
044100     ELSE
044200         IF WS-DDA-PLANNED > WS-DDA-ACTUAL
044300             COMPUTE WS-DDA-UNUSED =
044400                 WS-DDA-PLANNED - WS-DDA-ACTUAL
044500         ELSE
044600             MOVE 0 TO WS-DDA-UNUSED.
044700*
044800 2110-DDA-YEAR.
044900     PERFORM 2106-DDA-RESOLVE-DAYS.
045000     MOVE WS-YEAR-IX TO WS-SUB-1.
045100     PERFORM 2106-DDA-RESOLVE-DAYS.
045200     IF WS-DDA-PLANNED = 0
045300         MOVE 0 TO WS-DDA-USAGE-RATIO
045400     ELSE
045500         COMPUTE WS-DDA-USAGE-RATIO ROUNDED =
045600             (WS-DDA-ACTUAL - WS-DDA-PLANNED) / WS-DDA-PLANNED.
045700     COMPUTE WS-DDA-ANNUAL-BASE ROUNDED =
045800         WS-DDA-DAILY-DEPR * WS-DDA-ACTUAL.
045900     PERFORM 2120-DDA-MARKET.
046000     COMPUTE WS-DDA-DYN-MULT ROUNDED =
046100         (1 + WS-DDA-USAGE-RATIO) * WS-DDA-MKT-SENS
046200         * DDAIN-ADJUSTMENT-FACTOR.
046300     COMPUTE WS-DDA-ADJ-EXPENSE ROUNDED =
046400         WS-DDA-ANNUAL-BASE * WS-DDA-DYN-MULT.
046500     IF WS-DDA-ADJ-EXPENSE < 0
046600         MOVE 0 TO WS-DDA-ADJ-EXPENSE.
046700     COMPUTE WS-SUB-2 =
046800         WS-DDA-REMAINING-VALUE - DDAIN-SALVAGE-VALUE.
046900     IF WS-DDA-ADJ-EXPENSE > WS-SUB-2
047000         MOVE WS-SUB-2 TO WS-DDA-ADJ-EXPENSE.
047100     IF WS-DDA-ANNUAL-BASE = 0
047200         MOVE 0 TO WS-DDA-ADJ-MULT
047300     ELSE
047400         COMPUTE WS-DDA-ADJ-MULT ROUNDED =
047500             WS-DDA-ADJ-EXPENSE / WS-DDA-ANNUAL-BASE.
047600     MOVE 'D'                       TO DDAOUT-REC-CODE.
047700     MOVE DDAIN-ASSET-LABEL          TO DDAOUT-ASSET-LABEL.
047800     MOVE WS-YEAR-IX                TO DDAOUT-YEAR-INDEX.
047900     MOVE WS-DDA-REMAINING-VALUE     TO DDAOUT-OPENING-BOOK-VALUE.
048000     MOVE WS-DDA-ADJ-EXPENSE         TO DDAOUT-DEPRECIATION-EXPENSE.
048100     SUBTRACT WS-DDA-ADJ-EXPENSE FROM WS-DDA-REMAINING-VALUE
048200         GIVING WS-DDA-REMAINING-VALUE.
048300     MOVE WS-DDA-REMAINING-VALUE     TO DDAOUT-CLOSING-BOOK-VALUE.
048400     MOVE WS-DDA-ADJ-MULT             TO DDAOUT-ADJUSTMENT-MULTIPLIER.
048500     MOVE WS-DDA-USAGE-RATIO          TO DDAOUT-USAGE-RATIO.
048600     MOVE WS-DDA-MKT-SENS             TO DDAOUT-MARKET-SENSITIVITY.
048700     MOVE 0                           TO DDAOUT-TOTAL-DEPRECIATION.
048800     WRITE DDAOUT-REC.
048900     ADD WS-DDA-ADJ-EXPENSE TO WS-DDA-TOTAL-DEPR.
049000*
049100 2120-DDA-MARKET.
049200*    RESOLVE PREV/CURR MARKET PRICE PAIR FOR THIS YEAR AGAINST
049300*    THE EFFECTIVE SERIES (ACQUISITION COST ALREADY PREPENDED AS
049400*    ENTRY 1 BY 2102-DDA-BUILD-EFF-MKT) - TICKET 2113.
049500     IF WS-DDA-MKT-EFF-COUNT >= WS-YEAR-IX + 1
049600         MOVE WS-DDA-MKT-EFF-TBL (WS-YEAR-IX)
049700                                    TO WS-DDA-MKT-PREV
049800         MOVE WS-DDA-MKT-EFF-TBL (WS-YEAR-IX + 1)
049900                                    TO WS-DDA-MKT-CURR
050000     ELSE
050100         MOVE WS-DDA-MKT-EFF-TBL (WS-DDA-MKT-EFF-COUNT)
050200                                    TO WS-DDA-MKT-PREV
050300         MOVE WS-DDA-MKT-EFF-TBL (WS-DDA-MKT-EFF-COUNT)
050400                                    TO WS-DDA-MKT-CURR.
050500     IF WS-DDA-MKT-PREV > 0 AND WS-DDA-MKT-CURR > 0
050600         COMPUTE WS-DDA-LN-ARG ROUNDED =
050700             WS-DDA-MKT-CURR / WS-DDA-MKT-PREV
050800         CALL 'SEBITLN' USING WS-DDA-LN-ARG WS-DDA-LOG-RATIO
050900     ELSE
051000         MOVE 0 TO WS-DDA-LOG-RATIO.
051100     COMPUTE WS-DDA-EXP-ARG ROUNDED =
051200         WS-DDA-LOG-RATIO * DDAIN-USAGE-ELASTICITY.
051300     CALL 'SEBITEXP' USING WS-DDA-EXP-ARG WS-DDA-EXP-RESULT.
051400     COMPUTE WS-DDA-MKT-SENS ROUNDED =
051500         WS-DDA-EXP-RESULT * DDAIN-BETA.
051600*
051700 2190-DDA-SUMMARY-WRITE.
051800     MOVE 'H'                   TO DDAOUT-REC-CODE.
051900     MOVE DDAIN-ASSET-LABEL     TO DDAOUT-ASSET-LABEL.
052000     MOVE 0                     TO DDAOUT-YEAR-INDEX.
052100     MOVE 0                     TO DDAOUT-OPENING-BOOK-VALUE.
052200     MOVE 0                     TO DDAOUT-DEPRECIATION-EXPENSE.
052300     MOVE 0                     TO DDAOUT-CLOSING-BOOK-VALUE.
052400     MOVE 0                     TO DDAOUT-ADJUSTMENT-MULTIPLIER.
052500     MOVE 0                     TO DDAOUT-USAGE-RATIO.
052600     MOVE 0                     TO DDAOUT-MARKET-SENSITIVITY.
052700*    CAP THE LIFETIME ACCUMULATOR AT COST LESS SALVAGE - ROUNDING
052800*    ACROSS YEARS OF COMPOUNDED MARKET-SENSITIVITY ADJUSTMENT WAS
052900*    LETTING THIS RUN A PENNY OR TWO PAST THE DEPRECIABLE BASE.
053000     IF WS-DDA-TOTAL-DEPR-R >
053100         (DDAIN-ACQUISITION-COST - DDAIN-SALVAGE-VALUE)
053200         COMPUTE WS-DDA-TOTAL-DEPR-R =
053300             DDAIN-ACQUISITION-COST - DDAIN-SALVAGE-VALUE.
053400     MOVE WS-DDA-TOTAL-DEPR     TO DDAOUT-TOTAL-DEPRECIATION.
053500     WRITE DDAOUT-REC.
053600     MOVE 'Asset & Depreciation' TO SUMENT-SERIES.
053700     MOVE 'SEBIT-DDA'            TO SUMENT-MODEL.
053800     MOVE WS-DDA-TOTAL-DEPR      TO SUMENT-HEADLINE-AMOUNT.
053900     MOVE 'KRW'                  TO SUMENT-CURRENCY.
054000     WRITE SUMENT-REC.
054100*
054200******************************************************************
054300*  2200-LAM-MAIN - LEASE AMORTISATION SCHEDULE BUILD
054400******************************************************************
054500 2200-LAM-MAIN.
054600     COMPUTE WS-LAM-INTEREST-EXP ROUNDED =
054700         LAMIN-INITIAL-ASSET-VALUE * LAMIN-DISCOUNT-RATE.
054800     MOVE LAMIN-INITIAL-ASSET-VALUE TO WS-LAM-OPENING.
054900     MOVE LAMIN-ACCUM-DEPR-OPENING  TO WS-LAM-ACCUM-DEPR.
055000     MOVE 0 TO WS-LAM-TOTAL-INTEREST.
055100     MOVE 0 TO WS-LAM-TOTAL-GAIN-LOSS.
055200     PERFORM 2202-LAM-BUILD-EFF-MKT.
055300     PERFORM 2210-LAM-PERIOD VARYING WS-PERIOD-IX FROM 1 BY 1
055400         UNTIL WS-PERIOD-IX > LAMIN-LEASE-TERM-YEARS.
055500 2200-LAM-MAIN-EXIT.
055600     EXIT.
055700*
055800*    BUILD THE EFFECTIVE FAIR-VALUE SERIES ONCE PER RECORD - SAME
055900*    PREPEND HABIT AS 2102-DDA-BUILD-EFF-MKT ABOVE, USING THE
056000*    INITIAL ASSET VALUE AS THE OPENING REFERENCE.  TICKET 2113.
056100 2202-LAM-BUILD-EFF-MKT.
056200     MOVE LAMIN-INITIAL-ASSET-VALUE TO WS-LAM-MKT-EFF-TBL (1).
056300     COMPUTE WS-LAM-MKT-EFF-COUNT = LAMIN-FAIR-VALUE-COUNT + 1.
056400     IF LAMIN-FAIR-VALUE-COUNT > 0
056500         PERFORM 2203-LAM-COPY-MKT VARYING WS-SUB-1 FROM 1 BY 1
056600             UNTIL WS-SUB-1 > LAMIN-FAIR-VALUE-COUNT.
056700*
056800 2203-LAM-COPY-MKT.
056900     MOVE LAMIN-FAIR-VALUE-TBL (WS-SUB-1)
057000                                TO WS-LAM-MKT-EFF-TBL (WS-SUB-1 + 1).
057100*
057200 2210-LAM-PERIOD.
057300     MOVE WS-PERIOD-IX TO WS-SUB-1.
057400     PERFORM 2211-LAM-RESOLVE-DAYS.
057500     COMPUTE WS-LAM-EFF-DAYS = WS-LAM-PLANNED - WS-LAM-UNUSED.
057600     IF WS-LAM-EFF-DAYS < 1
057700         MOVE 1 TO WS-LAM-EFF-DAYS.
057800     COMPUTE WS-LAM-DAILY-AMORT ROUNDED =
057900         WS-LAM-OPENING / WS-LAM-EFF-DAYS.
058000     IF LAMIN-HOURS-SUPPLIED
058100         MOVE LAMIN-ACTUAL-HOURS-TBL (WS-SUB-1)
058200                                     TO WS-LAM-USAGE-ACTUAL
058300         MOVE LAMIN-STANDARD-HOURS-TBL (WS-SUB-1)
058400                                     TO WS-LAM-USAGE-STD
058500     ELSE
058600         MOVE WS-LAM-ACTUAL          TO WS-LAM-USAGE-ACTUAL
058700         MOVE WS-LAM-PLANNED          TO WS-LAM-USAGE-STD.
058800     IF WS-LAM-USAGE-STD = 0
058900         MOVE 0 TO WS-LAM-USAGE-RATIO
059000     ELSE
059100         COMPUTE WS-LAM-USAGE-RATIO ROUNDED =
059200             (WS-LAM-USAGE-ACTUAL - WS-LAM-USAGE-STD)
059300             / WS-LAM-USAGE-STD.
059400     COMPUTE WS-LAM-DEPR-COMPONENT ROUNDED =
059500         WS-LAM-DAILY-AMORT * WS-LAM-ACTUAL
059600         * (1 + WS-LAM-USAGE-RATIO).
059700     COMPUTE WS-LAM-BASE-AFTER-DEPR =
059800         WS-LAM-OPENING - WS-LAM-DEPR-COMPONENT.
059900     PERFORM 2212-LAM-MARKET.
060000     COMPUTE WS-LAM-BASELINE-VALUE ROUNDED =
060100         WS-LAM-BASE-AFTER-DEPR * WS-LAM-MKT-SENS.
060200     COMPUTE WS-LAM-GAIN-LOSS =
060300         WS-LAM-BASELINE-VALUE - WS-LAM-OPENING.
060400     PERFORM 2220-LAM-TRIGGER.
060500     PERFORM 2230-LAM-CAP.
060600     MOVE 'D'                     TO LAMOUT-REC-CODE.
060700     MOVE LAMIN-LEASE-LABEL       TO LAMOUT-LEASE-LABEL.
060800     MOVE WS-PERIOD-IX            TO LAMOUT-PERIOD-INDEX.
060900     MOVE WS-LAM-OPENING          TO LAMOUT-OPENING-BALANCE.
061000     MOVE WS-LAM-POST-VALUE       TO LAMOUT-CLOSING-BALANCE.
061100     MOVE WS-LAM-DAILY-AMORT      TO LAMOUT-DAILY-LEASE-AMORT.
061200     MOVE WS-LAM-USAGE-RATIO      TO LAMOUT-USAGE-RATIO.
061300     MOVE WS-LAM-INTEREST-EXP     TO LAMOUT-INTEREST-EXPENSE.
061400     MOVE WS-LAM-MKT-INDEX        TO LAMOUT-MARKET-CHANGE-INDEX.
061500     MOVE WS-LAM-MKT-SENS         TO LAMOUT-MARKET-SENSITIVITY.
061600     MOVE WS-LAM-BASELINE-VALUE   TO LAMOUT-BASELINE-REVAL-VALUE.
061700     MOVE WS-LAM-TRIGGER-STAGE    TO LAMOUT-TRIGGER-STAGE.
061800     MOVE WS-LAM-POST-VALUE       TO LAMOUT-POST-TRIGGER-VALUE.
061900     MOVE WS-LAM-GAIN-LOSS        TO LAMOUT-REVAL-GAIN-LOSS.
062000     MOVE 0                      TO LAMOUT-TOTAL-REVAL-GAIN-LOSS.
062100     MOVE 0                      TO LAMOUT-TOTAL-INTEREST-EXPENSE.
062200     WRITE LAMOUT-REC.
062300     ADD WS-LAM-INTEREST-EXP  TO WS-LAM-TOTAL-INTEREST.
062400     ADD WS-LAM-GAIN-LOSS     TO WS-LAM-TOTAL-GAIN-LOSS.
062500     COMPUTE WS-LAM-ACCUM-DEPR =
062600         WS-LAM-ACCUM-DEPR + WS-LAM-DEPR-COMPONENT.
062700     IF WS-LAM-DEPR-COMPONENT < 0
062800         COMPUTE WS-LAM-ACCUM-DEPR = WS-LAM-ACCUM-DEPR
062900             - WS-LAM-DEPR-COMPONENT.
063000     MOVE WS-LAM-POST-VALUE TO WS-LAM-OPENING.
063100*
063200 2211-LAM-RESOLVE-DAYS.
063300     IF WS-SUB-1 <= LAMIN-DAY-COUNT
063400             AND LAMIN-PLANNED-DAYS-TBL (WS-SUB-1) > 0
063500         MOVE LAMIN-PLANNED-DAYS-TBL (WS-SUB-1) TO WS-LAM-PLANNED
063600     ELSE
063700         MOVE 365 TO WS-LAM-PLANNED.
063800     IF WS-SUB-1 <= LAMIN-DAY-COUNT
063900             AND LAMIN-ACTUAL-DAYS-TBL (WS-SUB-1) > 0
064000         MOVE LAMIN-ACTUAL-DAYS-TBL (WS-SUB-1) TO WS-LAM-ACTUAL
064100     ELSE
064200         MOVE WS-LAM-PLANNED TO WS-LAM-ACTUAL.
064300     IF WS-SUB-1 <= LAMIN-DAY-COUNT
064400             AND LAMIN-UNUSED-DAYS-TBL (WS-SUB-1) > 0
064500         MOVE LAMIN-UNUSED-DAYS-TBL (WS-SUB-1) TO WS-LAM-UNUSED
064600     ELSE
064700         IF WS-LAM-PLANNED > WS-LAM-ACTUAL
064800             COMPUTE WS-LAM-UNUSED =
064900                 WS-LAM-PLANNED - WS-LAM-ACTUAL
065000         ELSE
065100             MOVE 0 TO WS-LAM-UNUSED.
065200*
065300 2212-LAM-MARKET.
065400*    RESOLVE PREV/CURR FAIR VALUE PAIR FOR THIS PERIOD AGAINST
065500*    THE EFFECTIVE SERIES (INITIAL ASSET VALUE ALREADY PREPENDED
065600*    AS ENTRY 1 BY 2202-LAM-BUILD-EFF-MKT) - TICKET 2113.
065700     IF WS-LAM-MKT-EFF-COUNT >= WS-PERIOD-IX + 1
065800         MOVE WS-LAM-MKT-EFF-TBL (WS-PERIOD-IX)
065900                                    TO WS-LAM-FAIR-PREV
066000         MOVE WS-LAM-MKT-EFF-TBL (WS-PERIOD-IX + 1)
066100                                    TO WS-LAM-FAIR-CURR
066200     ELSE
066300         MOVE WS-LAM-MKT-EFF-TBL (WS-LAM-MKT-EFF-COUNT)
066400                                    TO WS-LAM-FAIR-PREV
066500         MOVE WS-LAM-MKT-EFF-TBL (WS-LAM-MKT-EFF-COUNT)
066600                                    TO WS-LAM-FAIR-CURR.
066700     IF WS-LAM-FAIR-PREV > 0 AND WS-LAM-FAIR-CURR > 0
066800         COMPUTE WS-LAM-LN-ARG ROUNDED =
066900             WS-LAM-FAIR-CURR / WS-LAM-FAIR-PREV
067000         CALL 'SEBITLN' USING WS-LAM-LN-ARG WS-LAM-LN-RESULT
067100     ELSE
067200         MOVE 0 TO WS-LAM-LN-RESULT.
067300     MOVE WS-LAM-LN-RESULT TO WS-LAM-MKT-INDEX.
067400     COMPUTE WS-LAM-EXP-ARG ROUNDED =
067500         WS-LAM-LN-RESULT * LAMIN-LEASE-TERM-YEARS.
067600     CALL 'SEBITEXP' USING WS-LAM-EXP-ARG WS-LAM-EXP-RESULT.
067700     COMPUTE WS-LAM-MKT-SENS ROUNDED =
067800         WS-LAM-EXP-RESULT * LAMIN-BETA.
067900*
068000 2220-LAM-TRIGGER.
068100     MOVE SPACES TO WS-LAM-TRIGGER-STAGE.
068200     COMPUTE WS-LAM-LOSS-COMPONENT = 0 - WS-LAM-GAIN-LOSS.
068300     IF WS-LAM-LOSS-COMPONENT < 0
068400         MOVE 0 TO WS-LAM-LOSS-COMPONENT.
068500     IF (WS-LAM-ACCUM-DEPR + WS-LAM-LOSS-COMPONENT) >
068600             (LAMIN-INITIAL-ASSET-VALUE * 1.2)
068700*        PV IS THIS PERIOD'S OWN CURRENT FAIR VALUE, NOT TABLE
068800*        ENTRY 1 - CORRECTED UNDER TICKET 2113, SEE CHANGE LOG.
068900         IF WS-LAM-FAIR-CURR > 0
069000             MOVE WS-LAM-FAIR-CURR TO WS-LAM-PV-VALUE
069100         ELSE
069200             MOVE WS-LAM-BASELINE-VALUE TO WS-LAM-PV-VALUE
069300         COMPUTE WS-LAM-POST-VALUE =
069400             WS-LAM-GAIN-LOSS + WS-LAM-PV-VALUE
069500         MOVE '6-3-1' TO WS-LAM-TRIGGER-STAGE
069600     ELSE
069700         PERFORM 2221-LAM-LADDER.
069800*
069900 2221-LAM-LADDER.
070000     MOVE 'N' TO WS-LAM-USAGE-COND-SW.
070100     MOVE 'N' TO WS-LAM-REVAL-COND-SW.
070200     COMPUTE WS-SUB-2 = LAMIN-LEASE-TERM-YEARS * 365.
070300     IF WS-SUB-2 < 1
070400         MOVE 1 TO WS-SUB-2.
070500     IF WS-LAM-ACTUAL / WS-SUB-2 >= 0.75
070600         MOVE 'Y' TO WS-LAM-USAGE-COND-SW.
070700     IF (WS-LAM-GAIN-LOSS > (LAMIN-INITIAL-ASSET-VALUE * 2))
070800        OR ((0 - WS-LAM-GAIN-LOSS-R) >
070900             (LAMIN-INITIAL-ASSET-VALUE * 2))
071000         MOVE 'Y' TO WS-LAM-REVAL-COND-SW.
071100     MOVE WS-LAM-BASELINE-VALUE TO WS-LAM-POST-VALUE.
071200     IF WS-LAM-USAGE-COND-MET AND WS-LAM-REVAL-COND-MET
071300         COMPUTE WS-LAM-VALUE-631 ROUNDED =
071400             (WS-LAM-BASELINE-VALUE - LAMIN-RESIDUAL-VALUE) * 0.7
071500         MOVE WS-LAM-VALUE-631 TO WS-LAM-POST-VALUE
071600         MOVE '6-1' TO WS-LAM-TRIGGER-STAGE
071700         PERFORM 2222-LAM-STAGE-TEST.
071800*
071900 2222-LAM-STAGE-TEST.
072000     IF WS-LAM-POST-VALUE > (LAMIN-INITIAL-ASSET-VALUE * 2)
072100        OR (0 - WS-LAM-POST-VALUE) >
072200             (LAMIN-INITIAL-ASSET-VALUE * 2)
072300         SUBTRACT LAMIN-IFRS-LOSS-TBL (WS-PERIOD-IX)
072400             FROM WS-LAM-POST-VALUE
072500         MOVE '6-2' TO WS-LAM-TRIGGER-STAGE
072600         IF WS-LAM-POST-VALUE > (LAMIN-INITIAL-ASSET-VALUE * 2)
072700            OR (0 - WS-LAM-POST-VALUE) >
072800                 (LAMIN-INITIAL-ASSET-VALUE * 2)
072900             SUBTRACT LAMIN-IFRS-LOSS-TBL (WS-PERIOD-IX)
073000                 FROM WS-LAM-POST-VALUE
073100             MOVE '6-3' TO WS-LAM-TRIGGER-STAGE.
073200*
073300 2230-LAM-CAP.
073400     COMPUTE WS-LAM-GAIN-LOSS =
073500         WS-LAM-POST-VALUE - WS-LAM-OPENING.
073600     COMPUTE WS-LAM-LOSS-COMPONENT = 0 - WS-LAM-GAIN-LOSS.
073700     IF WS-LAM-LOSS-COMPONENT < 0
073800         MOVE 0 TO WS-LAM-LOSS-COMPONENT.
073900     IF (WS-LAM-ACCUM-DEPR + WS-LAM-LOSS-COMPONENT) >
074000             LAMIN-INITIAL-ASSET-VALUE
074100         MOVE WS-LAM-OPENING TO WS-LAM-POST-VALUE
074200         MOVE 0 TO WS-LAM-GAIN-LOSS
074300         IF WS-LAM-TRIGGER-STAGE = SPACES
074400             MOVE 'CAP' TO WS-LAM-TRIGGER-STAGE.
074500*
074600 2290-LAM-SUMMARY-WRITE.
074700     MOVE 'H'                      TO LAMOUT-REC-CODE.
074800     MOVE LAMIN-LEASE-LABEL        TO LAMOUT-LEASE-LABEL.
074900     MOVE 0                        TO LAMOUT-PERIOD-INDEX.
075000     MOVE 0                        TO LAMOUT-OPENING-BALANCE.
075100     MOVE 0                        TO LAMOUT-CLOSING-BALANCE.
075200     MOVE 0                        TO LAMOUT-DAILY-LEASE-AMORT.
075300     MOVE 0                        TO LAMOUT-USAGE-RATIO.
075400     MOVE 0                        TO LAMOUT-INTEREST-EXPENSE.
075500     MOVE 0                        TO LAMOUT-MARKET-CHANGE-INDEX.
075600     MOVE 0                        TO LAMOUT-MARKET-SENSITIVITY.
075700     MOVE 0                        TO LAMOUT-BASELINE-REVAL-VALUE.
075800     MOVE SPACES                   TO LAMOUT-TRIGGER-STAGE.
075900     MOVE 0                        TO LAMOUT-POST-TRIGGER-VALUE.
076000     MOVE 0                        TO LAMOUT-REVAL-GAIN-LOSS.
076100     MOVE WS-LAM-TOTAL-GAIN-LOSS    TO LAMOUT-TOTAL-REVAL-GAIN-LOSS.
076200     MOVE WS-LAM-TOTAL-INTEREST     TO LAMOUT-TOTAL-INTEREST-EXPENSE.
076300     WRITE LAMOUT-REC.
076400     MOVE 'Asset & Depreciation' TO SUMENT-SERIES.
076500     MOVE 'SEBIT-LAM'            TO SUMENT-MODEL.
076600     MOVE WS-LAM-TOTAL-GAIN-LOSS TO SUMENT-HEADLINE-AMOUNT.
076700     MOVE 'KRW'                  TO SUMENT-CURRENCY.
076800     WRITE SUMENT-REC.
076900*
077000******************************************************************
077100*  2300-RVM-MAIN - RESOURCE VALUATION, ONE RECORD IN / ONE OUT
077200******************************************************************
077300 2300-RVM-MAIN.
077400     COMPUTE WS-RVM-DAILY-AVG ROUNDED =
077500         RVMIN-CUM-EXTRACTION-AMOUNT / RVMIN-CUM-EXTRACTION-DAYS.
077600     IF RVMIN-TOTAL-DAYS-SUPPLIED
077700         MOVE RVMIN-TOTAL-DAYS-AT-EVAL TO WS-RVM-TOTAL-DAYS
077800     ELSE
077900         MOVE RVMIN-CUM-EXTRACTION-DAYS TO WS-RVM-TOTAL-DAYS.
078000     COMPUTE WS-RVM-STD-VALUE ROUNDED =
078100         WS-RVM-DAILY-AVG * RVMIN-CURRENT-UNIT-VALUE
078200         * WS-RVM-TOTAL-DAYS.
078300     COMPUTE WS-RVM-TOTAL-VALUE ROUNDED =
078400         RVMIN-CUM-EXTRACTION-AMOUNT * RVMIN-CURRENT-UNIT-VALUE.
078500     IF WS-RVM-STD-VALUE = 0
078600         MOVE 0 TO WS-RVM-EXTR-RATE
078700     ELSE
078800         COMPUTE WS-RVM-EXTR-RATE ROUNDED =
078900             (WS-RVM-TOTAL-VALUE - WS-RVM-STD-VALUE)
079000             / WS-RVM-STD-VALUE.
079100     IF RVMIN-PREV-EXTR-VALUE-SUPPLIED
079200         MOVE RVMIN-PREVIOUS-EXTR-VALUE TO WS-RVM-PREV-VALUE
079300     ELSE
079400         IF WS-RVM-STD-VALUE NOT = 0
079500             MOVE WS-RVM-STD-VALUE TO WS-RVM-PREV-VALUE
079600         ELSE
079700             MOVE WS-RVM-TOTAL-VALUE TO WS-RVM-PREV-VALUE.
079800     IF WS-RVM-PREV-VALUE > 0 AND WS-RVM-TOTAL-VALUE > 0
079900         COMPUTE WS-RVM-LN-ARG ROUNDED =
080000             WS-RVM-TOTAL-VALUE / WS-RVM-PREV-VALUE
080100         CALL 'SEBITLN' USING WS-RVM-LN-ARG WS-RVM-LN-RESULT
080200     ELSE
080300         MOVE 0 TO WS-RVM-LN-RESULT.
080400     MOVE WS-RVM-LN-RESULT TO WS-RVM-MKT-INDEX.
080500     COMPUTE WS-RVM-EFF-YEARS =
080600         RVMIN-TOTAL-LIFE-YEARS - RVMIN-ELAPSED-YEARS.
080700     IF WS-RVM-EFF-YEARS < 0
080800         MOVE 0 TO WS-RVM-EFF-YEARS.
080900     COMPUTE WS-RVM-EXP-ARG ROUNDED =
081000         WS-RVM-LN-RESULT * WS-RVM-EFF-YEARS.
081100     CALL 'SEBITEXP' USING WS-RVM-EXP-ARG WS-RVM-EXP-RESULT.
081200     COMPUTE WS-RVM-MKT-SENS ROUNDED =
081300         WS-RVM-EXP-RESULT * RVMIN-BETA.
081400     COMPUTE WS-RVM-FINAL-VALUE ROUNDED =
081500         WS-RVM-TOTAL-VALUE * (1 + WS-RVM-EXTR-RATE)
081600         * WS-RVM-MKT-SENS.
081700*    A NEGATIVE EXTRACTION RATE AND A SUB-1 SENSITIVITY COMBINED
081800*    CAN DRIVE THE REVALUED FIGURE BELOW ZERO - AN UNDEPLETED
081900*    RESOURCE RUNNING "NEGATIVE" FAILED THE AUDIT EDIT IN 2007.
082000     IF WS-RVM-FINAL-VALUE-R < 0
082100         MOVE 0 TO WS-RVM-FINAL-VALUE-R.
082200     MOVE RVMIN-RESOURCE-LABEL       TO RVMOUT-RESOURCE-LABEL.
082300     MOVE WS-RVM-DAILY-AVG           TO RVMOUT-DAILY-AVG-EXTRACTION.
082400     MOVE WS-RVM-STD-VALUE           TO RVMOUT-STANDARD-EXTR-VALUE.
082500     MOVE WS-RVM-TOTAL-VALUE         TO RVMOUT-TOTAL-EXTR-VALUE.
082600     MOVE WS-RVM-FINAL-VALUE         TO RVMOUT-FINAL-REVAL-VALUE.
082700     MOVE WS-RVM-EXTR-RATE           TO RVMOUT-EXTRACTION-RATE.
082800     MOVE WS-RVM-MKT-INDEX           TO RVMOUT-MARKET-CHANGE-INDEX.
082900     MOVE WS-RVM-MKT-SENS            TO RVMOUT-MARKET-SENSITIVITY.
083000     WRITE RVMOUT-REC.
083100 2300-RVM-MAIN-EXIT.
083200     EXIT.
083300*
083400 2390-RVM-SUMMARY-WRITE.
083500     MOVE 'Asset & Depreciation' TO SUMENT-SERIES.
083600     MOVE 'SEBIT-RVM'            TO SUMENT-MODEL.
083700     MOVE WS-RVM-FINAL-VALUE     TO SUMENT-HEADLINE-AMOUNT.
083800     MOVE 'KRW'                  TO SUMENT-CURRENCY.
083900     WRITE SUMENT-REC.
084000*
084100 9000-END-RTN.
084200     DISPLAY 'DDA RECORDS READ    =' WS-DDA-REC-CTR UPON CRT.
084300     DISPLAY 'DDA RECORDS REJECTED=' WS-DDA-REJECT-CTR UPON CRT.
084400     DISPLAY 'LAM RECORDS READ    =' WS-LAM-REC-CTR UPON CRT.
084500     DISPLAY 'LAM RECORDS REJECTED=' WS-LAM-REJECT-CTR UPON CRT.
084600     DISPLAY 'RVM RECORDS READ    =' WS-RVM-REC-CTR UPON CRT.
084700     DISPLAY 'RVM RECORDS REJECTED=' WS-RVM-REJECT-CTR UPON CRT.
084800     CLOSE DDA-IN-FILE DDA-OUT-FILE LAM-IN-FILE LAM-OUT-FILE
084900           RVM-IN-FILE RVM-OUT-FILE SUMMARY-OUT-FILE.
085000     STOP RUN.
