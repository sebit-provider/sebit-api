000100******************************************************************
000200* DDAIN   -  SEBIT-DDA (DYNAMIC DEPRECIATION ALGORITHM) INPUT
000300* ONE VALUATION REQUEST PER RECORD.  PLANNED/ACTUAL/UNUSED DAY
000400* TABLES AND THE MARKET PRICE SERIES ARE FIXED AT 20/21 OCCURS -
000500* DDA-DAY-COUNT GOVERNS HOW MANY OF THE 20 ARE POPULATED; ZERO
000600* MEANS "NOT SUPPLIED, APPLY DEFAULTS" (SEE ASSETSVC 2100-DDA).
000700******************************************************************
000800 01  DDAIN-REC.
000900     05  DDAIN-ASSET-LABEL              PIC X(20).
001000*    SPLIT VIEW OF THE LABEL - THE FIRST 14 BYTES ARE THE ASSET
001100*    TAG ASSIGNED BY THE FIXED-ASSET REGISTER, THE LAST 6 ARE A
001200*    SUB-COMPONENT SUFFIX WHEN AN ASSET IS CARRIED IN PIECES.
001300     05  DDAIN-ASSET-LABEL-R REDEFINES DDAIN-ASSET-LABEL.
001400         10  DDAIN-ASSET-TAG            PIC X(14).
001500         10  DDAIN-ASSET-SUFFIX         PIC X(6).
001600     05  DDAIN-ACQUISITION-COST         PIC S9(13)V99 COMP-3.
001700     05  DDAIN-SALVAGE-VALUE            PIC S9(13)V99 COMP-3.
001800     05  DDAIN-USEFUL-LIFE-YEARS        PIC 9(2).
001900     05  DDAIN-ADJUSTMENT-FACTOR        PIC S9(3)V9(6) COMP-3.
002000     05  DDAIN-DAY-COUNT                PIC 9(2).
002100*    CHARACTER VIEW OF THE DAY COUNT - THE OVERNIGHT BALANCE AUDIT
002200*    EXTRACT PRINTS THIS FIELD AS TEXT AND WOULD RATHER NOT EDIT A
002300*    NUMERIC PICTURE TO DO IT.
002400     05  DDAIN-DAY-COUNT-R REDEFINES DDAIN-DAY-COUNT
002500                                         PIC X(2).
002600     05  DDAIN-PLANNED-DAYS-TBL OCCURS 20 TIMES
002700                                         PIC 9(3).
002800     05  DDAIN-ACTUAL-DAYS-TBL OCCURS 20 TIMES
002900                                         PIC 9(3).
003000     05  FILLER                         PIC X(20).
003100     05  DDAIN-UNUSED-DAYS-TBL OCCURS 20 TIMES
003200                                         PIC 9(3).
003300     05  DDAIN-MARKET-PRICE-COUNT       PIC 9(2).
003400     05  DDAIN-MARKET-PRICE-TBL OCCURS 21 TIMES
003500                                         PIC S9(13)V99 COMP-3.
003600     05  DDAIN-USAGE-ELASTICITY         PIC S9(3)V9(6) COMP-3.
003700     05  DDAIN-BETA                     PIC S9(3)V9(6) COMP-3.
003800     05  FILLER                         PIC X(40).
003900*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
004000*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
004100*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
004200*    EVERY RECORD DOWNSTREAM.
004300     05  FILLER                         PIC X(140).
