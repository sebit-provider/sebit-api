000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITSQR.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   03/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  03/02/87 RLM  0003  ORIGINAL - NEWTON-RAPHSON SQUARE ROOT FOR
001100*                      THE VARIANCE/STD-DEV STEPS IN THE RISK
001200*                      MODELS.
001300*  10/03/88 RLM  0046  ZERO AND NEGATIVE ARGUMENT GUARD.
001400*  04/14/91 HGT  0103  SAME ITERATION WIDENING AS SEBITLN/EXP.
001500*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, MEMO 99-014.
001600******************************************************************
001700* SEBITSQR - SQUARE ROOT BY NEWTON-RAPHSON ITERATION.  CALLED
001800* WHEREVER A BUSINESS RULE NEEDS A STANDARD DEVIATION OR OTHER
001900* ROOT-EXTRACTION STEP (COVARIANCE-BASED MODELS, BETA CALC).
002000*
002100* LINKAGE:  CALL 'SEBITSQR' USING SQR-ARGUMENT SQR-RESULT.
002200*           NEGATIVE ARGUMENT RETURNS A ZERO RESULT.
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800*
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100* THE ITERATION COUNT AND THE CONVERGENCE EPSILON ARE CARRIED AS
003200* STANDALONE 77-LEVELS RATHER THAN IN WS-SQR-FIELDS BELOW - BOTH
003300* ARE THROWAWAY PERFORM-CONTROL FIELDS, NOT PART OF THE NEWTON-
003400* RAPHSON ESTIMATE ITSELF, SAME HABIT AS ASSETSVC'S
003500* WS-SUB-1/WS-SUB-2.
003600 77  WS-ITERATION-COUNT        PIC S9(4) COMP VALUE 0.
003700 77  WS-CONVERGE-EPSILON       PIC S9V9(6) COMP-3 VALUE 0.000001.
003800*
003900 01  WS-SQR-FIELDS.
004000     05  WS-ESTIMATE           PIC S9(9)V9(9) COMP-3.
004100     05  WS-PREV-ESTIMATE      PIC S9(9)V9(9) COMP-3.
004200     05  WS-DIFFERENCE         PIC S9(9)V9(9) COMP-3.
004300     05  WS-ARGUMENT-HOLD      PIC S9(13)V9(6) COMP-3.
004400*    REDEFINES OF THE CALLER'S ARGUMENT HELD UNDER ITS OWN NAME -
004500*    TESTED SEPARATELY FROM WS-ARGUMENT-HOLD BELOW SO THE SMALL-
004600*    ARGUMENT INITIAL-ESTIMATE FIX READS AS A TEST ON THE HELD
004700*    VALUE, NOT ON THE HALVED ESTIMATE IT PRODUCES.
004800     05  WS-ARGUMENT-HOLD-R REDEFINES WS-ARGUMENT-HOLD
004900                                  PIC S9(13)V9(6) COMP-3.
005000     05  FILLER                PIC X(6).
005100*
005200 LINKAGE SECTION.
005300 01  SQR-ARGUMENT              PIC S9(13)V9(6) COMP-3.
005400 01  SQR-RESULT                PIC S9(9)V9(6) COMP-3.
005500*
005600 PROCEDURE DIVISION USING SQR-ARGUMENT SQR-RESULT.
005700*
005800 0100-MAIN.
005900     MOVE 0 TO SQR-RESULT.
006000     IF SQR-ARGUMENT < 0
006100         GOBACK.
006200     IF SQR-ARGUMENT = 0
006300         GOBACK.
006400     MOVE SQR-ARGUMENT TO WS-ARGUMENT-HOLD.
006500*    HALVING A SUB-1 ARGUMENT FOR THE INITIAL GUESS OVERSHOOTS THE
006600*    ROOT BADLY AND COSTS EXTRA ITERATIONS - START FROM 1 INSTEAD.
006700     IF WS-ARGUMENT-HOLD-R < 1
006800         MOVE 1 TO WS-ESTIMATE
006900     ELSE
007000         COMPUTE WS-ESTIMATE ROUNDED = WS-ARGUMENT-HOLD / 2.
007100     IF WS-ESTIMATE = 0
007200         MOVE 1 TO WS-ESTIMATE.
007300     MOVE 0 TO WS-ITERATION-COUNT.
007400 0110-NEWTON-LOOP.
007500     MOVE WS-ESTIMATE TO WS-PREV-ESTIMATE.
007600     COMPUTE WS-ESTIMATE ROUNDED =
007700         (WS-ESTIMATE + (SQR-ARGUMENT / WS-ESTIMATE)) / 2.
007800     ADD 1 TO WS-ITERATION-COUNT.
007900     COMPUTE WS-DIFFERENCE = WS-ESTIMATE - WS-PREV-ESTIMATE.
008000     IF WS-DIFFERENCE < 0
008100         COMPUTE WS-DIFFERENCE = WS-DIFFERENCE * -1.
008200     IF WS-DIFFERENCE > WS-CONVERGE-EPSILON AND WS-ITERATION-COUNT < 50
008300         GO TO 0110-NEWTON-LOOP.
008400     MOVE WS-ESTIMATE TO SQR-RESULT.
008500     GOBACK.
