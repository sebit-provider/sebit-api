000100******************************************************************
000200* BELMIN  -  SEBIT-BELM (BAD-DEBT EXPECTED LOSS MODEL) INPUT
000300******************************************************************
000400 01  BELMIN-REC.
000500     05  BELMIN-DEBTOR-LABEL            PIC X(20).
000600     05  BELMIN-DEBTOR-LABEL-R REDEFINES BELMIN-DEBTOR-LABEL.
000700         10  BELMIN-DEBTOR-ACCOUNT-NO   PIC X(14).
000800         10  BELMIN-DEBTOR-SUFFIX       PIC X(6).
000900     05  BELMIN-DEBTOR-TOTAL-AMOUNT     PIC S9(13)V99 COMP-3.
001000     05  BELMIN-REMAINING-YEARS         PIC S9(3)V99 COMP-3.
001100     05  BELMIN-ELAPSED-DAYS            PIC S9(7)V99 COMP-3.
001200*    CHARACTER VIEW OF THE ELAPSED DAYS - SAME REASON AS THE
001300*    OTHER SEBIT FEEDS' DAY-COUNT FIELDS.
001400     05  BELMIN-ELAPSED-DAYS-R REDEFINES BELMIN-ELAPSED-DAYS
001500                                        PIC X(9).
001600     05  BELMIN-ACTUAL-REPAYMENT        PIC S9(13)V99 COMP-3.
001700     05  BELMIN-INTEREST-RATE           PIC S9(3)V9(6) COMP-3.
001800     05  FILLER                         PIC X(15).
001900     05  BELMIN-TOTAL-DEBT-ALL          PIC S9(13)V99 COMP-3.
002000     05  BELMIN-LY-CPTY-REPAYMENT       PIC S9(13)V99 COMP-3.
002100     05  BELMIN-LY-TOTAL-REPAY-ALL      PIC S9(13)V99 COMP-3.
002200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002500*    EVERY RECORD DOWNSTREAM.
002600     05  FILLER                         PIC X(175).
