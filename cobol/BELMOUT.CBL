000100******************************************************************
000200* BELMOUT -  SEBIT-BELM DETAIL OUTPUT, ONE RECORD PER INPUT RECORD
000300******************************************************************
000400 01  BELMOUT-REC.
000500     05  BELMOUT-DEBTOR-LABEL           PIC X(20).
000600     05  BELMOUT-DEBTOR-LABEL-R REDEFINES BELMOUT-DEBTOR-LABEL.
000700         10  BELMOUT-DEBTOR-ACCOUNT-NO  PIC X(14).
000800         10  BELMOUT-DEBTOR-SUFFIX      PIC X(6).
000900     05  BELMOUT-DAILY-EST-REPAYMENT    PIC S9(11)V9(6) COMP-3.
001000     05  BELMOUT-EXPECTED-REPAYMENT     PIC S9(13)V99 COMP-3.
001100     05  BELMOUT-ACTUAL-INTEREST-COST   PIC S9(13)V99 COMP-3.
001200     05  FILLER                         PIC X(15).
001300     05  BELMOUT-INTEREST-RATE-ADJ      PIC S9(7)V9(6) COMP-3.
001400     05  BELMOUT-PRELIM-BAD-DEBT-RATIO  PIC S9(7)V9(6) COMP-3.
001500     05  BELMOUT-FINAL-BAD-DEBT-RATIO   PIC S9(7)V9(6) COMP-3.
001600*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001700*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
001800*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
001900*    EVERY RECORD DOWNSTREAM.
002000     05  FILLER                         PIC X(180).
