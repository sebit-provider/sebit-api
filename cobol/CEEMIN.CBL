000100******************************************************************
000200* CEEMIN  -  SEBIT-CEEM (CONSUMABLE EXPENSE EVALUATION) INPUT
000300******************************************************************
000400 01  CEEMIN-REC.
000500     05  CEEMIN-EXPENSE-LABEL           PIC X(20).
000600     05  CEEMIN-EXPENSE-LABEL-R REDEFINES CEEMIN-EXPENSE-LABEL.
000700         10  CEEMIN-EXPENSE-TAG         PIC X(14).
000800         10  CEEMIN-EXPENSE-SUFFIX      PIC X(6).
000900     05  CEEMIN-CUM-USAGE-UNITS         PIC S9(11)V99 COMP-3.
001000     05  CEEMIN-CUM-USAGE-DAYS          PIC S9(7)V99 COMP-3.
001100     05  CEEMIN-CURRENT-UNIT-COST       PIC S9(9)V9(4) COMP-3.
001200     05  CEEMIN-QUANT-LIMIT-FLAG        PIC X.
001300        88  CEEMIN-QUANT-LIMIT-SUPPLIED    VALUE 'Y'.
001400        88  CEEMIN-QUANT-LIMIT-ABSENT      VALUE 'N'.
001500     05  CEEMIN-QUANT-USAGE-LIMIT       PIC S9(11)V99 COMP-3.
001600     05  FILLER                         PIC X(15).
001700     05  CEEMIN-PREV-YEAR-STD-VALUE     PIC S9(13)V99 COMP-3.
001800     05  CEEMIN-USEFUL-LIFE-YEARS       PIC S9(3)V99 COMP-3.
001900     05  CEEMIN-ELAPSED-YEARS           PIC S9(3)V99 COMP-3.
002000*    CHARACTER VIEW OF THE ELAPSED YEARS - SAME USE AS RVMIN.
002100     05  CEEMIN-ELAPSED-YEARS-R REDEFINES CEEMIN-ELAPSED-YEARS
002200                                        PIC X(6).
002300     05  CEEMIN-BETA                    PIC S9(3)V9(6) COMP-3.
002400*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002500*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002600*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002700*    EVERY RECORD DOWNSTREAM.
002800     05  FILLER                         PIC X(165).
