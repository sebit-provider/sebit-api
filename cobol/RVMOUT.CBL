000100******************************************************************
000200* RVMOUT  -  SEBIT-RVM DETAIL OUTPUT, ONE RECORD PER INPUT RECORD
000300******************************************************************
000400 01  RVMOUT-REC.
000500     05  RVMOUT-RESOURCE-LABEL          PIC X(20).
000600     05  RVMOUT-RESOURCE-LABEL-R REDEFINES RVMOUT-RESOURCE-LABEL.
000700         10  RVMOUT-RESOURCE-TAG        PIC X(14).
000800         10  RVMOUT-RESOURCE-SUFFIX     PIC X(6).
000900     05  RVMOUT-DAILY-AVG-EXTRACTION    PIC S9(9)V9(6) COMP-3.
001000     05  RVMOUT-STANDARD-EXTR-VALUE     PIC S9(13)V99 COMP-3.
001100     05  RVMOUT-TOTAL-EXTR-VALUE        PIC S9(13)V99 COMP-3.
001200     05  RVMOUT-FINAL-REVAL-VALUE       PIC S9(13)V99 COMP-3.
001300     05  FILLER                         PIC X(10).
001400     05  RVMOUT-EXTRACTION-RATE         PIC S9(7)V9(6) COMP-3.
001500     05  RVMOUT-MARKET-CHANGE-INDEX     PIC S9(7)V9(6) COMP-3.
001600     05  RVMOUT-MARKET-SENSITIVITY      PIC S9(7)V9(6) COMP-3.
001700*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001800*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
001900*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002000*    EVERY RECORD DOWNSTREAM.
002100     05  FILLER                         PIC X(170).
