000100******************************************************************
000200* DDAOUT  -  SEBIT-DDA DETAIL OUTPUT
000300* REC-CODE 'H' IS THE ONE HEADER RECORD WRITTEN FIRST FOR A
000400* GIVEN ASSET (CARRIES ONLY THE TOTAL); REC-CODE 'D' IS ONE
000500* SCHEDULE LINE PER YEAR ACTUALLY EMITTED (EARLY EXIT AT THE
000600* SALVAGE FLOOR MEANS FEWER THAN USEFUL-LIFE-YEARS LINES).
000700******************************************************************
000800 01  DDAOUT-REC.
000900     05  DDAOUT-REC-CODE                PIC X.
001000         88  DDAOUT-IS-HEADER-REC           VALUE 'H'.
001100         88  DDAOUT-IS-DETAIL-REC            VALUE 'D'.
001200     05  DDAOUT-ASSET-LABEL             PIC X(20).
001300*    SAME TAG/SUFFIX SPLIT CARRIED ON THE INPUT SIDE IN DDAIN -
001400*    KEPT HERE SO THE RECONCILIATION EXTRACT CAN MATCH ON TAG
001500*    ALONE WITHOUT THE SUB-COMPONENT SUFFIX.
001600     05  DDAOUT-ASSET-LABEL-R REDEFINES DDAOUT-ASSET-LABEL.
001700         10  DDAOUT-ASSET-TAG           PIC X(14).
001800         10  DDAOUT-ASSET-SUFFIX        PIC X(6).
001900     05  DDAOUT-YEAR-INDEX              PIC 9(2).
002000     05  DDAOUT-OPENING-BOOK-VALUE      PIC S9(13)V99 COMP-3.
002100     05  DDAOUT-DEPRECIATION-EXPENSE    PIC S9(13)V99 COMP-3.
002200     05  DDAOUT-CLOSING-BOOK-VALUE      PIC S9(13)V99 COMP-3.
002300     05  FILLER                         PIC X(10).
002400     05  DDAOUT-ADJUSTMENT-MULTIPLIER   PIC S9(7)V9(4) COMP-3.
002500     05  DDAOUT-USAGE-RATIO             PIC S9(7)V9(4) COMP-3.
002600     05  DDAOUT-MARKET-SENSITIVITY      PIC S9(7)V9(4) COMP-3.
002700*    ALTERNATE NAME FOR THE MARKET SENSITIVITY CARRIED FOR THE
002800*    DOWNSTREAM VARIANCE EXTRACT, WHICH KNOWS THE FIELD BY THIS
002900*    NAME RATHER THAN BY THE SCHEDULE-LINE NAME ABOVE.
003000     05  DDAOUT-MKT-SENS-R REDEFINES DDAOUT-MARKET-SENSITIVITY
003100                                        PIC S9(7)V9(4) COMP-3.
003200     05  DDAOUT-TOTAL-DEPRECIATION      PIC S9(13)V99 COMP-3.
003300     05  FILLER                         PIC X(30).
003400*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
003500*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003600*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003700*    EVERY RECORD DOWNSTREAM.
003800     05  FILLER                         PIC X(160).
