000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITLN.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   02/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  02/11/87 RLM  0001  ORIGINAL - NATURAL LOG FOR THE DEPRECIATION
001100*                      MARKET-SENSITIVITY WORK, RANGE-REDUCED
001200*                      AROUND E SO THE SERIES CONVERGES FAST.
001300*  09/30/88 RLM  0044  GUARD ADDED FOR ARG <= 0 - CALLERS WERE
001400*                      PASSING RAW RATIOS WITHOUT FLOORING FIRST.
001500*  04/14/91 HGT  0103  WIDENED ITERATION COUNT AFTER ACCOUNTING
001600*                      FLAGGED A BOND REVAL THAT WAS 2 CENTS OFF.
001700*  01/06/99 HGT  Y2K  NO DATE FIELDS IN THIS MEMBER - Y2K N/A,
001800*                      REVIEWED AND SIGNED OFF PER MEMO 99-014.
001900*  11/02/04 PDK  1188  TIGHTENED THE RANGE-REDUCTION LOOP LIMIT
002000*                      SO A ZERO-DIVISOR ARGUMENT CAN'T SPIN.
002100******************************************************************
002200* SEBITLN - NATURAL LOGARITHM OF A SIGNED DECIMAL ARGUMENT.
002300* CALLED BY THE ASSET/EXPENSE/RISK/ANALYSIS SERVICE DRIVERS
002400* WHEREVER A BUSINESS RULE CALLS FOR LN(X).  NO INTRINSIC
002500* FUNCTION IS USED - THIS SHOP'S COMPILER PREDATES THEM.
002600*
002700* LINKAGE:  CALL 'SEBITLN' USING LN-ARGUMENT LN-RESULT.
002800*           ARGUMENT MUST BE > 0 ON ENTRY (CALLER FLOORS IT);
002900*           RESULT IS SET TO ZERO IF IT IS NOT.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800* THE SERIES-TERM INDEX AND THE RANGE-REDUCTION LOOP GUARD ARE
003900* CARRIED AS STANDALONE 77-LEVELS RATHER THAN IN WS-LN-FIELDS
004000* BELOW - BOTH ARE THROWAWAY PERFORM-CONTROL FIELDS, NOT PART OF
004100* THE LOGARITHM COMPUTATION ITSELF, SAME HABIT AS ASSETSVC'S
004200* WS-SUB-1/WS-SUB-2.
004300 77  WS-TERM-INDEX             PIC S9(4) COMP.
004400 77  WS-LOOP-GUARD             PIC S9(4) COMP VALUE 0.
004500*
004600 01  WS-LN-FIELDS.
004700     05  WS-E-CONST           PIC S9(1)V9(9) COMP-3
004800                                  VALUE 2.718281828.
004900     05  WS-REDUCED-ARG       PIC S9(5)V9(9) COMP-3.
005000     05  WS-POWER-COUNT       PIC S9(4) COMP VALUE 0.
005100     05  WS-TERM              PIC S9(5)V9(9) COMP-3.
005200     05  WS-SERIES-X           PIC S9(5)V9(9) COMP-3.
005300     05  WS-SERIES-SUM         PIC S9(5)V9(9) COMP-3.
005400*    REDEFINES OF THE RUNNING SUM, GIVEN ITS OWN NAME SO THE
005500*    NEAR-ZERO FLOOR BELOW READS AS A GUARD ON THE TOTAL RATHER
005600*    THAN ON THE ACCUMULATOR ITSELF.
005700     05  WS-SERIES-SUM-R REDEFINES WS-SERIES-SUM
005800                                  PIC S9(5)V9(9) COMP-3.
005900     05  WS-SERIES-SIGN        PIC S9(1) COMP VALUE 1.
006000     05  FILLER                PIC X(6).
006100*
006200 LINKAGE SECTION.
006300 01  LN-ARGUMENT               PIC S9(9)V9(9) COMP-3.
006400 01  LN-RESULT                 PIC S9(5)V9(9) COMP-3.
006500*
006600 PROCEDURE DIVISION USING LN-ARGUMENT LN-RESULT.
006700*
006800 0100-MAIN.
006900     MOVE 0 TO LN-RESULT.
007000     IF LN-ARGUMENT NOT > 0
007100         GOBACK.
007200     MOVE LN-ARGUMENT TO WS-REDUCED-ARG.
007300     MOVE 0 TO WS-POWER-COUNT.
007400*    BRING THE ARGUMENT INTO (1/E , E) SO THE SERIES CONVERGES.
007500 0110-REDUCE-UP.
007600     MOVE 0 TO WS-LOOP-GUARD.
007700 0111-REDUCE-UP-LOOP.
007800     IF WS-REDUCED-ARG < 1.0 AND WS-LOOP-GUARD < 200
007900         DIVIDE WS-REDUCED-ARG BY 1 GIVING WS-REDUCED-ARG
008000         COMPUTE WS-REDUCED-ARG ROUNDED =
008100             WS-REDUCED-ARG * WS-E-CONST
008200         SUBTRACT 1 FROM WS-POWER-COUNT
008300         ADD 1 TO WS-LOOP-GUARD
008400         GO TO 0111-REDUCE-UP-LOOP.
008500 0120-REDUCE-DOWN.
008600     MOVE 0 TO WS-LOOP-GUARD.
008700 0121-REDUCE-DOWN-LOOP.
008800     IF WS-REDUCED-ARG > WS-E-CONST AND WS-LOOP-GUARD < 200
008900         COMPUTE WS-REDUCED-ARG ROUNDED =
009000             WS-REDUCED-ARG / WS-E-CONST
009100         ADD 1 TO WS-POWER-COUNT
009200         ADD 1 TO WS-LOOP-GUARD
009300         GO TO 0121-REDUCE-DOWN-LOOP.
009400*    LN(1+X) SERIES, X = REDUCED-ARG - 1, |X| < 1.72 BUT USUALLY
009500*    MUCH SMALLER AFTER THE RANGE REDUCTION ABOVE.
009600     COMPUTE WS-SERIES-X ROUNDED = WS-REDUCED-ARG - 1.
009700     MOVE WS-SERIES-X TO WS-TERM.
009800     MOVE WS-SERIES-X TO WS-SERIES-SUM.
009900     MOVE 1 TO WS-SERIES-SIGN.
010000     PERFORM 0200-SERIES-TERM VARYING WS-TERM-INDEX
010100         FROM 2 BY 1 UNTIL WS-TERM-INDEX > 40.
010200*    FLOOR A NEAR-ZERO SUM TO TRUE ZERO BEFORE THE POWER-COUNT
010300*    ADD - A STRAY 10E-10 RESIDUE WAS SHOWING UP AS LN-RESULT
010400*    .00000001 OFF ON THE ACCOUNTING RECONCILIATION (SEE 0044).
010500     IF WS-SERIES-SUM-R < 0.000001 AND WS-SERIES-SUM-R > -0.000001
010600         MOVE 0 TO WS-SERIES-SUM-R.
010700     COMPUTE LN-RESULT ROUNDED =
010800         WS-SERIES-SUM + WS-POWER-COUNT.
010900     GOBACK.
011000*
011100 0200-SERIES-TERM.
011200     COMPUTE WS-TERM ROUNDED = WS-TERM * WS-SERIES-X.
011300     COMPUTE WS-SERIES-SIGN = WS-SERIES-SIGN * -1.
011400     COMPUTE WS-SERIES-SUM ROUNDED =
011500         WS-SERIES-SUM +
011600         ((WS-TERM / WS-TERM-INDEX) * WS-SERIES-SIGN).
