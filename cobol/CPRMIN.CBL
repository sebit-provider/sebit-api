000100******************************************************************
000200* CPRMIN  -  SEBIT-CPRM (CONVERTIBLE-BOND RISK) INPUT
000300******************************************************************
000400 01  CPRMIN-REC.
000500     05  CPRMIN-EXPOSURE-ID             PIC X(20).
000600     05  CPRMIN-EXPOSURE-ID-R REDEFINES CPRMIN-EXPOSURE-ID.
000700         10  CPRMIN-EXPOSURE-TAG        PIC X(14).
000800         10  CPRMIN-EXPOSURE-SUFFIX     PIC X(6).
000900     05  CPRMIN-ALLOWANCE-BAD-DEBTS     PIC S9(13)V99 COMP-3.
001000     05  CPRMIN-TOTAL-BOND-ASSETS       PIC S9(13)V99 COMP-3.
001100     05  CPRMIN-BAD-DEBT-AMOUNT         PIC S9(13)V99 COMP-3.
001200     05  CPRMIN-TXN-VALUE-PER-UNIT      PIC S9(13)V99 COMP-3.
001300     05  CPRMIN-TOTAL-CB-TXN-VALUE      PIC S9(13)V99 COMP-3.
001400     05  CPRMIN-STOCK-PURCHASE-VALUE    PIC S9(13)V99 COMP-3.
001500     05  CPRMIN-STOCK-SALE-VALUE        PIC S9(13)V99 COMP-3.
001600     05  FILLER                         PIC X(20).
001700     05  CPRMIN-TOTAL-SCOPE-BONDS       PIC S9(13)V99 COMP-3.
001800     05  CPRMIN-CURRENT-DEBT-REPAY      PIC S9(13)V99 COMP-3.
001900     05  CPRMIN-NUM-DEBT-REPAYMENTS     PIC 9(7).
002000*    CHARACTER VIEW OF THE REPAYMENT COUNT - THE CONSOLE AUDIT
002100*    LINE EDITS THIS FIGURE AS TEXT NEXT TO THE EXPOSURE TAG.
002200     05  CPRMIN-NUM-DEBT-REPAY-R REDEFINES CPRMIN-NUM-DEBT-REPAYMENTS
002300                                        PIC X(7).
002400     05  CPRMIN-TOTAL-CB-PURCHASES      PIC S9(13)V99 COMP-3.
002500     05  CPRMIN-TOTAL-CB-SALES          PIC S9(13)V99 COMP-3.
002600     05  CPRMIN-NUM-PURCHASE-TXNS       PIC 9(7).
002700     05  CPRMIN-NUM-SALE-TXNS           PIC 9(7).
002800     05  CPRMIN-TOTAL-BOND-TXN-VALUE    PIC S9(13)V99 COMP-3.
002900     05  CPRMIN-TOTAL-STOCK-TXN-VALUE   PIC S9(13)V99 COMP-3.
003000     05  CPRMIN-VALUE-CB-PRODUCTS       PIC S9(13)V99 COMP-3.
003100     05  CPRMIN-DEBT-TRIGGER-FLAG       PIC X.
003200        88  CPRMIN-DEBT-TRIGGER-ON         VALUE 'Y'.
003300        88  CPRMIN-DEBT-TRIGGER-OFF        VALUE 'N'.
003400     05  CPRMIN-TOTAL-DEBT-REPAY-TRIG   PIC S9(13)V99 COMP-3.
003500     05  CPRMIN-RATE-TRIGGER-THRESHOLD  PIC S9(3)V9(6) COMP-3.
003600*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
003700*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003800*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003900*    EVERY RECORD DOWNSTREAM.
004000     05  FILLER                         PIC X(150).
