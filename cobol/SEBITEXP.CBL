000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SEBITEXP.
000300 AUTHOR.         R MARCHETTI.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   02/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  02/12/87 RLM  0002  ORIGINAL - E**X FOR THE CONTINUOUS
001100*                      COMPOUNDING WORK, RANGE-REDUCED BY
001200*                      REPEATED HALVING AND SQUARING BACK UP.
001300*  10/03/88 RLM  0045  MATCHING GUARD TO SEBITLN FOR ARG SIGN.
001400*  04/14/91 HGT  0103  WIDENED SERIES TERM COUNT - SAME BOND
001500*                      REVAL FIX AS SEBITLN.
001600*  01/06/99 HGT  Y2K  NO DATE FIELDS - Y2K N/A, SEE MEMO 99-014.
001700*  11/02/04 PDK  1188  CAPPED THE HALVING LOOP.
001800******************************************************************
001900* SEBITEXP - E RAISED TO A SIGNED DECIMAL POWER.  CALLED BY THE
002000* RISK AND ANALYSIS SERVICE DRIVERS FOR CONTINUOUS-COMPOUNDING
002100* AND PROBABILITY-WEIGHT CALCULATIONS.  RANGE-REDUCES THE
002200* ARGUMENT BY HALVING, SERIES-EXPANDS, THEN SQUARES BACK UP.
002300*
002400* LINKAGE:  CALL 'SEBITEXP' USING EXP-ARGUMENT EXP-RESULT.
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300* THE SERIES-TERM INDEX AND THE SQUARE-BACK INDEX ARE CARRIED AS
003400* STANDALONE 77-LEVELS RATHER THAN IN WS-EXP-FIELDS BELOW - BOTH
003500* ARE THROWAWAY PERFORM-CONTROL FIELDS, NOT PART OF THE E**X
003600* COMPUTATION ITSELF, SAME HABIT AS ASSETSVC'S WS-SUB-1/WS-SUB-2.
003700 77  WS-TERM-INDEX             PIC S9(4) COMP.
003800 77  WS-SQUARE-INDEX           PIC S9(4) COMP.
003900*
004000 01  WS-EXP-FIELDS.
004100     05  WS-REDUCED-ARG        PIC S9(5)V9(9) COMP-3.
004200     05  WS-HALVE-COUNT        PIC S9(4) COMP VALUE 0.
004300     05  WS-TERM               PIC S9(5)V9(9) COMP-3.
004400     05  WS-SERIES-SUM         PIC S9(5)V9(9) COMP-3.
004500*    REDEFINES OF THE RUNNING SUM, GIVEN ITS OWN NAME SO THE
004600*    UNDERFLOW GUARD BELOW READS AS A GUARD ON THE TOTAL BEFORE
004700*    THE SQUARE-BACK LOOP RATHER THAN ON THE ACCUMULATOR ITSELF -
004800*    E**X CANNOT GO NEGATIVE AND A NEGATIVE SUM HERE MEANS THE
004900*    SERIES DID NOT CONVERGE.
005000     05  WS-SERIES-SUM-R REDEFINES WS-SERIES-SUM
005100                                  PIC S9(5)V9(9) COMP-3.
005200     05  FILLER                PIC X(6).
005300*
005400 LINKAGE SECTION.
005500 01  EXP-ARGUMENT              PIC S9(5)V9(9) COMP-3.
005600 01  EXP-RESULT                PIC S9(9)V9(9) COMP-3.
005700*
005800 PROCEDURE DIVISION USING EXP-ARGUMENT EXP-RESULT.
005900*
006000 0100-MAIN.
006100     MOVE 1 TO EXP-RESULT.
006200     MOVE EXP-ARGUMENT TO WS-REDUCED-ARG.
006300     MOVE 0 TO WS-HALVE-COUNT.
006400*    HALVE THE ARGUMENT UNTIL IT IS SMALL ENOUGH FOR THE SERIES
006500*    TO CONVERGE IN A FEW TERMS.
006600 0110-HALVE-LOOP.
006700     IF (WS-REDUCED-ARG > 0.5 OR WS-REDUCED-ARG < -0.5)
006800             AND WS-HALVE-COUNT < 60
006900         DIVIDE WS-REDUCED-ARG BY 2 GIVING WS-REDUCED-ARG
007000         ADD 1 TO WS-HALVE-COUNT
007100         GO TO 0110-HALVE-LOOP.
007200*    E**X SERIES = 1 + X + X2/2! + X3/3! + ...
007300     MOVE 1 TO WS-TERM.
007400     MOVE 1 TO WS-SERIES-SUM.
007500     PERFORM 0200-SERIES-TERM VARYING WS-TERM-INDEX
007600         FROM 1 BY 1 UNTIL WS-TERM-INDEX > 25.
007700     IF WS-SERIES-SUM-R NOT > 0
007800         MOVE .000001 TO WS-SERIES-SUM-R.
007900     MOVE WS-SERIES-SUM TO EXP-RESULT.
008000*    SQUARE THE RESULT BACK UP ONCE PER HALVING STEP TAKEN.
008100     PERFORM 0300-SQUARE-BACK VARYING WS-SQUARE-INDEX
008200         FROM 1 BY 1 UNTIL WS-SQUARE-INDEX > WS-HALVE-COUNT.
008300     GOBACK.
008400*
008500 0200-SERIES-TERM.
008600     COMPUTE WS-TERM ROUNDED =
008700         (WS-TERM * WS-REDUCED-ARG) / WS-TERM-INDEX.
008800     ADD WS-TERM TO WS-SERIES-SUM ROUNDED.
008900*
009000 0300-SQUARE-BACK.
009100     COMPUTE EXP-RESULT ROUNDED = EXP-RESULT * EXP-RESULT.
