000100******************************************************************
000200* BDMOUT  -  SEBIT-BDM DETAIL OUTPUT, ONE RECORD PER INPUT RECORD
000300******************************************************************
000400 01  BDMOUT-REC.
000500     05  BDMOUT-BOND-LABEL              PIC X(20).
000600     05  BDMOUT-BOND-LABEL-R REDEFINES BDMOUT-BOND-LABEL.
000700         10  BDMOUT-BOND-ISSUE-NUMBER   PIC X(14).
000800         10  BDMOUT-BOND-TRANCHE-SUFFIX PIC X(6).
000900     05  BDMOUT-DAILY-ESTIMATED-USAGE   PIC S9(11)V9(6) COMP-3.
001000     05  BDMOUT-ESTIMATED-VALUE-PS      PIC S9(13)V99 COMP-3.
001100     05  BDMOUT-FINAL-BOOK-VALUE        PIC S9(13)V99 COMP-3.
001200     05  FILLER                         PIC X(10).
001300     05  BDMOUT-INTEREST-COST           PIC S9(13)V99 COMP-3.
001400     05  BDMOUT-MARKET-BETA             PIC S9(7)V9(6) COMP-3.
001500     05  BDMOUT-INTEREST-TYPE           PIC X(8).
001600        88  BDMOUT-IS-DISCOUNT-BOND        VALUE 'discount'.
001700        88  BDMOUT-IS-PREMIUM-BOND         VALUE 'premium '.
001800*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001900*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002000*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002100*    EVERY RECORD DOWNSTREAM.
002200     05  FILLER                         PIC X(180).
