000100******************************************************************
000200* CPRMOUT -  SEBIT-CPRM DETAIL OUTPUT, ONE RECORD PER INPUT RECORD
000300******************************************************************
000400 01  CPRMOUT-REC.
000500     05  CPRMOUT-EXPOSURE-ID            PIC X(20).
000600     05  CPRMOUT-EXPOSURE-ID-R REDEFINES CPRMOUT-EXPOSURE-ID.
000700         10  CPRMOUT-EXPOSURE-TAG       PIC X(14).
000800         10  CPRMOUT-EXPOSURE-SUFFIX    PIC X(6).
000900     05  CPRMOUT-ASSUMED-BAD-DEBT-RATE  PIC S9(7)V9(6) COMP-3.
001000     05  CPRMOUT-CONVERTIBLE-BOND-RATE  PIC S9(7)V9(6) COMP-3.
001100     05  CPRMOUT-ADDITIONAL-ADJ-BETA    PIC S9(7)V9(6) COMP-3.
001200     05  CPRMOUT-CB-RATE-ADJ-FLAG       PIC X.
001300        88  CPRMOUT-CB-RATE-WAS-ADJUSTED   VALUE 'Y'.
001400        88  CPRMOUT-CB-RATE-NOT-ADJUSTED   VALUE 'N'.
001500     05  CPRMOUT-CB-RATE-ADJUSTMENT     PIC S9(7)V9(6) COMP-3.
001600     05  CPRMOUT-FINAL-ADJ-CB-RATE      PIC S9(7)V9(6) COMP-3.
001700     05  FILLER                         PIC X(15).
001800     05  CPRMOUT-CB-FIRST-AMOUNT        PIC S9(13)V99 COMP-3.
001900     05  CPRMOUT-AVG-PAST-RECOVERY      PIC S9(13)V99 COMP-3.
002000     05  CPRMOUT-AVG-CB-PRICE           PIC S9(13)V99 COMP-3.
002100     05  CPRMOUT-FINAL-CB-AMOUNT        PIC S9(13)V99 COMP-3.
002200     05  CPRMOUT-TRIGGER-APPLIED        PIC X.
002300        88  CPRMOUT-TRIGGER-WAS-APPLIED    VALUE 'Y'.
002400        88  CPRMOUT-TRIGGER-NOT-APPLIED    VALUE 'N'.
002500*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002600*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002700*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002800*    EVERY RECORD DOWNSTREAM.
002900     05  FILLER                         PIC X(170).
