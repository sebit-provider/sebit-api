000100******************************************************************
000200* DCBPIN  -  SEBIT-DCBPRA (DYNAMIC CAPM RE-RATING) INPUT
000300******************************************************************
000400 01  DCBPIN-REC.
000500     05  DCBPIN-ASSET-LABEL             PIC X(20).
000600     05  DCBPIN-ASSET-LABEL-R REDEFINES DCBPIN-ASSET-LABEL.
000700         10  DCBPIN-ASSET-TAG           PIC X(14).
000800         10  DCBPIN-ASSET-SUFFIX        PIC X(6).
000900     05  DCBPIN-ACTUAL-GROWTH-RATE      PIC S9(9)V9(6) COMP-3.
001000     05  DCBPIN-LY-GROWTH-RATE          PIC S9(9)V9(6) COMP-3.
001100     05  DCBPIN-LY-DRAWDOWN             PIC S9(9)V9(6) COMP-3.
001200     05  DCBPIN-CY-CUM-GROWTH           PIC S9(9)V9(6) COMP-3.
001300     05  DCBPIN-CY-CUM-DRAWDOWN         PIC S9(9)V9(6) COMP-3.
001400     05  FILLER                         PIC X(15).
001500     05  DCBPIN-BETA                    PIC S9(3)V9(6) COMP-3.
001600     05  DCBPIN-RISK-FREE-RATE          PIC S9(3)V9(6) COMP-3.
001700     05  DCBPIN-MARKET-RETURN-RATE      PIC S9(3)V9(6) COMP-3.
001800     05  DCBPIN-MONTHS-ELAPSED-FLAG     PIC X.
001900        88  DCBPIN-MONTHS-ELAPSED-SUPPLIED VALUE 'Y'.
002000        88  DCBPIN-MONTHS-ELAPSED-ABSENT   VALUE 'N'.
002100     05  DCBPIN-MONTHS-ELAPSED          PIC 9(2).
002200*    CHARACTER VIEW OF MONTHS ELAPSED - SAME REASON AS THE OTHER
002300*    SEBIT FEEDS' DAY/YEAR-COUNT FIELDS.
002400     05  DCBPIN-MONTHS-ELAPSED-R REDEFINES DCBPIN-MONTHS-ELAPSED
002500                                        PIC X(2).
002600*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002700*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002800*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002900*    EVERY RECORD DOWNSTREAM.
003000     05  FILLER                         PIC X(170).
