000100******************************************************************
000200* RVMIN   -  SEBIT-RVM (RESOURCE VALUATION MODEL) INPUT
000300* PRESENCE FLAGS GOVERN THE TWO OPTIONAL FIELDS - 'Y' MEANS THE
000400* VALUE BELOW IT IS SUPPLIED, 'N' MEANS APPLY THE RULE-SET
000500* DEFAULT (SEE EXPNSSVC/ASSETSVC... RVM LIVES IN ASSETSVC).
000600******************************************************************
000700 01  RVMIN-REC.
000800     05  RVMIN-RESOURCE-LABEL           PIC X(20).
000900*    SAME TAG/SUFFIX SPLIT USED ACROSS THE SEBIT FEEDS.
001000     05  RVMIN-RESOURCE-LABEL-R REDEFINES RVMIN-RESOURCE-LABEL.
001100         10  RVMIN-RESOURCE-TAG         PIC X(14).
001200         10  RVMIN-RESOURCE-SUFFIX      PIC X(6).
001300     05  RVMIN-CUM-EXTRACTION-AMOUNT    PIC S9(13)V99 COMP-3.
001400     05  RVMIN-CUM-EXTRACTION-DAYS      PIC S9(7)V99 COMP-3.
001500     05  RVMIN-TOTAL-DAYS-FLAG          PIC X.
001600        88  RVMIN-TOTAL-DAYS-SUPPLIED      VALUE 'Y'.
001700        88  RVMIN-TOTAL-DAYS-ABSENT        VALUE 'N'.
001800     05  RVMIN-TOTAL-DAYS-AT-EVAL       PIC S9(7)V99 COMP-3.
001900     05  RVMIN-CURRENT-UNIT-VALUE       PIC S9(9)V9(4) COMP-3.
002000     05  FILLER                         PIC X(15).
002100     05  RVMIN-PREV-EXTR-VALUE-FLAG     PIC X.
002200        88  RVMIN-PREV-EXTR-VALUE-SUPPLIED VALUE 'Y'.
002300        88  RVMIN-PREV-EXTR-VALUE-ABSENT   VALUE 'N'.
002400     05  RVMIN-PREVIOUS-EXTR-VALUE      PIC S9(13)V99 COMP-3.
002500     05  RVMIN-TOTAL-LIFE-YEARS         PIC S9(3)V99 COMP-3.
002600     05  RVMIN-ELAPSED-YEARS           PIC S9(3)V99 COMP-3.
002700*    CHARACTER VIEW OF THE ELAPSED YEARS - THE ROLL-FORWARD AUDIT
002800*    EXTRACT EDITS THIS FIGURE AS TEXT ALONGSIDE THE RESOURCE TAG.
002900     05  RVMIN-ELAPSED-YEARS-R REDEFINES RVMIN-ELAPSED-YEARS
003000                                        PIC X(6).
003100     05  RVMIN-BETA                     PIC S9(3)V9(6) COMP-3.
003200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
003300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003500*    EVERY RECORD DOWNSTREAM.
003600     05  FILLER                         PIC X(160).
