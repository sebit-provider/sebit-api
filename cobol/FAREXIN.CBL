000100******************************************************************
000200* FAREXIN -  SEBIT-FAREX (FOREIGN ADJUSTMENT & REAL EXCHANGE)
000300* INPUT.  FORECAST-RATE/HEDGE-RATIO ARE CARRIED AS FILLER - THE
000400* CONTRACT DEFINES THEM BUT THE CALCULATION NEVER TOUCHES THEM.
000500******************************************************************
000600 01  FAREXIN-REC.
000700     05  FAREXIN-CONTRACT-ID            PIC X(20).
000800     05  FAREXIN-CONTRACT-ID-R REDEFINES FAREXIN-CONTRACT-ID.
000900         10  FAREXIN-CONTRACT-NUMBER    PIC X(14).
001000         10  FAREXIN-CONTRACT-SUFFIX    PIC X(6).
001100     05  FAREXIN-BASE-CURR-AMOUNT       PIC S9(13)V99 COMP-3.
001200     05  FAREXIN-SPOT-RATE              PIC S9(7)V9(6) COMP-3.
001300     05  FAREXIN-INFLATION-RATE-HOME    PIC S9(3)V9(6) COMP-3.
001400     05  FAREXIN-INFLATION-RATE-FRGN    PIC S9(3)V9(6) COMP-3.
001500     05  FILLER                         PIC X(15).
001600     05  FAREXIN-LY-PM-EXPORT           PIC S9(13)V99 COMP-3.
001700     05  FAREXIN-LY-PM-IMPORT           PIC S9(13)V99 COMP-3.
001800     05  FAREXIN-LY-CM-EXPORT           PIC S9(13)V99 COMP-3.
001900     05  FAREXIN-LY-CM-IMPORT           PIC S9(13)V99 COMP-3.
002000     05  FAREXIN-CY-PM-EXPORT           PIC S9(13)V99 COMP-3.
002100     05  FAREXIN-CY-PM-IMPORT           PIC S9(13)V99 COMP-3.
002200     05  FAREXIN-FORECAST-RATE          PIC S9(7)V9(6) COMP-3.
002300     05  FAREXIN-HEDGE-RATIO            PIC S9(3)V9(6) COMP-3.
002400*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002500*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002600*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002700*    EVERY RECORD DOWNSTREAM.
002800     05  FILLER                         PIC X(170).
