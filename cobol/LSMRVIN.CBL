000100******************************************************************
000200* LSMRVIN -  SEBIT-LSMRV (PROBABILITY/COVARIANCE DERIVATIVE
000300* REVALUATION) INPUT.  RETURNS-A/B ARE PAIRED PERIOD RETURN
000400* SERIES (AT LEAST 2 ENTRIES EACH) USED FOR THE SAMPLE
000500* COVARIANCE IN ANALYSVC 5510-LSMRV-COVAR.
000600******************************************************************
000700 01  LSMRVIN-REC.
000800     05  LSMRVIN-EVALUATION-LABEL       PIC X(20).
000900     05  LSMRVIN-EVALUATION-LABEL-R REDEFINES LSMRVIN-EVALUATION-LABEL.
001000         10  LSMRVIN-EVALUATION-TAG     PIC X(14).
001100         10  LSMRVIN-EVALUATION-SUFFIX  PIC X(6).
001200     05  LSMRVIN-PRICE-BAND-COUNT-A     PIC S9(5)V99 COMP-3.
001300     05  LSMRVIN-PRICE-BAND-COUNT-B     PIC S9(5)V99 COMP-3.
001400     05  LSMRVIN-HIGHEST-PREF-A         PIC S9(13)V99 COMP-3.
001500     05  LSMRVIN-HIGHEST-PREF-B         PIC S9(13)V99 COMP-3.
001600     05  LSMRVIN-LAST-EVAL-GROWTH-A     PIC S9(9)V9(6) COMP-3.
001700     05  LSMRVIN-LAST-EVAL-GROWTH-B     PIC S9(9)V9(6) COMP-3.
001800     05  FILLER                         PIC X(15).
001900     05  LSMRVIN-PRICE-BAND-CRIT-COUNT  PIC S9(9)V99 COMP-3.
002000     05  LSMRVIN-TOTAL-STANDARD-USAGE   PIC S9(9)V99 COMP-3.
002100     05  LSMRVIN-STANDARD-SAMPLE-SIZE   PIC S9(9)V99 COMP-3.
002200     05  LSMRVIN-RETURNS-A-COUNT        PIC 9(2).
002300*    CHARACTER VIEW OF THE SAMPLE-A COUNT - THE COVARIANCE AUDIT
002400*    LINE EDITS IT AS TEXT NEXT TO THE EVALUATION TAG.
002500     05  LSMRVIN-RETURNS-A-COUNT-R REDEFINES LSMRVIN-RETURNS-A-COUNT
002600                                        PIC X(2).
002700     05  LSMRVIN-RETURNS-A-TBL OCCURS 20 TIMES
002800                                         PIC S9(5)V9(6) COMP-3.
002900     05  LSMRVIN-RETURNS-B-COUNT        PIC 9(2).
003000     05  LSMRVIN-RETURNS-B-TBL OCCURS 20 TIMES
003100                                         PIC S9(5)V9(6) COMP-3.
003200     05  LSMRVIN-ROI                    PIC S9(5)V9(6) COMP-3.
003300     05  LSMRVIN-OPERATING-PROFIT-PREV  PIC S9(13)V99 COMP-3.
003400     05  LSMRVIN-ACCTS-RECEIVABLE-PREV  PIC S9(13)V99 COMP-3.
003500     05  LSMRVIN-MARKET-PRICE           PIC S9(13)V99 COMP-3.
003600     05  LSMRVIN-ACTUAL-CASH-FLOW       PIC S9(13)V99 COMP-3.
003700     05  LSMRVIN-ESTIMATED-CASH-FLOW    PIC S9(13)V99 COMP-3.
003800     05  LSMRVIN-CURR-INVEST-CASH-FLOW  PIC S9(13)V99 COMP-3.
003900     05  LSMRVIN-CURR-TOTAL-CASH-FLOW   PIC S9(13)V99 COMP-3.
004000     05  LSMRVIN-PREV-INVEST-CASH-FLOW  PIC S9(13)V99 COMP-3.
004100     05  LSMRVIN-NOISE-FACTOR           PIC S9(9)V9(6) COMP-3.
004200     05  LSMRVIN-DISCOUNT-RATE          PIC S9(9)V9(6) COMP-3.
004300     05  LSMRVIN-PREVIOUS-COVARIANCE    PIC S9(9)V9(6) COMP-3.
004400*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
004500*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
004600*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
004700*    EVERY RECORD DOWNSTREAM.
004800     05  FILLER                         PIC X(185).
