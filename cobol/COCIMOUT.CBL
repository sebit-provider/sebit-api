000100******************************************************************
000200* COCIMOUT - SEBIT-C-OCIM DETAIL OUTPUT
000300* REC-CODE 'H' CARRIES THE ANNUAL FIELDS AND THE FINAL ADJUSTED
000400* BALANCE ONCE PER PORTFOLIO; REC-CODE 'D' IS ONE ROW PER
000500* QUARTER PROCESSED.
000600******************************************************************
000700 01  COCIMOUT-REC.
000800     05  COCIMOUT-REC-CODE              PIC X.
000900         88  COCIMOUT-IS-HEADER-REC         VALUE 'H'.
001000         88  COCIMOUT-IS-DETAIL-REC         VALUE 'D'.
001100     05  COCIMOUT-PORTFOLIO-LABEL       PIC X(20).
001200     05  COCIMOUT-PORTFOLIO-LABEL-R REDEFINES COCIMOUT-PORTFOLIO-LABEL.
001300         10  COCIMOUT-PORTFOLIO-TAG     PIC X(14).
001400         10  COCIMOUT-PORTFOLIO-SUFFIX  PIC X(6).
001500     05  COCIMOUT-ACCOUNT-RATIO         PIC S9(9)V9(6) COMP-3.
001600     05  COCIMOUT-INITIAL-COMPOUND-MEAS PIC S9(9)V9(6) COMP-3.
001700     05  COCIMOUT-ANNUAL-GROWTH-RATE    PIC S9(9)V9(6) COMP-3.
001800     05  COCIMOUT-COMPOUND-ADJ-AMOUNT   PIC S9(9)V9(6) COMP-3.
001900     05  COCIMOUT-TRIGGER-APPLIED       PIC X.
002000        88  COCIMOUT-TRIGGER-WAS-APPLIED   VALUE 'Y'.
002100        88  COCIMOUT-TRIGGER-NOT-APPLIED   VALUE 'N'.
002200     05  FILLER                         PIC X(15).
002300     05  COCIMOUT-FINAL-ADJ-BALANCE     PIC S9(13)V99 COMP-3.
002400     05  COCIMOUT-QUARTER-INDEX         PIC 9(2).
002500     05  COCIMOUT-PRE-COMPOUND-BAL      PIC S9(13)V99 COMP-3.
002600     05  COCIMOUT-POST-COMPOUND-BAL     PIC S9(13)V99 COMP-3.
002700     05  COCIMOUT-ADJUSTMENT-VALUE      PIC S9(9)V9(6) COMP-3.
002800*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002900*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003000*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003100*    EVERY RECORD DOWNSTREAM.
003200     05  FILLER                         PIC X(170).
