000100******************************************************************
000200* SUMENT  -  SEBIT SUMMARY-ENTRY RECORD
000300* ONE ENTRY PER PROCESSED VALUATION RECORD, WRITTEN BY EVERY
000400* SERVICE DRIVER TO SUMMARY-OUT.  READ BACK SEQUENTIALLY BY
000500* SUMRYRPT FOR THE CONTROL-BREAK REPORT.  DO NOT REORDER FIELDS -
000600* SUMRYRPT DEPENDS ON THIS EXACT LAYOUT.
000700******************************************************************
000800 01  SUMENT-REC.
000900     05  SUMENT-SERIES                  PIC X(30).
001000     05  SUMENT-MODEL                   PIC X(16).
001100*    SPLIT VIEW OF THE MODEL CODE - THE FIRST FOUR BYTES ARE THE
001200*    SEBIT MODEL MNEMONIC (DDA, LAM, RVM, ...), THE REMAINDER IS
001300*    A FREE-TEXT QUALIFIER SOME MODELS LEAVE BLANK.
001400     05  SUMENT-MODEL-R REDEFINES SUMENT-MODEL.
001500         10  SUMENT-MODEL-MNEMONIC      PIC X(4).
001600         10  SUMENT-MODEL-QUALIFIER     PIC X(12).
001700     05  SUMENT-HEADLINE-AMOUNT          PIC S9(13)V99 COMP-3.
001800     05  SUMENT-CURRENCY                 PIC X(3).
001900*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002000*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002100*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002200*    EVERY RECORD DOWNSTREAM.
002300     05  FILLER                         PIC X(200).
