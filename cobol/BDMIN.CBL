000100******************************************************************
000200* BDMIN   -  SEBIT-BDM (BOND DEPRECIATION MODEL) INPUT
000300******************************************************************
000400 01  BDMIN-REC.
000500     05  BDMIN-BOND-LABEL               PIC X(20).
000600     05  BDMIN-BOND-LABEL-R REDEFINES BDMIN-BOND-LABEL.
000700         10  BDMIN-BOND-ISSUE-NUMBER    PIC X(14).
000800         10  BDMIN-BOND-TRANCHE-SUFFIX  PIC X(6).
000900     05  BDMIN-BOND-ISSUE-PRICE         PIC S9(13)V99 COMP-3.
001000     05  BDMIN-BOND-CONTRACT-DAYS       PIC S9(7)V99 COMP-3.
001100     05  BDMIN-ELAPSED-DAYS             PIC S9(7)V99 COMP-3.
001200*    CHARACTER VIEW OF THE ELAPSED DAYS - SAME REASON AS THE
001300*    OTHER SEBIT FEEDS' DAY-COUNT FIELDS.
001400     05  BDMIN-ELAPSED-DAYS-R REDEFINES BDMIN-ELAPSED-DAYS
001500                                        PIC X(9).
001600     05  BDMIN-PREV-VALUATION-FLAG      PIC X.
001700        88  BDMIN-PREV-VALUATION-SUPPLIED  VALUE 'Y'.
001800        88  BDMIN-PREV-VALUATION-ABSENT    VALUE 'N'.
001900     05  FILLER                         PIC X(15).
002000     05  BDMIN-PREVIOUS-VALUATION       PIC S9(13)V99 COMP-3.
002100     05  BDMIN-CURRENT-FAIR-VALUE       PIC S9(13)V99 COMP-3.
002200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002500*    EVERY RECORD DOWNSTREAM.
002600     05  FILLER                         PIC X(175).
