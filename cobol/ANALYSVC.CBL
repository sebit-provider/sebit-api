000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ANALYSVC.
000300 AUTHOR.         EJ.
000400 INSTALLATION.   SEBIT VALUATION SERVICES.
000500 DATE-WRITTEN.   08/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800******************************************************************
000900*  CHANGE LOG
001000*  08/02/88 EJ   0512  ORIGINAL - ADVANCED ANALYTICS DRIVER, RUNS
001100*                      TCT-BEAM, CPMRV, DCBPRA, PSRAS AND LSMRV
001200*                      AGAINST THE NIGHTLY ANALYTICS FEED.  SAME
001300*                      SKELETON AS ASSETSVC/EXPNSSVC/RISKSVC.
001400*  11/14/90 DRH  0604  TCT-BEAM TANGENT SINGULARITY NUDGE ADDED -
001500*                      A 90-DEGREE BOUNDARY YEAR WAS BLOWING UP
001600*                      THE PROFIT WAVE TERM IN UAT.
001700*  06/21/93 DRH  0651  CPMRV AND DCBPRA NOW SHARE THE SAFE-LOG
001800*                      HELPER AT 5205 RATHER THAN EACH CARRYING
001900*                      THEIR OWN COPY OF THE FLOOR-AND-LN LOGIC.
002000*  03/09/96 HGT  0719  PSRAS ALSO ROUTED THROUGH 5205-SAFE-LOG FOR
002100*                      ITS PAYMENT COMPARISON INDEX - ONE LESS
002200*                      PLACE FOR THE EPSILON FLOOR TO DRIFT.
002300*  01/06/99 HGT  Y2K  DAY/MONTH COUNT ARITHMETIC ONLY - Y2K N/A
002400*                      PER MEMO 99-014.
002500*  11/02/04 PDK  1191  TCT-BEAM ANGLE-MOD-180 LOOP GIVEN A GUARD
002600*                      COUNTER - SAME FIX CLASS AS THE SEBITLN
002700*                      RANGE-REDUCTION LOOP.
002800*  09/30/05 PDK  1207  SUMMARY-OUT OPENED EXTEND - FOURTH AND LAST
002900*                      DRIVER IN THE NIGHTLY CHAIN.
003000******************************************************************
003100* ANALYSVC - ADVANCED ANALYTICS SERVICE.  RUNS THE COST/PROFIT
003200* WAVE MODEL (TCT-BEAM), THE CRYPTO RISK REVALUATION MODEL
003300* (CPMRV), THE DYNAMIC CAPM RE-RATING MODEL (DCBPRA), THE PREPAID
003400* SERVICE REVENUE MODEL (PSRAS) AND THE PROBABILITY/COVARIANCE
003500* DERIVATIVE REVALUATION MODEL (LSMRV).
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-SIGN IS '+' '-'
004200     UPSI-0 ON STATUS IS SEBIT-DEBUG-ON
004300     UPSI-0 OFF STATUS IS SEBIT-DEBUG-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TCTB-IN-FILE    ASSIGN TO TCTB-IN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-TCTB-IN-STATUS.
004900     SELECT TCTB-OUT-FILE   ASSIGN TO TCTB-OUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-TCTB-OUT-STATUS.
005200     SELECT CPMRV-IN-FILE   ASSIGN TO CPMRV-IN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-CPMRV-IN-STATUS.
005500     SELECT CPMRV-OUT-FILE  ASSIGN TO CPMRV-OUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-CPMRV-OUT-STATUS.
005800     SELECT DCBP-IN-FILE    ASSIGN TO DCBP-IN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-DCBP-IN-STATUS.
006100     SELECT DCBP-OUT-FILE   ASSIGN TO DCBP-OUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-DCBP-OUT-STATUS.
006400     SELECT PSRAS-IN-FILE   ASSIGN TO PSRAS-IN
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-PSRAS-IN-STATUS.
006700     SELECT PSRAS-OUT-FILE  ASSIGN TO PSRAS-OUT
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-PSRAS-OUT-STATUS.
007000     SELECT LSMRV-IN-FILE   ASSIGN TO LSMRV-IN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-LSMRV-IN-STATUS.
007300     SELECT LSMRV-OUT-FILE  ASSIGN TO LSMRV-OUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-LSMRV-OUT-STATUS.
007600     SELECT SUMMARY-OUT-FILE ASSIGN TO SUMMARY-OUT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-SUM-OUT-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  TCTB-IN-FILE
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS TCTBIN-REC.
008600     COPY TCTBIN.
008700*
008800 FD  TCTB-OUT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS TCTBOUT-REC.
009100     COPY TCTBOUT.
009200*
009300 FD  CPMRV-IN-FILE
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS CPMRVIN-REC.
009600     COPY CPMRVIN.
009700*
009800 FD  CPMRV-OUT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS CPMRVOUT-REC.
010100     COPY CPMRVOUT.
010200*
010300 FD  DCBP-IN-FILE
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS DCBPIN-REC.
010600     COPY DCBPIN.
010700*
010800 FD  DCBP-OUT-FILE
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS DCBPOUT-REC.
011100     COPY DCBPOUT.
011200*
011300 FD  PSRAS-IN-FILE
011400     LABEL RECORDS ARE STANDARD
011500     DATA RECORD IS PSRASIN-REC.
011600     COPY PSRASIN.
011700*
011800 FD  PSRAS-OUT-FILE
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS PSRASOUT-REC.
012100     COPY PSRASOUT.
012200*
012300 FD  LSMRV-IN-FILE
012400     LABEL RECORDS ARE STANDARD
012500     DATA RECORD IS LSMRVIN-REC.
012600     COPY LSMRVIN.
012700*
012800 FD  LSMRV-OUT-FILE
012900     LABEL RECORDS ARE STANDARD
013000     DATA RECORD IS LSMRVOUT-REC.
013100     COPY LSMRVOUT.
013200*
013300 FD  SUMMARY-OUT-FILE
013400     LABEL RECORDS ARE STANDARD
013500     DATA RECORD IS SUMENT-REC.
013600     COPY SUMENT.
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000 01  WS-FILE-STATUSES.
014100     05  WS-TCTB-IN-STATUS          PIC XX.
014200     05  WS-TCTB-OUT-STATUS         PIC XX.
014300     05  WS-CPMRV-IN-STATUS         PIC XX.
014400     05  WS-CPMRV-OUT-STATUS        PIC XX.
014500     05  WS-DCBP-IN-STATUS          PIC XX.
014600     05  WS-DCBP-OUT-STATUS         PIC XX.
014700     05  WS-PSRAS-IN-STATUS         PIC XX.
014800     05  WS-PSRAS-OUT-STATUS        PIC XX.
014900     05  WS-LSMRV-IN-STATUS         PIC XX.
015000     05  WS-LSMRV-OUT-STATUS        PIC XX.
015100     05  WS-SUM-OUT-STATUS          PIC XX.
015200     05  FILLER                     PIC X(4).
015300*
015400 01  WS-SWITCHES.
015500     05  TCTB-EOF-SW                PIC 9(1) VALUE 0.
015600        88  TCTB-AT-EOF                 VALUE 1.
015700     05  CPMRV-EOF-SW               PIC 9(1) VALUE 0.
015800        88  CPMRV-AT-EOF                VALUE 1.
015900     05  DCBP-EOF-SW                PIC 9(1) VALUE 0.
016000        88  DCBP-AT-EOF                 VALUE 1.
016100     05  PSRAS-EOF-SW               PIC 9(1) VALUE 0.
016200        88  PSRAS-AT-EOF                VALUE 1.
016300     05  LSMRV-EOF-SW               PIC 9(1) VALUE 0.
016400        88  LSMRV-AT-EOF                VALUE 1.
016500     05  WS-TCTB-VALID-SW           PIC X(1) VALUE 'Y'.
016600        88  WS-TCTB-IS-VALID            VALUE 'Y'.
016700        88  WS-TCTB-IS-INVALID          VALUE 'N'.
016800     05  WS-CPMRV-VALID-SW          PIC X(1) VALUE 'Y'.
016900        88  WS-CPMRV-IS-VALID           VALUE 'Y'.
017000        88  WS-CPMRV-IS-INVALID         VALUE 'N'.
017100     05  WS-DCBP-VALID-SW           PIC X(1) VALUE 'Y'.
017200        88  WS-DCBP-IS-VALID            VALUE 'Y'.
017300        88  WS-DCBP-IS-INVALID          VALUE 'N'.
017400     05  WS-PSRAS-VALID-SW          PIC X(1) VALUE 'Y'.
017500        88  WS-PSRAS-IS-VALID           VALUE 'Y'.
017600        88  WS-PSRAS-IS-INVALID         VALUE 'N'.
017700     05  WS-LSMRV-VALID-SW          PIC X(1) VALUE 'Y'.
017800        88  WS-LSMRV-IS-VALID           VALUE 'Y'.
017900        88  WS-LSMRV-IS-INVALID         VALUE 'N'.
018000     05  FILLER                     PIC X(4).
018100*
018200* SCRATCH SUBSCRIPTS AND LOOP-GUARD CARRIED AS STANDALONE
018300* 77-LEVELS RATHER THAN BURIED IN WS-COUNTERS BELOW - THE
018400* TCT-BEAM YEAR/PAIR LOOPS AND THE TANGENT-SINGULARITY GUARD
018500* REUSE THESE AS THROWAWAY WORK FIELDS, SAME HABIT AS
018600* ASSETSVC'S WS-SUB-1/WS-SUB-2.
018700 77  WS-YEAR-IX                     PIC S9(4) COMP VALUE 0.
018800 77  WS-PAIR-IX                     PIC S9(4) COMP VALUE 0.
018900 77  WS-PAIR-COUNT                  PIC S9(4) COMP VALUE 0.
019000 77  WS-LOOP-GUARD                  PIC S9(4) COMP VALUE 0.
019100*
019200 01  WS-COUNTERS.
019300     05  WS-TCTB-REC-CTR            PIC 9(7) COMP VALUE 0.
019400     05  WS-TCTB-REJECT-CTR         PIC 9(7) COMP VALUE 0.
019500     05  WS-CPMRV-REC-CTR           PIC 9(7) COMP VALUE 0.
019600     05  WS-CPMRV-REJECT-CTR        PIC 9(7) COMP VALUE 0.
019700     05  WS-DCBP-REC-CTR            PIC 9(7) COMP VALUE 0.
019800     05  WS-DCBP-REJECT-CTR         PIC 9(7) COMP VALUE 0.
019900     05  WS-PSRAS-REC-CTR           PIC 9(7) COMP VALUE 0.
020000     05  WS-PSRAS-REJECT-CTR        PIC 9(7) COMP VALUE 0.
020100     05  WS-LSMRV-REC-CTR           PIC 9(7) COMP VALUE 0.
020200     05  WS-LSMRV-REJECT-CTR        PIC 9(7) COMP VALUE 0.
020300     05  FILLER                     PIC X(4).
020400*
020500* SHARED SAFE-LOG HELPER FIELDS - 5205-SAFE-LOG.  CALLER LOADS
020600* WS-SAFELOG-N AND WS-SAFELOG-D (EACH MAY BE ZERO OR NEGATIVE ON
020700* ENTRY - THE PARAGRAPH FLOORS EACH AT 1E-9 BEFORE DIVIDING) AND
020800* PICKS UP THE RESULT IN WS-SAFELOG-RESULT.  SHARED BY CPMRV,
020900* DCBPRA AND PSRAS SO THE EPSILON FLOOR LIVES IN ONE PLACE.
021000 01  WS-SAFELOG-FIELDS.
021100     05  WS-SAFELOG-N               PIC S9(9)V9(9) COMP-3.
021200     05  WS-SAFELOG-D                PIC S9(9)V9(9) COMP-3.
021300     05  WS-SAFELOG-ARG              PIC S9(9)V9(9) COMP-3.
021400     05  WS-SAFELOG-RESULT           PIC S9(5)V9(9) COMP-3.
021500     05  FILLER                      PIC X(6).
021600*
021700* TCT-BEAM WORKING FIELDS
021800 01  WS-TCTB-FIELDS.
021900     05  WS-TCTB-PREV-FIXED-RATIO   PIC S9(7)V9(6) VALUE 0.
022000     05  WS-TCTB-PREV-VAR-RATIO     PIC S9(7)V9(6) VALUE 0.
022100     05  WS-TCTB-CUM-FIXED-COST     PIC S9(13)V99 VALUE 0.
022200     05  WS-TCTB-CUM-VARIABLE-COST  PIC S9(13)V99 VALUE 0.
022300     05  WS-TCTB-CUM-OPERATING-PROFIT PIC S9(13)V99 VALUE 0.
022400     05  WS-TCTB-BE-FLAG            PIC X VALUE 'N'.
022500        88  WS-TCTB-BE-YEAR-FOUND       VALUE 'Y'.
022600        88  WS-TCTB-BE-YEAR-NOT-FOUND   VALUE 'N'.
022700     05  WS-TCTB-BE-YEAR-IDX        PIC 9(1) VALUE 0.
022800     05  WS-TCTB-TOTAL-COST         PIC S9(13)V99.
022900     05  WS-TCTB-FIXED-RATIO        PIC S9(7)V9(6).
023000     05  WS-TCTB-VARIABLE-RATIO     PIC S9(7)V9(6).
023100     05  WS-TCTB-FIXED-CHANGE       PIC S9(7)V9(6).
023200     05  WS-TCTB-VARIABLE-CHANGE    PIC S9(7)V9(6).
023300     05  WS-TCTB-ANGLE-ADJ          PIC S9(7)V9(6).
023400*    REDEFINES SO THE ANGLE ADJUSTMENT CAN BE TESTED FOR
023500*    MAGNITUDE > 90 AS AN UNSIGNED PICTURE WITHOUT A SEPARATE
023600*    ABS STEP - USED ONLY BY THE HIGH-VARIABILITY NOTE TEST.
023700     05  WS-TCTB-ANGLE-ADJ-R REDEFINES WS-TCTB-ANGLE-ADJ
023800                                    PIC S9(7)V9(6).
023900     05  WS-TCTB-FIXED-ANGLE        PIC S9(7)V9(6) COMP-3.
024000     05  WS-TCTB-VARIABLE-ANGLE     PIC S9(7)V9(6) COMP-3.
024100     05  WS-TCTB-SIN-RESULT         PIC S9(5)V9(9) COMP-3.
024200     05  WS-TCTB-COS-RESULT         PIC S9(5)V9(9) COMP-3.
024300     05  WS-TCTB-FIXED-WAVE         PIC S9(7)V9(6).
024400     05  WS-TCTB-VARIABLE-WAVE      PIC S9(7)V9(6).
024500     05  WS-TCTB-PROFIT-RATIO       PIC S9(7)V9(6).
024600     05  WS-TCTB-BASELINE-ANGLE     PIC S9(7)V9(6).
024700     05  WS-TCTB-RAW-ADJ-ANGLE      PIC S9(7)V9(6).
024800     05  WS-TCTB-ADJ-ANGLE-MOD      PIC S9(7)V9(6).
024900     05  WS-TCTB-ADJUSTED-ANGLE     PIC S9(7)V9(6).
025000     05  WS-TCTB-TAN-ARG            PIC S9(7)V9(6) COMP-3.
025100     05  WS-TCTB-TAN-RESULT         PIC S9(5)V9(9) COMP-3.
025200     05  WS-TCTB-WAVE-DENOM         PIC S9(7)V9(6).
025300     05  WS-TCTB-RAW-WAVE           PIC S9(7)V9(6).
025400     05  WS-TCTB-PROFIT-WAVE        PIC S9(7)V9(6).
025500     05  WS-TCTB-BE-REACHED         PIC X.
025600        88  WS-TCTB-HAS-REACHED-BE      VALUE 'Y'.
025700     05  WS-TCTB-BE-CROSSED         PIC X.
025800        88  WS-TCTB-HAS-CROSSED-BE      VALUE 'Y'.
025900     05  WS-TCTB-HI-VAR-SW          PIC X.
026000        88  WS-TCTB-IS-HI-VARIABILITY   VALUE 'Y'.
026100     05  WS-TCTB-NOTES              PIC X(80).
026200     05  FILLER                     PIC X(6).
026300*
026400 01  WS-TCTB-YR-TBL.
026500     05  WS-TCTB-YR-ENTRY OCCURS 5 TIMES.
026600         10  WS-TCTB-YR-FIXED-COST        PIC S9(13)V99.
026700         10  WS-TCTB-YR-VARIABLE-COST     PIC S9(13)V99.
026800         10  WS-TCTB-YR-OPER-PROFIT       PIC S9(13)V99.
026900         10  WS-TCTB-YR-TOTAL-COST        PIC S9(13)V99.
027000         10  WS-TCTB-YR-FIXED-RATIO       PIC S9(7)V9(6).
027100         10  WS-TCTB-YR-VARIABLE-RATIO    PIC S9(7)V9(6).
027200         10  WS-TCTB-YR-FIXED-CHANGE      PIC S9(7)V9(6).
027300         10  WS-TCTB-YR-VARIABLE-CHANGE   PIC S9(7)V9(6).
027400         10  WS-TCTB-YR-ANGLE-ADJ         PIC S9(7)V9(6).
027500         10  WS-TCTB-YR-FIXED-WAVE        PIC S9(7)V9(6).
027600         10  WS-TCTB-YR-VARIABLE-WAVE     PIC S9(7)V9(6).
027700         10  WS-TCTB-YR-PROFIT-RATIO      PIC S9(7)V9(6).
027800         10  WS-TCTB-YR-BASELINE-ANGLE    PIC S9(7)V9(6).
027900         10  WS-TCTB-YR-ADJUSTED-ANGLE    PIC S9(7)V9(6).
028000         10  WS-TCTB-YR-PROFIT-WAVE       PIC S9(7)V9(6).
028100         10  WS-TCTB-YR-BE-REACHED        PIC X.
028200         10  WS-TCTB-YR-BE-CROSSED        PIC X.
028300         10  WS-TCTB-YR-NOTES             PIC X(80).
028400         10  FILLER                       PIC X(6).
028500*
028600* CPMRV WORKING FIELDS
028700 01  WS-CPMRV-FIELDS.
028800     05  WS-CPMRV-LY-DRAW-ABS       PIC S9(9)V9(6).
028900     05  WS-CPMRV-CY-DRAW-ABS       PIC S9(9)V9(6).
029000     05  WS-CPMRV-LY-AVG            PIC S9(7)V9(6).
029100     05  WS-CPMRV-CY-RATIO          PIC S9(7)V9(6).
029200     05  WS-CPMRV-REMAINING         PIC S9(3) COMP.
029300     05  WS-CPMRV-MONTHLY-RISK      PIC S9(7)V9(6).
029400     05  WS-CPMRV-DENOM             PIC S9(7)V9(6).
029500     05  WS-CPMRV-COMPONENT         PIC S9(7)V9(6).
029600     05  WS-CPMRV-RELATIVE-RISK     PIC S9(7)V9(6).
029700     05  WS-CPMRV-DIRECTION         PIC X(8).
029800     05  WS-CPMRV-ADJ-VALUE         PIC S9(13)V99.
029900     05  FILLER                     PIC X(6).
030000*
030100* DCBPRA WORKING FIELDS
030200 01  WS-DCBP-FIELDS.
030300     05  WS-DCBP-LY-DRAW-ABS        PIC S9(9)V9(6).
030400     05  WS-DCBP-CY-DRAW-ABS        PIC S9(9)V9(6).
030500     05  WS-DCBP-LY-AVG             PIC S9(9)V9(6).
030600     05  WS-DCBP-CY-RATIO           PIC S9(9)V9(6).
030700     05  WS-DCBP-REMAINING          PIC S9(3) COMP.
030800     05  WS-DCBP-MONTHLY-RISK       PIC S9(9)V9(6).
030900     05  WS-DCBP-DENOM              PIC S9(9)V9(6).
031000     05  WS-DCBP-COMPONENT          PIC S9(9)V9(6).
031100*    REDEFINES THE DENOMINATOR CLAMP TEST FIELD SO THE SIGN-
031200*    PRESERVING FLOOR CAN BE CHECKED AGAINST THE SAME PICTURE
031300*    WITHOUT AN EXTRA WORKING FIELD - MIRRORS CPRM'S TRIGGER
031400*    DENOMINATOR PATTERN IN RISKSVC.
031500     05  WS-DCBP-DENOM-R REDEFINES WS-DCBP-DENOM
031600                                    PIC S9(9)V9(6).
031700     05  WS-DCBP-ADJ-MULT           PIC S9(9)V9(6).
031800     05  WS-DCBP-RISK-DIRECTION     PIC X(8).
031900     05  WS-DCBP-PCT-FACTOR         PIC S9(9)V9(6).
032000     05  WS-DCBP-FACTOR-ABS         PIC S9(9)V9(6).
032100     05  WS-DCBP-ADJ-COMPONENT      PIC S9(9)V9(6).
032200     05  WS-DCBP-REAL-GROWTH-ADJ    PIC S9(9)V9(6).
032300     05  WS-DCBP-ADJUSTED-BETA      PIC S9(9)V9(6).
032400     05  WS-DCBP-BASELINE-CAPM      PIC S9(9)V9(6).
032500     05  WS-DCBP-ADJ-EXP-RETURN     PIC S9(9)V9(6).
032600     05  FILLER                     PIC X(6).
032700*
032800* PSRAS WORKING FIELDS
032900 01  WS-PSRAS-FIELDS.
033000     05  WS-PSRAS-BASE-RATIO        PIC S9(7)V9(6).
033100     05  WS-PSRAS-EXPONENT          PIC S9(5)V9(6) COMP-3.
033200     05  WS-PSRAS-PWR-BASE          PIC S9(9)V9(9) COMP-3.
033300     05  WS-PSRAS-PWR-RESULT        PIC S9(9)V9(6) COMP-3.
033400     05  WS-PSRAS-RECOG-RATE        PIC S9(7)V9(6).
033500     05  WS-PSRAS-NEW-AVG-PAYMENT   PIC S9(13)V99.
033600     05  WS-PSRAS-EXIST-PAYMENTS    PIC S9(13)V99.
033700     05  WS-PSRAS-EXIST-COUNT       PIC S9(9)V99.
033800*    REDEFINES THE EXISTING-SUBSCRIBER-COUNT WORK FIELD SO THE
033900*    EPSILON FLOOR TEST ON THE DENOMINATOR USES A SEPARATE NAME
034000*    FROM THE SUBTRACTION THAT BUILDS IT - SAME HOUSE HABIT AS
034100*    THE OTHER DRIVERS' DENOMINATOR REDEFINES.
034200     05  WS-PSRAS-EXIST-COUNT-R REDEFINES WS-PSRAS-EXIST-COUNT
034300                                    PIC S9(9)V99.
034400     05  WS-PSRAS-EXIST-AVG-PAYMENT PIC S9(13)V99.
034500     05  WS-PSRAS-COMPARE-IDX       PIC S9(7)V9(6).
034600     05  WS-PSRAS-PAYMENT-MULT      PIC S9(7)V9(6).
034700     05  WS-PSRAS-BASELINE-AMT      PIC S9(13)V99.
034800     05  WS-PSRAS-ADJ-FACTOR        PIC S9(7)V9(6).
034900     05  WS-PSRAS-BREAK-EVEN        PIC S9(13)V99.
035000     05  WS-PSRAS-BETA-FACTOR       PIC S9(7)V9(6).
035100     05  WS-PSRAS-FINAL-REVENUE     PIC S9(13)V99.
035200     05  FILLER                     PIC X(6).
035300*
035400* LSMRV WORKING FIELDS
035500 01  WS-LSMRV-FIELDS.
035600     05  WS-LSMRV-PROB-A            PIC S9(9)V9(6).
035700     05  WS-LSMRV-PROB-B            PIC S9(9)V9(6).
035800     05  WS-LSMRV-GROWTH-SUM        PIC S9(9)V9(6).
035900     05  WS-LSMRV-LN-ARG            PIC S9(9)V9(9) COMP-3.
036000     05  WS-LSMRV-LN-RESULT         PIC S9(5)V9(9) COMP-3.
036100     05  WS-LSMRV-LOG-RATIO         PIC S9(9)V9(6).
036200     05  WS-LSMRV-GROWTH-MOD        PIC S9(9)V9(6).
036300     05  WS-LSMRV-GROWTH-CORR       PIC S9(9)V9(6).
036400     05  WS-LSMRV-ADJ-DENOM         PIC S9(9)V9(6).
036500*    REDEFINES THE ADJUSTMENT-DENOMINATOR WORK FIELD FOR THE
036600*    MAGNITUDE-FLOOR TEST, SAME HOUSE HABIT AS WS-DCBP-DENOM-R.
036700     05  WS-LSMRV-ADJ-DENOM-R REDEFINES WS-LSMRV-ADJ-DENOM
036800                                    PIC S9(9)V9(6).
036900     05  WS-LSMRV-CUM-ADJ           PIC S9(9)V9(6).
037000     05  WS-LSMRV-SAMPLE-COV        PIC S9(9)V9(6).
037100     05  WS-LSMRV-MEAN-A            PIC S9(5)V9(6).
037200     05  WS-LSMRV-MEAN-B            PIC S9(5)V9(6).
037300     05  WS-LSMRV-COV-SUM           PIC S9(9)V9(6).
037400     05  WS-LSMRV-COV-GROWTH        PIC S9(9)V9(6).
037500     05  WS-LSMRV-WORK-COV          PIC S9(9)V9(6).
037600     05  WS-LSMRV-OPER-RATIO        PIC S9(9)V9(6).
037700     05  WS-LSMRV-SQRT-ARG          PIC S9(13)V9(6) COMP-3.
037800     05  WS-LSMRV-SQRT-RESULT       PIC S9(9)V9(6) COMP-3.
037900     05  WS-LSMRV-EXP-ARG           PIC S9(5)V9(9) COMP-3.
038000     05  WS-LSMRV-EXP-RESULT        PIC S9(9)V9(9) COMP-3.
038100     05  WS-LSMRV-OPER-ADJ          PIC S9(9)V9(6).
038200     05  WS-LSMRV-CF-RATIO          PIC S9(9)V9(6).
038300     05  WS-LSMRV-OPER-COMPONENT    PIC S9(9)V9(6).
038400     05  WS-LSMRV-NOISE-SUM         PIC S9(9)V9(6).
038500     05  WS-LSMRV-NOISE-COMPONENT   PIC S9(9)V9(6).
038600     05  WS-LSMRV-INVEST-RATIO      PIC S9(9)V9(6).
038700     05  WS-LSMRV-CF-EXPONENT       PIC S9(5)V9(6) COMP-3.
038800     05  WS-LSMRV-PWR-BASE          PIC S9(9)V9(9) COMP-3.
038900     05  WS-LSMRV-PWR-RESULT        PIC S9(9)V9(6) COMP-3.
039000     05  WS-LSMRV-CF-COMPONENT      PIC S9(9)V9(6).
039100     05  WS-LSMRV-EXPECTED-ADJ      PIC S9(9)V9(6).
039200     05  WS-LSMRV-FINAL-AMOUNT      PIC S9(13)V99.
039300     05  FILLER                     PIC X(6).
039400*
039500 PROCEDURE DIVISION.
039600*
039700 A010-MAIN-LINE.
039800     DISPLAY SPACES UPON CRT.
039900     DISPLAY '* * * *  B E G I N   A N A L Y S V C . C B L'
040000         UPON CRT AT 1401.
040100     OPEN INPUT TCTB-IN-FILE CPMRV-IN-FILE DCBP-IN-FILE
040200                PSRAS-IN-FILE LSMRV-IN-FILE.
040300     OPEN OUTPUT TCTB-OUT-FILE CPMRV-OUT-FILE DCBP-OUT-FILE
040400                PSRAS-OUT-FILE LSMRV-OUT-FILE.
040500     OPEN EXTEND SUMMARY-OUT-FILE.
040600     PERFORM 1100-TCTB-DRIVER THRU 1100-TCTB-DRIVER-EXIT
040700         UNTIL TCTB-AT-EOF.
040800     PERFORM 1200-CPMRV-DRIVER THRU 1200-CPMRV-DRIVER-EXIT
040900         UNTIL CPMRV-AT-EOF.
041000     PERFORM 1300-DCBP-DRIVER THRU 1300-DCBP-DRIVER-EXIT
041100         UNTIL DCBP-AT-EOF.
041200     PERFORM 1400-PSRAS-DRIVER THRU 1400-PSRAS-DRIVER-EXIT
041300         UNTIL PSRAS-AT-EOF.
041400     PERFORM 1500-LSMRV-DRIVER THRU 1500-LSMRV-DRIVER-EXIT
041500         UNTIL LSMRV-AT-EOF.
041600     PERFORM 9000-END-RTN.
041700*
041800******************************************************************
041900*        T C T - B E A M   D R I V E R
042000******************************************************************
042100 1100-TCTB-DRIVER.
042200     READ TCTB-IN-FILE AT END
042300         MOVE 1 TO TCTB-EOF-SW
042400         GO TO 1100-TCTB-DRIVER-EXIT.
042500     ADD 1 TO WS-TCTB-REC-CTR.
042600     PERFORM 1110-TCTB-EDIT.
042700     IF WS-TCTB-IS-VALID
042800         PERFORM 5100-TCTB-MAIN THRU 5100-TCTB-MAIN-EXIT
042900         PERFORM 5190-TCTB-SUMMARY-WRITE.
043000 1100-TCTB-DRIVER-EXIT.
043100     EXIT.
043200*
043300 1110-TCTB-EDIT.
043400     MOVE 'Y' TO WS-TCTB-VALID-SW.
043500     IF TCTBIN-YEAR-COUNT < 1 OR TCTBIN-YEAR-COUNT > 5
043600         MOVE 'N' TO WS-TCTB-VALID-SW.
043700     IF WS-TCTB-IS-INVALID
043800         ADD 1 TO WS-TCTB-REJECT-CTR.
043900*
044000******************************************************************
044100*        C P M R V   D R I V E R
044200******************************************************************
044300 1200-CPMRV-DRIVER.
044400     READ CPMRV-IN-FILE AT END
044500         MOVE 1 TO CPMRV-EOF-SW
044600         GO TO 1200-CPMRV-DRIVER-EXIT.
044700     ADD 1 TO WS-CPMRV-REC-CTR.
044800     PERFORM 1210-CPMRV-EDIT.
044900     IF WS-CPMRV-IS-VALID
045000         PERFORM 5200-CPMRV-MAIN THRU 5200-CPMRV-MAIN-EXIT
045100         PERFORM 5290-CPMRV-SUMMARY-WRITE.
045200 1200-CPMRV-DRIVER-EXIT.
045300     EXIT.
045400*
045500 1210-CPMRV-EDIT.
045600     MOVE 'Y' TO WS-CPMRV-VALID-SW.
045700     IF CPMRVIN-CURRENT-FAIR-VALUE NOT > 0
045800         MOVE 'N' TO WS-CPMRV-VALID-SW.
045900     IF CPMRVIN-MONTHS-ELAPSED-SUPPLIED AND
046000        (CPMRVIN-MONTHS-ELAPSED < 0 OR CPMRVIN-MONTHS-ELAPSED > 12)
046100         MOVE 'N' TO WS-CPMRV-VALID-SW.
046200     IF WS-CPMRV-IS-INVALID
046300         ADD 1 TO WS-CPMRV-REJECT-CTR.
046400*
046500******************************************************************
046600*        D C B P R A   D R I V E R
046700******************************************************************
046800 1300-DCBP-DRIVER.
046900     READ DCBP-IN-FILE AT END
047000         MOVE 1 TO DCBP-EOF-SW
047100         GO TO 1300-DCBP-DRIVER-EXIT.
047200     ADD 1 TO WS-DCBP-REC-CTR.
047300     PERFORM 1310-DCBP-EDIT.
047400     IF WS-DCBP-IS-VALID
047500         PERFORM 5300-DCBP-MAIN THRU 5300-DCBP-MAIN-EXIT
047600         PERFORM 5390-DCBP-SUMMARY-WRITE.
047700 1300-DCBP-DRIVER-EXIT.
047800     EXIT.
047900*
048000 1310-DCBP-EDIT.
048100     MOVE 'Y' TO WS-DCBP-VALID-SW.
048200     IF DCBPIN-MONTHS-ELAPSED-SUPPLIED AND
048300        (DCBPIN-MONTHS-ELAPSED < 0 OR DCBPIN-MONTHS-ELAPSED > 12)
048400         MOVE 'N' TO WS-DCBP-VALID-SW.
048500     IF WS-DCBP-IS-INVALID
048600         ADD 1 TO WS-DCBP-REJECT-CTR.
048700*
048800******************************************************************
048900*        P S R A S   D R I V E R
049000******************************************************************
049100 1400-PSRAS-DRIVER.
049200     READ PSRAS-IN-FILE AT END
049300         MOVE 1 TO PSRAS-EOF-SW
049400         GO TO 1400-PSRAS-DRIVER-EXIT.
049500     ADD 1 TO WS-PSRAS-REC-CTR.
049600     PERFORM 1410-PSRAS-EDIT.
049700     IF WS-PSRAS-IS-VALID
049800         PERFORM 5400-PSRAS-MAIN THRU 5400-PSRAS-MAIN-EXIT
049900         PERFORM 5490-PSRAS-SUMMARY-WRITE.
050000 1400-PSRAS-DRIVER-EXIT.
050100     EXIT.
050200*
050300 1410-PSRAS-EDIT.
050400     MOVE 'Y' TO WS-PSRAS-VALID-SW.
050500     IF PSRASIN-PREPAID-COST-TOT-1Y NOT > 0
050600         MOVE 'N' TO WS-PSRAS-VALID-SW.
050700     IF PSRASIN-SUBSCRIBER-COUNT NOT > 0
050800         MOVE 'N' TO WS-PSRAS-VALID-SW.
050900     IF PSRASIN-TOTAL-SUBSCRIBERS NOT > 0
051000         MOVE 'N' TO WS-PSRAS-VALID-SW.
051100     IF WS-PSRAS-IS-INVALID
051200         ADD 1 TO WS-PSRAS-REJECT-CTR.
051300*
051400******************************************************************
051500*        L S M R V   D R I V E R
051600******************************************************************
051700 1500-LSMRV-DRIVER.
051800     READ LSMRV-IN-FILE AT END
051900         MOVE 1 TO LSMRV-EOF-SW
052000         GO TO 1500-LSMRV-DRIVER-EXIT.
052100     ADD 1 TO WS-LSMRV-REC-CTR.
052200     PERFORM 1510-LSMRV-EDIT.
052300     IF WS-LSMRV-IS-VALID
052400         PERFORM 5500-LSMRV-MAIN THRU 5500-LSMRV-MAIN-EXIT
052500         PERFORM 5590-LSMRV-SUMMARY-WRITE.
052600 1500-LSMRV-DRIVER-EXIT.
052700     EXIT.
052800*
052900 1510-LSMRV-EDIT.
053000     MOVE 'Y' TO WS-LSMRV-VALID-SW.
053100     IF LSMRVIN-PRICE-BAND-COUNT-A NOT > 0
053200         MOVE 'N' TO WS-LSMRV-VALID-SW.
053300     IF LSMRVIN-PRICE-BAND-COUNT-B NOT > 0
053400         MOVE 'N' TO WS-LSMRV-VALID-SW.
053500     IF LSMRVIN-RETURNS-A-COUNT < 2
053600         MOVE 'N' TO WS-LSMRV-VALID-SW.
053700     IF LSMRVIN-RETURNS-B-COUNT < 2
053800         MOVE 'N' TO WS-LSMRV-VALID-SW.
053900     IF LSMRVIN-STANDARD-SAMPLE-SIZE NOT > 0
054000         MOVE 'N' TO WS-LSMRV-VALID-SW.
054100     IF WS-LSMRV-IS-INVALID
054200         ADD 1 TO WS-LSMRV-REJECT-CTR.
054300*
054400******************************************************************
054500*  5100-TCTB-MAIN - COST/PROFIT WAVE ANALYSIS.  TWO-PASS BUILD -
054600*  5110 COMPUTES EVERY YEAR INTO WS-TCTB-YR-TBL AND ROLLS THE
054700*  CUMULATIVE/BREAK-EVEN TOTALS, THEN THE HEADER RECORD IS
054800*  WRITTEN ONCE THE TOTALS ARE KNOWN, THEN ONE DETAIL RECORD IS
054900*  WRITTEN PER YEAR FROM THE TABLE.
055000******************************************************************
055100 5100-TCTB-MAIN.
055200     MOVE 0 TO WS-TCTB-CUM-FIXED-COST.
055300     MOVE 0 TO WS-TCTB-CUM-VARIABLE-COST.
055400     MOVE 0 TO WS-TCTB-CUM-OPERATING-PROFIT.
055500     MOVE 0 TO WS-TCTB-PREV-FIXED-RATIO.
055600     MOVE 0 TO WS-TCTB-PREV-VAR-RATIO.
055700     MOVE 'N' TO WS-TCTB-BE-FLAG.
055800     MOVE 0 TO WS-TCTB-BE-YEAR-IDX.
055900     PERFORM 5110-TCTB-YEAR VARYING WS-YEAR-IX FROM 1 BY 1
056000         UNTIL WS-YEAR-IX > TCTBIN-YEAR-COUNT.
056100     PERFORM 5120-TCTB-WRITE-HEADER.
056200     PERFORM 5130-TCTB-WRITE-DETAIL VARYING WS-YEAR-IX FROM 1 BY 1
056300         UNTIL WS-YEAR-IX > TCTBIN-YEAR-COUNT.
056400 5100-TCTB-MAIN-EXIT.
056500     EXIT.
056600*
056700 5110-TCTB-YEAR.
056800     COMPUTE WS-TCTB-TOTAL-COST =
056900         TCTBIN-FIXED-COST (WS-YEAR-IX) +
057000         TCTBIN-VARIABLE-COST (WS-YEAR-IX).
057100     IF WS-TCTB-TOTAL-COST = 0
057200         MOVE 0 TO WS-TCTB-FIXED-RATIO
057300         MOVE 0 TO WS-TCTB-VARIABLE-RATIO
057400     ELSE
057500         COMPUTE WS-TCTB-FIXED-RATIO ROUNDED =
057600             TCTBIN-FIXED-COST (WS-YEAR-IX) / WS-TCTB-TOTAL-COST
057700         COMPUTE WS-TCTB-VARIABLE-RATIO ROUNDED =
057800             TCTBIN-VARIABLE-COST (WS-YEAR-IX) / WS-TCTB-TOTAL-COST.
057900     IF WS-YEAR-IX = 1
058000         MOVE 0 TO WS-TCTB-FIXED-CHANGE
058100         MOVE 0 TO WS-TCTB-VARIABLE-CHANGE
058200     ELSE
058300         COMPUTE WS-TCTB-FIXED-CHANGE ROUNDED =
058400             WS-TCTB-FIXED-RATIO - WS-TCTB-PREV-FIXED-RATIO
058500         COMPUTE WS-TCTB-VARIABLE-CHANGE ROUNDED =
058600             WS-TCTB-VARIABLE-RATIO - WS-TCTB-PREV-VAR-RATIO.
058700     COMPUTE WS-TCTB-ANGLE-ADJ ROUNDED =
058800         (WS-TCTB-FIXED-CHANGE + WS-TCTB-VARIABLE-CHANGE) * 180.
058900     MOVE WS-TCTB-FIXED-RATIO TO WS-TCTB-PREV-FIXED-RATIO.
059000     MOVE WS-TCTB-VARIABLE-RATIO TO WS-TCTB-PREV-VAR-RATIO.
059100     COMPUTE WS-TCTB-FIXED-ANGLE ROUNDED =
059200         (WS-TCTB-FIXED-RATIO * 180) + WS-TCTB-ANGLE-ADJ.
059300     COMPUTE WS-TCTB-VARIABLE-ANGLE ROUNDED =
059400         (WS-TCTB-VARIABLE-RATIO * 180) + WS-TCTB-ANGLE-ADJ.
059500     CALL 'SEBITSIN' USING WS-TCTB-FIXED-ANGLE WS-TCTB-SIN-RESULT.
059600     MOVE WS-TCTB-SIN-RESULT TO WS-TCTB-FIXED-WAVE.
059700     CALL 'SEBITCOS' USING WS-TCTB-VARIABLE-ANGLE
059800         WS-TCTB-COS-RESULT.
059900     MOVE WS-TCTB-COS-RESULT TO WS-TCTB-VARIABLE-WAVE.
060000     IF WS-TCTB-TOTAL-COST = 0
060100         MOVE 0 TO WS-TCTB-PROFIT-RATIO
060200     ELSE
060300         COMPUTE WS-TCTB-PROFIT-RATIO ROUNDED =
060400             TCTBIN-OPERATING-PROFIT (WS-YEAR-IX) /
060500             WS-TCTB-TOTAL-COST.
060600     COMPUTE WS-TCTB-BASELINE-ANGLE ROUNDED =
060700         WS-TCTB-PROFIT-RATIO * 180.
060800     COMPUTE WS-TCTB-RAW-ADJ-ANGLE =
060900         WS-TCTB-BASELINE-ANGLE + WS-TCTB-ANGLE-ADJ.
061000     PERFORM 5111-TCTB-ANGLE-MOD180.
061100     MOVE WS-TCTB-RAW-ADJ-ANGLE TO WS-TCTB-ADJUSTED-ANGLE.
061200     IF (WS-TCTB-ADJ-ANGLE-MOD - 90 < 0.000001) AND
061300        (WS-TCTB-ADJ-ANGLE-MOD - 90 > -0.000001)
061400         IF WS-TCTB-RAW-ADJ-ANGLE >= 90
061500             ADD 0.001 TO WS-TCTB-ADJUSTED-ANGLE
061600         ELSE
061700             SUBTRACT 0.001 FROM WS-TCTB-ADJUSTED-ANGLE.
061800     MOVE WS-TCTB-ADJUSTED-ANGLE TO WS-TCTB-TAN-ARG.
061900     CALL 'SEBITTAN' USING WS-TCTB-TAN-ARG WS-TCTB-TAN-RESULT.
062000     COMPUTE WS-TCTB-WAVE-DENOM = 180 - WS-TCTB-ANGLE-ADJ.
062100     IF (WS-TCTB-WAVE-DENOM < 0.000001) AND
062200        (WS-TCTB-WAVE-DENOM > -0.000001)
062300         IF WS-TCTB-WAVE-DENOM < 0
062400             MOVE -0.000001 TO WS-TCTB-WAVE-DENOM
062500         ELSE
062600             MOVE 0.000001 TO WS-TCTB-WAVE-DENOM.
062700     COMPUTE WS-TCTB-RAW-WAVE ROUNDED =
062800         (0 - WS-TCTB-TAN-RESULT) / WS-TCTB-WAVE-DENOM.
062900     MOVE 'N' TO WS-TCTB-BE-REACHED.
063000     MOVE 'N' TO WS-TCTB-BE-CROSSED.
063100     IF WS-TCTB-ADJUSTED-ANGLE >= 180
063200         MOVE 'Y' TO WS-TCTB-BE-REACHED.
063300     IF WS-TCTB-ADJUSTED-ANGLE >= 181
063400         MOVE 'Y' TO WS-TCTB-BE-CROSSED.
063500     IF WS-TCTB-HAS-CROSSED-BE
063600         IF WS-TCTB-RAW-WAVE < 0
063700             COMPUTE WS-TCTB-PROFIT-WAVE = 0 - WS-TCTB-RAW-WAVE
063800         ELSE
063900             MOVE WS-TCTB-RAW-WAVE TO WS-TCTB-PROFIT-WAVE
064000     ELSE
064100         MOVE WS-TCTB-RAW-WAVE TO WS-TCTB-PROFIT-WAVE.
064200     IF WS-TCTB-HAS-REACHED-BE AND WS-TCTB-BE-YEAR-NOT-FOUND
064300         MOVE 'Y' TO WS-TCTB-BE-FLAG
064400         MOVE WS-YEAR-IX TO WS-TCTB-BE-YEAR-IDX.
064500     MOVE 'N' TO WS-TCTB-HI-VAR-SW.
064600     IF WS-TCTB-ANGLE-ADJ-R > 90 OR WS-TCTB-ANGLE-ADJ-R < -90
064700         MOVE 'Y' TO WS-TCTB-HI-VAR-SW.
064800     PERFORM 5112-TCTB-BUILD-NOTES.
064900     ADD TCTBIN-FIXED-COST (WS-YEAR-IX) TO WS-TCTB-CUM-FIXED-COST.
065000     ADD TCTBIN-VARIABLE-COST (WS-YEAR-IX)
065100         TO WS-TCTB-CUM-VARIABLE-COST.
065200     ADD TCTBIN-OPERATING-PROFIT (WS-YEAR-IX)
065300         TO WS-TCTB-CUM-OPERATING-PROFIT.
065400     MOVE TCTBIN-FIXED-COST (WS-YEAR-IX)
065500         TO WS-TCTB-YR-FIXED-COST (WS-YEAR-IX).
065600     MOVE TCTBIN-VARIABLE-COST (WS-YEAR-IX)
065700         TO WS-TCTB-YR-VARIABLE-COST (WS-YEAR-IX).
065800     MOVE TCTBIN-OPERATING-PROFIT (WS-YEAR-IX)
065900         TO WS-TCTB-YR-OPER-PROFIT (WS-YEAR-IX).
066000     MOVE WS-TCTB-TOTAL-COST TO WS-TCTB-YR-TOTAL-COST (WS-YEAR-IX).
066100     MOVE WS-TCTB-FIXED-RATIO
066200         TO WS-TCTB-YR-FIXED-RATIO (WS-YEAR-IX).
066300     MOVE WS-TCTB-VARIABLE-RATIO
066400         TO WS-TCTB-YR-VARIABLE-RATIO (WS-YEAR-IX).
066500     MOVE WS-TCTB-FIXED-CHANGE
066600         TO WS-TCTB-YR-FIXED-CHANGE (WS-YEAR-IX).
066700     MOVE WS-TCTB-VARIABLE-CHANGE
066800         TO WS-TCTB-YR-VARIABLE-CHANGE (WS-YEAR-IX).
066900     MOVE WS-TCTB-ANGLE-ADJ TO WS-TCTB-YR-ANGLE-ADJ (WS-YEAR-IX).
067000     MOVE WS-TCTB-FIXED-WAVE TO WS-TCTB-YR-FIXED-WAVE (WS-YEAR-IX).
067100     MOVE WS-TCTB-VARIABLE-WAVE
067200         TO WS-TCTB-YR-VARIABLE-WAVE (WS-YEAR-IX).
067300     MOVE WS-TCTB-PROFIT-RATIO
067400         TO WS-TCTB-YR-PROFIT-RATIO (WS-YEAR-IX).
067500     MOVE WS-TCTB-BASELINE-ANGLE
067600         TO WS-TCTB-YR-BASELINE-ANGLE (WS-YEAR-IX).
067700     MOVE WS-TCTB-ADJUSTED-ANGLE
067800         TO WS-TCTB-YR-ADJUSTED-ANGLE (WS-YEAR-IX).
067900     MOVE WS-TCTB-PROFIT-WAVE
068000         TO WS-TCTB-YR-PROFIT-WAVE (WS-YEAR-IX).
068100     MOVE WS-TCTB-BE-REACHED
068200         TO WS-TCTB-YR-BE-REACHED (WS-YEAR-IX).
068300     MOVE WS-TCTB-BE-CROSSED
068400         TO WS-TCTB-YR-BE-CROSSED (WS-YEAR-IX).
068500     MOVE WS-TCTB-NOTES TO WS-TCTB-YR-NOTES (WS-YEAR-IX).
068600*
068700*    5111 REDUCES THE ADJUSTED ANGLE MOD 180 SO THE TANGENT-
068800*    SINGULARITY TEST AT 90 DEGREES WORKS ACROSS ANY NUMBER OF
068900*    WRAPS.  SAME ADD/SUBTRACT-AND-LOOP SHAPE AS SEBITSIN'S OWN
069000*    DEGREE REDUCTION, GUARDED AT 1000 PASSES.
069100 5111-TCTB-ANGLE-MOD180.
069200     MOVE WS-TCTB-RAW-ADJ-ANGLE TO WS-TCTB-ADJ-ANGLE-MOD.
069300     MOVE 0 TO WS-LOOP-GUARD.
069400 5111-TCTB-MOD-POS-LOOP.
069500     IF WS-TCTB-ADJ-ANGLE-MOD >= 180 AND WS-LOOP-GUARD < 1000
069600         SUBTRACT 180 FROM WS-TCTB-ADJ-ANGLE-MOD
069700         ADD 1 TO WS-LOOP-GUARD
069800         GO TO 5111-TCTB-MOD-POS-LOOP.
069900 5111-TCTB-MOD-NEG-LOOP.
070000     IF WS-TCTB-ADJ-ANGLE-MOD < 0 AND WS-LOOP-GUARD < 1000
070100         ADD 180 TO WS-TCTB-ADJ-ANGLE-MOD
070200         ADD 1 TO WS-LOOP-GUARD
070300         GO TO 5111-TCTB-MOD-NEG-LOOP.
070400*
070500*    5112 BUILDS THE NOTES TEXT, SEMICOLON-JOINED, PER THE THREE
070600*    CONDITIONS TESTED ABOVE.
070700 5112-TCTB-BUILD-NOTES.
070800     MOVE SPACES TO WS-TCTB-NOTES.
070900     IF WS-TCTB-HAS-CROSSED-BE
071000         STRING 'Break-even surpassed; profit wave sign flipped'
071100             DELIMITED BY SIZE INTO WS-TCTB-NOTES
071200     ELSE
071300         IF WS-TCTB-HAS-REACHED-BE
071400             STRING 'Break-even threshold reached'
071500                 DELIMITED BY SIZE INTO WS-TCTB-NOTES.
071600     IF WS-TCTB-IS-HI-VARIABILITY
071700         IF WS-TCTB-NOTES = SPACES
071800             STRING 'High variability adjustment (>90 degrees)'
071900                 DELIMITED BY SIZE INTO WS-TCTB-NOTES
072000         ELSE
072100             STRING WS-TCTB-NOTES DELIMITED BY '  '
072200                 '; High variability adjustment (>90 degrees)'
072300                 DELIMITED BY SIZE INTO WS-TCTB-NOTES.
072400*
072500 5120-TCTB-WRITE-HEADER.
072600     MOVE 'H' TO TCTBOUT-REC-CODE.
072700     MOVE TCTBIN-MODEL-LABEL TO TCTBOUT-MODEL-LABEL.
072800     MOVE TCTBIN-YEAR-COUNT TO TCTBOUT-EVALUATION-YEARS.
072900     MOVE WS-TCTB-CUM-FIXED-COST TO TCTBOUT-CUM-FIXED-COST.
073000     MOVE WS-TCTB-CUM-VARIABLE-COST TO TCTBOUT-CUM-VARIABLE-COST.
073100     MOVE WS-TCTB-CUM-OPERATING-PROFIT
073200         TO TCTBOUT-CUM-OPERATING-PROFIT.
073300     MOVE WS-TCTB-BE-FLAG TO TCTBOUT-BREAK-EVEN-YEAR-FLAG.
073400     MOVE WS-TCTB-BE-YEAR-IDX TO TCTBOUT-BREAK-EVEN-YEAR-IDX.
073500     MOVE 0 TO TCTBOUT-YEAR-INDEX.
073600     MOVE 0 TO TCTBOUT-FIXED-COST.
073700     MOVE 0 TO TCTBOUT-VARIABLE-COST.
073800     MOVE 0 TO TCTBOUT-OPERATING-PROFIT.
073900     MOVE 0 TO TCTBOUT-TOTAL-COST.
074000     MOVE 0 TO TCTBOUT-FIXED-RATIO.
074100     MOVE 0 TO TCTBOUT-VARIABLE-RATIO.
074200     MOVE 0 TO TCTBOUT-FIXED-CHANGE.
074300     MOVE 0 TO TCTBOUT-VARIABLE-CHANGE.
074400     MOVE 0 TO TCTBOUT-ANGLE-ADJUSTMENT-DEG.
074500     MOVE 0 TO TCTBOUT-FIXED-WAVE.
074600     MOVE 0 TO TCTBOUT-VARIABLE-WAVE.
074700     MOVE 0 TO TCTBOUT-PROFIT-RATIO.
074800     MOVE 0 TO TCTBOUT-BASELINE-ANGLE-DEG.
074900     MOVE 0 TO TCTBOUT-ADJUSTED-ANGLE-DEG.
075000     MOVE 0 TO TCTBOUT-PROFIT-WAVE.
075100     MOVE SPACE TO TCTBOUT-BREAK-EVEN-REACHED.
075200     MOVE SPACE TO TCTBOUT-BREAK-EVEN-CROSSED.
075300     MOVE SPACES TO TCTBOUT-NOTES.
075400     WRITE TCTBOUT-REC.
075500*
075600 5130-TCTB-WRITE-DETAIL.
075700     MOVE 'D' TO TCTBOUT-REC-CODE.
075800     MOVE TCTBIN-MODEL-LABEL TO TCTBOUT-MODEL-LABEL.
075900     MOVE TCTBIN-YEAR-COUNT TO TCTBOUT-EVALUATION-YEARS.
076000     MOVE 0 TO TCTBOUT-CUM-FIXED-COST.
076100     MOVE 0 TO TCTBOUT-CUM-VARIABLE-COST.
076200     MOVE 0 TO TCTBOUT-CUM-OPERATING-PROFIT.
076300     MOVE SPACE TO TCTBOUT-BREAK-EVEN-YEAR-FLAG.
076400     MOVE 0 TO TCTBOUT-BREAK-EVEN-YEAR-IDX.
076500     MOVE WS-YEAR-IX TO TCTBOUT-YEAR-INDEX.
076600     MOVE WS-TCTB-YR-FIXED-COST (WS-YEAR-IX)
076700         TO TCTBOUT-FIXED-COST.
076800     MOVE WS-TCTB-YR-VARIABLE-COST (WS-YEAR-IX)
076900         TO TCTBOUT-VARIABLE-COST.
077000     MOVE WS-TCTB-YR-OPER-PROFIT (WS-YEAR-IX)
077100         TO TCTBOUT-OPERATING-PROFIT.
077200     MOVE WS-TCTB-YR-TOTAL-COST (WS-YEAR-IX) TO TCTBOUT-TOTAL-COST.
077300     MOVE WS-TCTB-YR-FIXED-RATIO (WS-YEAR-IX)
077400         TO TCTBOUT-FIXED-RATIO.
077500     MOVE WS-TCTB-YR-VARIABLE-RATIO (WS-YEAR-IX)
077600         TO TCTBOUT-VARIABLE-RATIO.
077700     MOVE WS-TCTB-YR-FIXED-CHANGE (WS-YEAR-IX)
077800         TO TCTBOUT-FIXED-CHANGE.
077900     MOVE WS-TCTB-YR-VARIABLE-CHANGE (WS-YEAR-IX)
078000         TO TCTBOUT-VARIABLE-CHANGE.
078100     MOVE WS-TCTB-YR-ANGLE-ADJ (WS-YEAR-IX)
078200         TO TCTBOUT-ANGLE-ADJUSTMENT-DEG.
078300     MOVE WS-TCTB-YR-FIXED-WAVE (WS-YEAR-IX) TO TCTBOUT-FIXED-WAVE.
078400     MOVE WS-TCTB-YR-VARIABLE-WAVE (WS-YEAR-IX)
078500         TO TCTBOUT-VARIABLE-WAVE.
078600     MOVE WS-TCTB-YR-PROFIT-RATIO (WS-YEAR-IX)
078700         TO TCTBOUT-PROFIT-RATIO.
078800     MOVE WS-TCTB-YR-BASELINE-ANGLE (WS-YEAR-IX)
078900         TO TCTBOUT-BASELINE-ANGLE-DEG.
079000     MOVE WS-TCTB-YR-ADJUSTED-ANGLE (WS-YEAR-IX)
079100         TO TCTBOUT-ADJUSTED-ANGLE-DEG.
079200     MOVE WS-TCTB-YR-PROFIT-WAVE (WS-YEAR-IX)
079300         TO TCTBOUT-PROFIT-WAVE.
079400     MOVE WS-TCTB-YR-BE-REACHED (WS-YEAR-IX)
079500         TO TCTBOUT-BREAK-EVEN-REACHED.
079600     MOVE WS-TCTB-YR-BE-CROSSED (WS-YEAR-IX)
079700         TO TCTBOUT-BREAK-EVEN-CROSSED.
079800     MOVE WS-TCTB-YR-NOTES (WS-YEAR-IX) TO TCTBOUT-NOTES.
079900     WRITE TCTBOUT-REC.
080000*
080100 5190-TCTB-SUMMARY-WRITE.
080200     MOVE 'Advanced Analytics'       TO SUMENT-SERIES.
080300     MOVE 'SEBIT-TCT-BEAM'           TO SUMENT-MODEL.
080400     MOVE WS-TCTB-CUM-OPERATING-PROFIT TO SUMENT-HEADLINE-AMOUNT.
080500     MOVE 'KRW'                      TO SUMENT-CURRENCY.
080600     WRITE SUMENT-REC.
080700*
080800******************************************************************
080900*  5200-CPMRV-MAIN - CRYPTO RISK REVALUATION
081000******************************************************************
081100 5200-CPMRV-MAIN.
081200     MOVE CPMRVIN-LY-DRAWDOWN TO WS-CPMRV-LY-DRAW-ABS.
081300     IF WS-CPMRV-LY-DRAW-ABS < 0
081400         COMPUTE WS-CPMRV-LY-DRAW-ABS = 0 - WS-CPMRV-LY-DRAW-ABS.
081500     MOVE CPMRVIN-CY-CUM-DRAWDOWN TO WS-CPMRV-CY-DRAW-ABS.
081600     IF WS-CPMRV-CY-DRAW-ABS < 0
081700         COMPUTE WS-CPMRV-CY-DRAW-ABS = 0 - WS-CPMRV-CY-DRAW-ABS.
081800     MOVE CPMRVIN-LY-GROWTH-RATE TO WS-SAFELOG-N.
081900     MOVE WS-CPMRV-LY-DRAW-ABS   TO WS-SAFELOG-D.
082000     PERFORM 5205-SAFE-LOG.
082100     MOVE WS-SAFELOG-RESULT TO WS-CPMRV-LY-AVG.
082200     MOVE CPMRVIN-CY-CUM-GROWTH  TO WS-SAFELOG-N.
082300     MOVE WS-CPMRV-CY-DRAW-ABS   TO WS-SAFELOG-D.
082400     PERFORM 5205-SAFE-LOG.
082500     MOVE WS-SAFELOG-RESULT TO WS-CPMRV-CY-RATIO.
082600     IF CPMRVIN-MONTHS-ELAPSED-SUPPLIED
082700         COMPUTE WS-CPMRV-REMAINING = 12 - CPMRVIN-MONTHS-ELAPSED
082800         IF WS-CPMRV-REMAINING < 1
082900             MOVE 1 TO WS-CPMRV-REMAINING
083000     ELSE
083100         MOVE 12 TO WS-CPMRV-REMAINING.
083200     COMPUTE WS-CPMRV-MONTHLY-RISK ROUNDED =
083300         (WS-CPMRV-LY-AVG - WS-CPMRV-CY-RATIO) / WS-CPMRV-REMAINING.
083400     COMPUTE WS-CPMRV-DENOM = 1 + WS-CPMRV-MONTHLY-RISK.
083500     IF (WS-CPMRV-DENOM < 0.000000001) AND
083600        (WS-CPMRV-DENOM > -0.000000001)
083700         IF WS-CPMRV-DENOM < 0
083800             MOVE -0.000000001 TO WS-CPMRV-DENOM
083900         ELSE
084000             MOVE 0.000000001 TO WS-CPMRV-DENOM.
084100     COMPUTE WS-CPMRV-COMPONENT ROUNDED = 1 / WS-CPMRV-DENOM.
084200     IF WS-CPMRV-COMPONENT < 0
084300         COMPUTE WS-CPMRV-COMPONENT = 0 - WS-CPMRV-COMPONENT.
084400     IF WS-CPMRV-MONTHLY-RISK < 0
084500         COMPUTE WS-CPMRV-RELATIVE-RISK ROUNDED =
084600             1 - WS-CPMRV-COMPONENT
084700         MOVE 'downside' TO WS-CPMRV-DIRECTION
084800     ELSE
084900         COMPUTE WS-CPMRV-RELATIVE-RISK ROUNDED =
085000             1 + WS-CPMRV-COMPONENT
085100         MOVE 'upside'   TO WS-CPMRV-DIRECTION.
085200     COMPUTE WS-CPMRV-ADJ-VALUE ROUNDED =
085300         CPMRVIN-CURRENT-FAIR-VALUE * WS-CPMRV-RELATIVE-RISK.
085400     MOVE CPMRVIN-ASSET-LABEL      TO CPMRVOUT-ASSET-LABEL.
085500     MOVE WS-CPMRV-LY-AVG          TO CPMRVOUT-LY-AVG-PERFORMANCE.
085600     MOVE WS-CPMRV-CY-RATIO        TO CPMRVOUT-CY-LOG-RATIO.
085700     MOVE WS-CPMRV-MONTHLY-RISK    TO CPMRVOUT-MONTHLY-GROWTH-RISK.
085800     MOVE WS-CPMRV-RELATIVE-RISK   TO CPMRVOUT-RELATIVE-ASSET-RISK.
085900     MOVE WS-CPMRV-DIRECTION       TO CPMRVOUT-RISK-DIRECTION.
086000     MOVE WS-CPMRV-ADJ-VALUE       TO CPMRVOUT-ADJUSTED-CRYPTO-VALUE.
086100     WRITE CPMRVOUT-REC.
086200 5200-CPMRV-MAIN-EXIT.
086300     EXIT.
086400*
086500*    5205-SAFE-LOG - SHARED BY CPMRV, DCBPRA AND PSRAS.  FLOORS
086600*    THE NUMERATOR AND DENOMINATOR AT 1E-9 BEFORE TAKING LN OF
086700*    THEIR RATIO THROUGH SEBITLN, SO NEITHER ARGUMENT CAN GO TO
086800*    SEBITLN NON-POSITIVE.
086900 5205-SAFE-LOG.
087000     IF WS-SAFELOG-N < 0.000000001
087100         MOVE 0.000000001 TO WS-SAFELOG-N.
087200     IF WS-SAFELOG-D < 0.000000001
087300         MOVE 0.000000001 TO WS-SAFELOG-D.
087400     COMPUTE WS-SAFELOG-ARG ROUNDED = WS-SAFELOG-N / WS-SAFELOG-D.
087500     CALL 'SEBITLN' USING WS-SAFELOG-ARG WS-SAFELOG-RESULT.
087600*
087700 5290-CPMRV-SUMMARY-WRITE.
087800     MOVE 'Advanced Analytics'      TO SUMENT-SERIES.
087900     MOVE 'SEBIT-CPMRV'             TO SUMENT-MODEL.
088000     MOVE WS-CPMRV-ADJ-VALUE        TO SUMENT-HEADLINE-AMOUNT.
088100     MOVE 'USD'                     TO SUMENT-CURRENCY.
088200     WRITE SUMENT-REC.
088300*
088400******************************************************************
088500*  5300-DCBP-MAIN - DYNAMIC CAPM RE-RATING.  STEPS 1-4 REUSE THE
088600*  SAME SAFE-LOG/REMAINING-MONTHS/DENOMINATOR-CLAMP SHAPE AS
088700*  CPMRV (5200) TO LAND THE ADJUSTMENT MULTIPLIER AND DIRECTION.
088800******************************************************************
088900 5300-DCBP-MAIN.
089000     COMPUTE WS-DCBP-PCT-FACTOR ROUNDED =
089100         DCBPIN-ACTUAL-GROWTH-RATE / 100.
089200     MOVE WS-DCBP-PCT-FACTOR TO WS-DCBP-FACTOR-ABS.
089300     IF WS-DCBP-FACTOR-ABS < 0
089400         COMPUTE WS-DCBP-FACTOR-ABS = 0 - WS-DCBP-FACTOR-ABS.
089500     IF WS-DCBP-FACTOR-ABS < 0.000000001
089600         MOVE 0.000000001 TO WS-DCBP-FACTOR-ABS.
089700     COMPUTE WS-DCBP-ADJ-COMPONENT ROUNDED = 1 / WS-DCBP-FACTOR-ABS.
089800     IF WS-DCBP-PCT-FACTOR < 0
089900         COMPUTE WS-DCBP-REAL-GROWTH-ADJ ROUNDED =
090000             1 - WS-DCBP-ADJ-COMPONENT
090100     ELSE
090200         COMPUTE WS-DCBP-REAL-GROWTH-ADJ ROUNDED =
090300             1 + WS-DCBP-ADJ-COMPONENT.
090400     MOVE DCBPIN-LY-DRAWDOWN TO WS-DCBP-LY-DRAW-ABS.
090500     IF WS-DCBP-LY-DRAW-ABS < 0
090600         COMPUTE WS-DCBP-LY-DRAW-ABS = 0 - WS-DCBP-LY-DRAW-ABS.
090700     MOVE DCBPIN-CY-CUM-DRAWDOWN TO WS-DCBP-CY-DRAW-ABS.
090800     IF WS-DCBP-CY-DRAW-ABS < 0
090900         COMPUTE WS-DCBP-CY-DRAW-ABS = 0 - WS-DCBP-CY-DRAW-ABS.
091000     MOVE DCBPIN-LY-GROWTH-RATE TO WS-SAFELOG-N.
091100     MOVE WS-DCBP-LY-DRAW-ABS   TO WS-SAFELOG-D.
091200     PERFORM 5205-SAFE-LOG.
091300     MOVE WS-SAFELOG-RESULT TO WS-DCBP-LY-AVG.
091400     MOVE DCBPIN-CY-CUM-GROWTH  TO WS-SAFELOG-N.
091500     MOVE WS-DCBP-CY-DRAW-ABS   TO WS-SAFELOG-D.
091600     PERFORM 5205-SAFE-LOG.
091700     MOVE WS-SAFELOG-RESULT TO WS-DCBP-CY-RATIO.
091800     IF DCBPIN-MONTHS-ELAPSED-SUPPLIED
091900         COMPUTE WS-DCBP-REMAINING = 12 - DCBPIN-MONTHS-ELAPSED
092000         IF WS-DCBP-REMAINING < 1
092100             MOVE 1 TO WS-DCBP-REMAINING
092200     ELSE
092300         MOVE 12 TO WS-DCBP-REMAINING.
092400     COMPUTE WS-DCBP-MONTHLY-RISK ROUNDED =
092500         (WS-DCBP-LY-AVG - WS-DCBP-CY-RATIO) / WS-DCBP-REMAINING.
092600     COMPUTE WS-DCBP-DENOM = 1 + WS-DCBP-MONTHLY-RISK.
092700     IF (WS-DCBP-DENOM-R < 0.000000001) AND
092800        (WS-DCBP-DENOM-R > -0.000000001)
092900         IF WS-DCBP-DENOM < 0
093000             MOVE -0.000000001 TO WS-DCBP-DENOM
093100         ELSE
093200             MOVE 0.000000001 TO WS-DCBP-DENOM.
093300     COMPUTE WS-DCBP-COMPONENT ROUNDED = 1 / WS-DCBP-DENOM.
093400     IF WS-DCBP-COMPONENT < 0
093500         COMPUTE WS-DCBP-COMPONENT = 0 - WS-DCBP-COMPONENT.
093600     IF WS-DCBP-MONTHLY-RISK < 0
093700         COMPUTE WS-DCBP-ADJ-MULT ROUNDED = 1 - WS-DCBP-COMPONENT
093800         MOVE 'downside' TO WS-DCBP-RISK-DIRECTION
093900     ELSE
094000         COMPUTE WS-DCBP-ADJ-MULT ROUNDED = 1 + WS-DCBP-COMPONENT
094100         MOVE 'upside'   TO WS-DCBP-RISK-DIRECTION.
094200     COMPUTE WS-DCBP-ADJUSTED-BETA ROUNDED =
094300         DCBPIN-BETA * WS-DCBP-ADJ-MULT.
094400     COMPUTE WS-DCBP-BASELINE-CAPM ROUNDED =
094500         DCBPIN-RISK-FREE-RATE +
094600         ((DCBPIN-MARKET-RETURN-RATE - DCBPIN-RISK-FREE-RATE)
094700             * DCBPIN-BETA).
094800     COMPUTE WS-DCBP-ADJ-EXP-RETURN ROUNDED =
094900         (DCBPIN-RISK-FREE-RATE +
095000          ((DCBPIN-MARKET-RETURN-RATE - DCBPIN-RISK-FREE-RATE)
095100              * WS-DCBP-ADJUSTED-BETA))
095200         * WS-DCBP-REAL-GROWTH-ADJ.
095300     MOVE DCBPIN-ASSET-LABEL       TO DCBPOUT-ASSET-LABEL.
095400     MOVE WS-DCBP-PCT-FACTOR       TO DCBPOUT-GROWTH-PCT-FACTOR.
095500     MOVE WS-DCBP-REAL-GROWTH-ADJ  TO DCBPOUT-REAL-GROWTH-ADJ.
095600     MOVE WS-DCBP-LY-AVG           TO DCBPOUT-LY-AVG-PERFORMANCE.
095700     MOVE WS-DCBP-CY-RATIO         TO DCBPOUT-CY-LOG-RATIO.
095800     MOVE WS-DCBP-MONTHLY-RISK     TO DCBPOUT-MONTHLY-GROWTH-RISK.
095900     MOVE WS-DCBP-COMPONENT        TO DCBPOUT-RISK-ADJ-COMPONENT.
096000     MOVE WS-DCBP-ADJUSTED-BETA    TO DCBPOUT-ADJUSTED-BETA.
096100     MOVE WS-DCBP-BASELINE-CAPM    TO DCBPOUT-BASELINE-CAPM-RETURN.
096200     MOVE WS-DCBP-ADJ-EXP-RETURN   TO DCBPOUT-ADJ-EXPECTED-RETURN.
096300     MOVE WS-DCBP-RISK-DIRECTION   TO DCBPOUT-RISK-DIRECTION.
096400     WRITE DCBPOUT-REC.
096500 5300-DCBP-MAIN-EXIT.
096600     EXIT.
096700*
096800 5390-DCBP-SUMMARY-WRITE.
096900     MOVE 'Advanced Analytics'      TO SUMENT-SERIES.
097000     MOVE 'SEBIT-DCBPRA'            TO SUMENT-MODEL.
097100     MOVE WS-DCBP-ADJ-EXP-RETURN    TO SUMENT-HEADLINE-AMOUNT.
097200     MOVE 'KRW'                     TO SUMENT-CURRENCY.
097300     WRITE SUMENT-REC.
097400*
097500******************************************************************
097600*  5400-PSRAS-MAIN - PREPAID SERVICE REVENUE
097700******************************************************************
097800 5400-PSRAS-MAIN.
097900     COMPUTE WS-PSRAS-BASE-RATIO ROUNDED =
098000         (PSRASIN-PREPAID-COST-AVG-1Y * PSRASIN-SUBSCRIBER-COUNT)
098100         / PSRASIN-PREPAID-COST-TOT-1Y.
098200     IF WS-PSRAS-BASE-RATIO NOT > 0
098300         MOVE 0.000000001 TO WS-PSRAS-BASE-RATIO.
098400     IF PSRASIN-RETAINED-CONTR-COUNT < 0.000000001
098500         MOVE 1 TO WS-PSRAS-EXPONENT
098600     ELSE
098700         COMPUTE WS-PSRAS-EXPONENT ROUNDED =
098800             1 - (PSRASIN-NEW-CONTRACT-COUNT /
098900                  PSRASIN-RETAINED-CONTR-COUNT).
099000     MOVE WS-PSRAS-BASE-RATIO TO WS-PSRAS-PWR-BASE.
099100     CALL 'SEBITPWR' USING WS-PSRAS-PWR-BASE WS-PSRAS-EXPONENT
099200         WS-PSRAS-PWR-RESULT.
099300     MOVE WS-PSRAS-PWR-RESULT TO WS-PSRAS-RECOG-RATE.
099400     IF PSRASIN-NEW-SUBSCRIBER-COUNT NOT > 0
099500         COMPUTE WS-PSRAS-NEW-AVG-PAYMENT ROUNDED =
099600             PSRASIN-NEW-SUB-TOTAL-PAYMENT / 0.000000001
099700     ELSE
099800         COMPUTE WS-PSRAS-NEW-AVG-PAYMENT ROUNDED =
099900             PSRASIN-NEW-SUB-TOTAL-PAYMENT /
100000             PSRASIN-NEW-SUBSCRIBER-COUNT.
100100     COMPUTE WS-PSRAS-EXIST-PAYMENTS =
100200         PSRASIN-TOTAL-CUST-PAYMENTS - PSRASIN-CANCELLED-CUST-PMTS.
100300     COMPUTE WS-PSRAS-EXIST-COUNT =
100400         PSRASIN-TOTAL-SUBSCRIBERS - PSRASIN-CANCELLED-CUSTOMERS.
100500     IF WS-PSRAS-EXIST-COUNT-R < 0.000000001
100600         MOVE 0.000000001 TO WS-PSRAS-EXIST-COUNT.
100700     COMPUTE WS-PSRAS-EXIST-AVG-PAYMENT ROUNDED =
100800         WS-PSRAS-EXIST-PAYMENTS / WS-PSRAS-EXIST-COUNT.
100900     MOVE PSRASIN-CANCELLED-CUST-PMTS TO WS-SAFELOG-N.
101000     COMPUTE WS-SAFELOG-D =
101100         PSRASIN-NEW-SUB-TOTAL-PAYMENT + WS-PSRAS-EXIST-PAYMENTS.
101200     PERFORM 5205-SAFE-LOG.
101300     MOVE WS-SAFELOG-RESULT TO WS-PSRAS-COMPARE-IDX.
101400     IF WS-PSRAS-COMPARE-IDX >= 0
101500         COMPUTE WS-PSRAS-PAYMENT-MULT ROUNDED =
101600             1 - WS-PSRAS-COMPARE-IDX
101700     ELSE
101800         COMPUTE WS-PSRAS-PAYMENT-MULT ROUNDED =
101900             1 + (0 - WS-PSRAS-COMPARE-IDX).
102000     COMPUTE WS-PSRAS-BASELINE-AMT ROUNDED =
102100         PSRASIN-TOTAL-PREPD-UNEARNED * WS-PSRAS-PAYMENT-MULT.
102200     COMPUTE WS-PSRAS-ADJ-FACTOR ROUNDED = 1 - WS-PSRAS-RECOG-RATE.
102300     COMPUTE WS-PSRAS-BREAK-EVEN ROUNDED =
102400         ((WS-PSRAS-EXIST-AVG-PAYMENT + WS-PSRAS-NEW-AVG-PAYMENT)
102500             * WS-PSRAS-ADJ-FACTOR)
102600         - (WS-PSRAS-BASELINE-AMT * WS-PSRAS-ADJ-FACTOR).
102700     IF PSRASIN-VARIANCE-CE-ADJ NOT > 0.000000001 AND
102800        PSRASIN-VARIANCE-CE-ADJ NOT < -0.000000001
102900         MOVE 0 TO WS-PSRAS-BETA-FACTOR
103000     ELSE
103100         COMPUTE WS-PSRAS-BETA-FACTOR ROUNDED =
103200             PSRASIN-COVARIANCE-CE-PREPAID / PSRASIN-VARIANCE-CE-ADJ.
103300     COMPUTE WS-PSRAS-FINAL-REVENUE ROUNDED =
103400         (PSRASIN-TOTAL-CONTRACT-DEP * PSRASIN-CURRENT-YEAR-YIELD)
103500         + (WS-PSRAS-BREAK-EVEN * WS-PSRAS-BETA-FACTOR).
103600     MOVE PSRASIN-PORTFOLIO-LABEL  TO PSRASOUT-PORTFOLIO-LABEL.
103700     MOVE WS-PSRAS-RECOG-RATE      TO PSRASOUT-ASSUMED-RECOG-RATE.
103800     MOVE WS-PSRAS-COMPARE-IDX     TO PSRASOUT-PAYMENT-COMPARE-IDX.
103900     MOVE WS-PSRAS-NEW-AVG-PAYMENT TO PSRASOUT-NEW-SUB-AVG-PAYMENT.
104000     MOVE WS-PSRAS-EXIST-AVG-PAYMENT
104100         TO PSRASOUT-EXIST-SUB-AVG-PAYMENT.
104200     MOVE WS-PSRAS-BASELINE-AMT    TO PSRASOUT-PAYMENT-BASELINE-AMT.
104300     MOVE WS-PSRAS-BREAK-EVEN      TO PSRASOUT-PURE-PERF-BREAK-EVEN.
104400     MOVE WS-PSRAS-FINAL-REVENUE   TO PSRASOUT-FINAL-RECOG-REVENUE.
104500     WRITE PSRASOUT-REC.
104600 5400-PSRAS-MAIN-EXIT.
104700     EXIT.
104800*
104900 5490-PSRAS-SUMMARY-WRITE.
105000     MOVE 'Insurance & Service Revenue' TO SUMENT-SERIES.
105100     MOVE 'SEBIT-PSRAS'                 TO SUMENT-MODEL.
105200     MOVE WS-PSRAS-FINAL-REVENUE         TO SUMENT-HEADLINE-AMOUNT.
105300     MOVE 'KRW'                          TO SUMENT-CURRENCY.
105400     WRITE SUMENT-REC.
105500*
105600******************************************************************
105700*  5500-LSMRV-MAIN - PROBABILITY/COVARIANCE DERIVATIVE REVAL
105800******************************************************************
105900 5500-LSMRV-MAIN.
106000     COMPUTE WS-LSMRV-PROB-A ROUNDED =
106100         100 / LSMRVIN-PRICE-BAND-COUNT-A.
106200     COMPUTE WS-LSMRV-PROB-B ROUNDED =
106300         100 / LSMRVIN-PRICE-BAND-COUNT-B.
106400     COMPUTE WS-LSMRV-GROWTH-SUM =
106500         LSMRVIN-LAST-EVAL-GROWTH-A + LSMRVIN-LAST-EVAL-GROWTH-B.
106600     IF WS-LSMRV-GROWTH-SUM < 0.000000001 AND
106700        WS-LSMRV-GROWTH-SUM > -0.000000001
106800         MOVE 0.000000001 TO WS-LSMRV-GROWTH-SUM.
106900     MOVE LSMRVIN-LAST-EVAL-GROWTH-A TO WS-LSMRV-LN-ARG.
107000     IF WS-LSMRV-LN-ARG < 0.000000001
107100         MOVE 0.000000001 TO WS-LSMRV-LN-ARG.
107200     MOVE LSMRVIN-LAST-EVAL-GROWTH-B TO WS-LSMRV-GROWTH-MOD.
107300     IF WS-LSMRV-GROWTH-MOD < 0.000000001
107400         MOVE 0.000000001 TO WS-LSMRV-GROWTH-MOD.
107500     COMPUTE WS-LSMRV-LN-ARG ROUNDED =
107600         WS-LSMRV-LN-ARG / WS-LSMRV-GROWTH-MOD.
107700     CALL 'SEBITLN' USING WS-LSMRV-LN-ARG WS-LSMRV-LN-RESULT.
107800     MOVE WS-LSMRV-LN-RESULT TO WS-LSMRV-LOG-RATIO.
107900     IF WS-LSMRV-LOG-RATIO >= 0
108000         COMPUTE WS-LSMRV-GROWTH-MOD ROUNDED =
108100             1 + WS-LSMRV-LOG-RATIO
108200     ELSE
108300         COMPUTE WS-LSMRV-GROWTH-MOD ROUNDED =
108400             1 - (0 - WS-LSMRV-LOG-RATIO).
108500     IF WS-LSMRV-GROWTH-MOD < 0.000000001 AND
108600        WS-LSMRV-GROWTH-MOD > -0.000000001
108700         MOVE 0.000000001 TO WS-LSMRV-GROWTH-MOD.
108800     COMPUTE WS-LSMRV-GROWTH-CORR ROUNDED =
108900         (LSMRVIN-HIGHEST-PREF-A - LSMRVIN-HIGHEST-PREF-B) /
109000         (WS-LSMRV-GROWTH-SUM * WS-LSMRV-GROWTH-MOD).
109100     COMPUTE WS-LSMRV-ADJ-DENOM =
109200         LSMRVIN-STANDARD-SAMPLE-SIZE -
109300         (LSMRVIN-PRICE-BAND-CRIT-COUNT + LSMRVIN-TOTAL-STANDARD-USAGE).
109400     IF WS-LSMRV-ADJ-DENOM-R < 0.000000001 AND
109500        WS-LSMRV-ADJ-DENOM-R > -0.000000001
109600         MOVE 0.000000001 TO WS-LSMRV-ADJ-DENOM.
109700     COMPUTE WS-LSMRV-CUM-ADJ ROUNDED =
109800         WS-LSMRV-GROWTH-CORR / WS-LSMRV-ADJ-DENOM.
109900     PERFORM 5510-LSMRV-COVAR.
110000     IF LSMRVIN-ACCTS-RECEIVABLE-PREV NOT = 0
110100         COMPUTE WS-LSMRV-OPER-RATIO ROUNDED =
110200             LSMRVIN-OPERATING-PROFIT-PREV /
110300             LSMRVIN-ACCTS-RECEIVABLE-PREV
110400     ELSE
110500         MOVE 0.000000001 TO WS-LSMRV-OPER-RATIO.
110600     IF WS-LSMRV-OPER-RATIO < 0.000000001 AND
110700        WS-LSMRV-OPER-RATIO > -0.000000001
110800         MOVE 0.000000001 TO WS-LSMRV-OPER-RATIO.
110900     IF WS-LSMRV-WORK-COV = 0
111000         MOVE 0.000000001 TO WS-LSMRV-WORK-COV.
111100     COMPUTE WS-LSMRV-SQRT-ARG ROUNDED =
111200         (WS-LSMRV-OPER-RATIO / WS-LSMRV-WORK-COV) * LSMRVIN-ROI.
111300     IF WS-LSMRV-SQRT-ARG < 0
111400         MOVE 0 TO WS-LSMRV-SQRT-ARG.
111500     CALL 'SEBITSQR' USING WS-LSMRV-SQRT-ARG WS-LSMRV-SQRT-RESULT.
111600     MOVE WS-LSMRV-SQRT-RESULT TO WS-LSMRV-EXP-ARG.
111700     CALL 'SEBITEXP' USING WS-LSMRV-EXP-ARG WS-LSMRV-EXP-RESULT.
111800     MOVE WS-LSMRV-EXP-RESULT TO WS-LSMRV-OPER-ADJ.
111900     IF LSMRVIN-ESTIMATED-CASH-FLOW = 0
112000         MOVE 0.000000001 TO LSMRVIN-ESTIMATED-CASH-FLOW.
112100     COMPUTE WS-LSMRV-CF-RATIO ROUNDED =
112200         (LSMRVIN-MARKET-PRICE * LSMRVIN-ACTUAL-CASH-FLOW) /
112300         LSMRVIN-ESTIMATED-CASH-FLOW.
112400     COMPUTE WS-LSMRV-OPER-COMPONENT ROUNDED =
112500         WS-LSMRV-OPER-ADJ * WS-LSMRV-CF-RATIO.
112600     COMPUTE WS-LSMRV-NOISE-SUM =
112700         LSMRVIN-NOISE-FACTOR + LSMRVIN-DISCOUNT-RATE.
112800     IF WS-LSMRV-NOISE-SUM < 0.000000001 AND
112900        WS-LSMRV-NOISE-SUM > -0.000000001
113000         MOVE 0.000000001 TO WS-LSMRV-NOISE-SUM.
113100     COMPUTE WS-LSMRV-NOISE-COMPONENT ROUNDED =
113200         (1 / WS-LSMRV-NOISE-SUM) * WS-LSMRV-CUM-ADJ.
113300     IF LSMRVIN-CURR-TOTAL-CASH-FLOW = 0
113400         MOVE 0.000000001 TO LSMRVIN-CURR-TOTAL-CASH-FLOW.
113500     COMPUTE WS-LSMRV-INVEST-RATIO ROUNDED =
113600         LSMRVIN-CURR-INVEST-CASH-FLOW / LSMRVIN-CURR-TOTAL-CASH-FLOW.
113700     IF WS-LSMRV-INVEST-RATIO < 0
113800         COMPUTE WS-LSMRV-INVEST-RATIO =
113900             0 - WS-LSMRV-INVEST-RATIO.
114000     IF WS-LSMRV-INVEST-RATIO < 0.000000001
114100         MOVE 0.000000001 TO WS-LSMRV-INVEST-RATIO.
114200     MOVE LSMRVIN-CURR-INVEST-CASH-FLOW TO WS-LSMRV-LN-ARG.
114300     IF WS-LSMRV-LN-ARG < 0.000000001
114400         MOVE 0.000000001 TO WS-LSMRV-LN-ARG.
114500     MOVE LSMRVIN-PREV-INVEST-CASH-FLOW TO WS-LSMRV-EXP-ARG.
114600     IF WS-LSMRV-EXP-ARG < 0.000000001
114700         MOVE 0.000000001 TO WS-LSMRV-EXP-ARG.
114800     COMPUTE WS-LSMRV-LN-ARG ROUNDED =
114900         WS-LSMRV-LN-ARG / WS-LSMRV-EXP-ARG.
115000     CALL 'SEBITLN' USING WS-LSMRV-LN-ARG WS-LSMRV-LN-RESULT.
115100     IF WS-LSMRV-LN-RESULT >= 0
115200         COMPUTE WS-LSMRV-CF-EXPONENT ROUNDED =
115300             1 - WS-LSMRV-LN-RESULT
115400     ELSE
115500         COMPUTE WS-LSMRV-CF-EXPONENT ROUNDED =
115600             1 + (0 - WS-LSMRV-LN-RESULT).
115700     MOVE WS-LSMRV-INVEST-RATIO TO WS-LSMRV-PWR-BASE.
115800     CALL 'SEBITPWR' USING WS-LSMRV-PWR-BASE WS-LSMRV-CF-EXPONENT
115900         WS-LSMRV-PWR-RESULT.
116000     MOVE WS-LSMRV-PWR-RESULT TO WS-LSMRV-CF-COMPONENT.
116100     COMPUTE WS-LSMRV-EXPECTED-ADJ ROUNDED =
116200         WS-LSMRV-OPER-COMPONENT * WS-LSMRV-NOISE-COMPONENT *
116300         WS-LSMRV-CF-COMPONENT.
116400     COMPUTE WS-LSMRV-FINAL-AMOUNT ROUNDED =
116500         (LSMRVIN-HIGHEST-PREF-A + LSMRVIN-HIGHEST-PREF-B) *
116600         WS-LSMRV-EXPECTED-ADJ.
116700     MOVE LSMRVIN-EVALUATION-LABEL TO LSMRVOUT-EVALUATION-LABEL.
116800     MOVE WS-LSMRV-PROB-A          TO LSMRVOUT-PROB-DISTRIBUTION-A.
116900     MOVE WS-LSMRV-PROB-B          TO LSMRVOUT-PROB-DISTRIBUTION-B.
117000     MOVE WS-LSMRV-GROWTH-CORR     TO LSMRVOUT-GROWTH-CORRECTION.
117100     MOVE WS-LSMRV-CUM-ADJ         TO LSMRVOUT-CUMULATIVE-ADJ-VALUE.
117200     MOVE WS-LSMRV-EXPECTED-ADJ    TO LSMRVOUT-EXPECTED-ADJ-VALUE.
117300     MOVE WS-LSMRV-FINAL-AMOUNT    TO LSMRVOUT-FINAL-ADJ-AMOUNT.
117400     WRITE LSMRVOUT-REC.
117500 5500-LSMRV-MAIN-EXIT.
117600     EXIT.
117700*
117800*    5510-LSMRV-COVAR - SAMPLE COVARIANCE OF THE FIRST
117900*    MIN(LEN-A,LEN-B) PAIRED RETURNS, DIVISOR N-1.  FALLS BACK TO
118000*    EPSILON WHEN FEWER THAN 2 PAIRS ARE AVAILABLE.  THE GROWTH
118100*    TERM AGAINST LAST RUN'S COVARIANCE IS TAKEN THROUGH SEBITLN
118200*    THE SAME WAY AS EVERY OTHER LOG-RATIO STEP IN THIS SYSTEM.
118300 5510-LSMRV-COVAR.
118400     MOVE LSMRVIN-RETURNS-A-COUNT TO WS-PAIR-COUNT.
118500     IF LSMRVIN-RETURNS-B-COUNT < WS-PAIR-COUNT
118600         MOVE LSMRVIN-RETURNS-B-COUNT TO WS-PAIR-COUNT.
118700     IF WS-PAIR-COUNT < 2
118800         MOVE 0.000000001 TO WS-LSMRV-SAMPLE-COV
118900     ELSE
119000         MOVE 0 TO WS-LSMRV-MEAN-A
119100         MOVE 0 TO WS-LSMRV-MEAN-B
119200         PERFORM 5511-LSMRV-SUM-PAIR VARYING WS-PAIR-IX
119300             FROM 1 BY 1 UNTIL WS-PAIR-IX > WS-PAIR-COUNT
119400         COMPUTE WS-LSMRV-MEAN-A ROUNDED =
119500             WS-LSMRV-MEAN-A / WS-PAIR-COUNT
119600         COMPUTE WS-LSMRV-MEAN-B ROUNDED =
119700             WS-LSMRV-MEAN-B / WS-PAIR-COUNT
119800         MOVE 0 TO WS-LSMRV-COV-SUM
119900         PERFORM 5512-LSMRV-COV-TERM VARYING WS-PAIR-IX
120000             FROM 1 BY 1 UNTIL WS-PAIR-IX > WS-PAIR-COUNT
120100         COMPUTE WS-LSMRV-SAMPLE-COV ROUNDED =
120200             WS-LSMRV-COV-SUM / (WS-PAIR-COUNT - 1).
120300     IF WS-LSMRV-SAMPLE-COV < 0.000000001 AND
120400        WS-LSMRV-SAMPLE-COV > -0.000000001
120500         MOVE 0.000000001 TO WS-LSMRV-SAMPLE-COV.
120600     MOVE WS-LSMRV-SAMPLE-COV TO WS-LSMRV-LN-ARG.
120700     IF WS-LSMRV-LN-ARG < 0
120800         COMPUTE WS-LSMRV-LN-ARG = 0 - WS-LSMRV-LN-ARG.
120900     IF WS-LSMRV-LN-ARG < 0.000000001
121000         MOVE 0.000000001 TO WS-LSMRV-LN-ARG.
121100     MOVE LSMRVIN-PREVIOUS-COVARIANCE TO WS-LSMRV-EXP-ARG.
121200     IF WS-LSMRV-EXP-ARG < 0
121300         COMPUTE WS-LSMRV-EXP-ARG = 0 - WS-LSMRV-EXP-ARG.
121400     IF WS-LSMRV-EXP-ARG < 0.000000001
121500         MOVE 0.000000001 TO WS-LSMRV-EXP-ARG.
121600     COMPUTE WS-LSMRV-LN-ARG ROUNDED =
121700         WS-LSMRV-LN-ARG / WS-LSMRV-EXP-ARG.
121800     CALL 'SEBITLN' USING WS-LSMRV-LN-ARG WS-LSMRV-LN-RESULT.
121900     MOVE WS-LSMRV-LN-RESULT TO WS-LSMRV-COV-GROWTH.
122000     IF WS-LSMRV-COV-GROWTH < 0.000000001 AND
122100        WS-LSMRV-COV-GROWTH > -0.000000001
122200         MOVE 0.000000001 TO WS-LSMRV-COV-GROWTH.
122300     MOVE WS-LSMRV-COV-GROWTH TO WS-LSMRV-WORK-COV.
122400     IF WS-LSMRV-WORK-COV < 0
122500         COMPUTE WS-LSMRV-WORK-COV = 0 - WS-LSMRV-WORK-COV.
122600     IF WS-LSMRV-SAMPLE-COV < 0
122700         COMPUTE WS-LSMRV-WORK-COV = 0 - WS-LSMRV-WORK-COV.
122800*
122900 5511-LSMRV-SUM-PAIR.
123000     ADD LSMRVIN-RETURNS-A-TBL (WS-PAIR-IX) TO WS-LSMRV-MEAN-A.
123100     ADD LSMRVIN-RETURNS-B-TBL (WS-PAIR-IX) TO WS-LSMRV-MEAN-B.
123200*
123300 5512-LSMRV-COV-TERM.
123400     COMPUTE WS-LSMRV-COV-SUM ROUNDED = WS-LSMRV-COV-SUM +
123500         ((LSMRVIN-RETURNS-A-TBL (WS-PAIR-IX) - WS-LSMRV-MEAN-A) *
123600          (LSMRVIN-RETURNS-B-TBL (WS-PAIR-IX) - WS-LSMRV-MEAN-B)).
123700*
123800 5590-LSMRV-SUMMARY-WRITE.
123900     MOVE 'Probability Revaluation'  TO SUMENT-SERIES.
124000     MOVE 'SEBIT-LSMRV'              TO SUMENT-MODEL.
124100     MOVE WS-LSMRV-FINAL-AMOUNT      TO SUMENT-HEADLINE-AMOUNT.
124200     MOVE 'KRW'                      TO SUMENT-CURRENCY.
124300     WRITE SUMENT-REC.
124400*
124500 9000-END-RTN.
124600     DISPLAY 'TCTB RECORDS READ     =' WS-TCTB-REC-CTR UPON CRT.
124700     DISPLAY 'TCTB RECORDS REJECTED =' WS-TCTB-REJECT-CTR UPON CRT.
124800     DISPLAY 'CPMRV RECORDS READ    =' WS-CPMRV-REC-CTR UPON CRT.
124900     DISPLAY 'CPMRV RECORDS REJECTED=' WS-CPMRV-REJECT-CTR UPON CRT.
125000     DISPLAY 'DCBP RECORDS READ     =' WS-DCBP-REC-CTR UPON CRT.
125100     DISPLAY 'DCBP RECORDS REJECTED =' WS-DCBP-REJECT-CTR UPON CRT.
125200     DISPLAY 'PSRAS RECORDS READ    =' WS-PSRAS-REC-CTR UPON CRT.
125300     DISPLAY 'PSRAS RECORDS REJECTED=' WS-PSRAS-REJECT-CTR UPON CRT.
125400     DISPLAY 'LSMRV RECORDS READ    =' WS-LSMRV-REC-CTR UPON CRT.
125500     DISPLAY 'LSMRV RECORDS REJECTED=' WS-LSMRV-REJECT-CTR UPON CRT.
125600     CLOSE TCTB-IN-FILE TCTB-OUT-FILE CPMRV-IN-FILE CPMRV-OUT-FILE
125700           DCBP-IN-FILE DCBP-OUT-FILE PSRAS-IN-FILE PSRAS-OUT-FILE
125800           LSMRV-IN-FILE LSMRV-OUT-FILE SUMMARY-OUT-FILE.
125900     STOP RUN.
