000100******************************************************************
000200* LAMOUT  -  SEBIT-LAM DETAIL OUTPUT
000300* REC-CODE 'H' CARRIES THE TWO RUN TOTALS ONCE PER LEASE;
000400* REC-CODE 'D' IS ONE SCHEDULE LINE PER PERIOD 1..LEASE-TERM.
000500******************************************************************
000600 01  LAMOUT-REC.
000700     05  LAMOUT-REC-CODE                PIC X.
000800         88  LAMOUT-IS-HEADER-REC           VALUE 'H'.
000900         88  LAMOUT-IS-DETAIL-REC           VALUE 'D'.
001000     05  LAMOUT-LEASE-LABEL             PIC X(20).
001100     05  LAMOUT-LEASE-LABEL-R REDEFINES LAMOUT-LEASE-LABEL.
001200         10  LAMOUT-CONTRACT-NUMBER     PIC X(14).
001300         10  LAMOUT-AMENDMENT-SUFFIX    PIC X(6).
001400     05  LAMOUT-PERIOD-INDEX            PIC 9(2).
001500     05  LAMOUT-OPENING-BALANCE         PIC S9(13)V99 COMP-3.
001600     05  LAMOUT-CLOSING-BALANCE         PIC S9(13)V99 COMP-3.
001700     05  FILLER                         PIC X(10).
001800     05  LAMOUT-DAILY-LEASE-AMORT       PIC S9(11)V9(4) COMP-3.
001900     05  LAMOUT-USAGE-RATIO             PIC S9(7)V9(4) COMP-3.
002000     05  LAMOUT-INTEREST-EXPENSE        PIC S9(13)V99 COMP-3.
002100     05  LAMOUT-MARKET-CHANGE-INDEX     PIC S9(7)V9(6) COMP-3.
002200     05  LAMOUT-MARKET-SENSITIVITY      PIC S9(7)V9(4) COMP-3.
002300     05  LAMOUT-BASELINE-REVAL-VALUE    PIC S9(13)V99 COMP-3.
002400     05  LAMOUT-TRIGGER-STAGE           PIC X(5).
002500*    NUMERIC VIEW OF THE TRIGGER STAGE - THE STAGE CODE IS ALWAYS
002600*    A DIGIT STRING ('00100', '00200', ETC) AND THE STAGE-ORDER
002700*    CHECK IN THE RECONCILIATION EXTRACT COMPARES IT NUMERICALLY.
002800     05  LAMOUT-TRIGGER-STAGE-R REDEFINES LAMOUT-TRIGGER-STAGE
002900                                        PIC 9(5).
003000     05  LAMOUT-POST-TRIGGER-VALUE      PIC S9(13)V99 COMP-3.
003100     05  LAMOUT-REVAL-GAIN-LOSS         PIC S9(13)V99 COMP-3.
003200     05  FILLER                         PIC X(10).
003300     05  LAMOUT-TOTAL-REVAL-GAIN-LOSS   PIC S9(13)V99 COMP-3.
003400     05  LAMOUT-TOTAL-INTEREST-EXPENSE  PIC S9(13)V99 COMP-3.
003500*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
003600*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
003700*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
003800*    EVERY RECORD DOWNSTREAM.
003900     05  FILLER                         PIC X(150).
