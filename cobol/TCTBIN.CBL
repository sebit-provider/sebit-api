000100******************************************************************
000200* TCTBIN  -  SEBIT-TCT-BEAM (COST/PROFIT WAVE ANALYSIS) INPUT
000300* UP TO 5 YEARS, FIXED/VARIABLE/OPERATING-PROFIT SERIES ALL THE
000400* SAME LENGTH (TCTBIN-YEAR-COUNT).
000500******************************************************************
000600 01  TCTBIN-REC.
000700     05  TCTBIN-MODEL-LABEL             PIC X(20).
000800     05  TCTBIN-MODEL-LABEL-R REDEFINES TCTBIN-MODEL-LABEL.
000900         10  TCTBIN-MODEL-TAG           PIC X(14).
001000         10  TCTBIN-MODEL-SUFFIX        PIC X(6).
001100     05  TCTBIN-YEAR-COUNT              PIC 9(1).
001200*    CHARACTER VIEW OF THE YEAR COUNT - THE WAVE-RUN CONSOLE
001300*    MESSAGE PRINTS IT AS TEXT ALONGSIDE THE MODEL TAG.
001400     05  TCTBIN-YEAR-COUNT-R REDEFINES TCTBIN-YEAR-COUNT
001500                                        PIC X(1).
001600     05  FILLER                         PIC X(9).
001700     05  TCTBIN-YEAR-TBL OCCURS 5 TIMES.
001800         10  TCTBIN-FIXED-COST          PIC S9(13)V99 COMP-3.
001900         10  TCTBIN-VARIABLE-COST       PIC S9(13)V99 COMP-3.
002000         10  TCTBIN-OPERATING-PROFIT    PIC S9(13)V99 COMP-3.
002100         10  FILLER                     PIC X(4).
002200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002500*    EVERY RECORD DOWNSTREAM.
002600     05  FILLER                         PIC X(160).
