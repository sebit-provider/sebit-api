000100******************************************************************
000200* FAREXOUT - SEBIT-FAREX DETAIL OUTPUT, ONE REC PER INPUT REC
000300******************************************************************
000400 01  FAREXOUT-REC.
000500     05  FAREXOUT-CONTRACT-ID           PIC X(20).
000600     05  FAREXOUT-CONTRACT-ID-R REDEFINES FAREXOUT-CONTRACT-ID.
000700         10  FAREXOUT-CONTRACT-NUMBER   PIC X(14).
000800         10  FAREXOUT-CONTRACT-SUFFIX   PIC X(6).
000900     05  FAREXOUT-LY-TRADE-RATIO        PIC S9(7)V9(6) COMP-3.
001000     05  FAREXOUT-CY-TRADE-RATIO        PIC S9(7)V9(6) COMP-3.
001100     05  FAREXOUT-EXPORT-IMPORT-BETA    PIC S9(7)V9(6) COMP-3.
001200     05  FAREXOUT-ADJUSTMENT-INDICATOR  PIC S9(7)V9(6) COMP-3.
001300     05  FILLER                         PIC X(15).
001400     05  FAREXOUT-INFLATION-ADJ-RATE    PIC S9(7)V9(6) COMP-3.
001500     05  FAREXOUT-FINAL-ADJUSTED-RATE   PIC S9(7)V9(6) COMP-3.
001600     05  FAREXOUT-REVALUATION-AMOUNT    PIC S9(13)V99 COMP-3.
001700*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001800*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
001900*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002000*    EVERY RECORD DOWNSTREAM.
002100     05  FILLER                         PIC X(185).
