000100******************************************************************
000200* TCTBOUT -  SEBIT-TCT-BEAM DETAIL OUTPUT
000300* REC-CODE 'H' CARRIES THE RUN TOTALS AND BREAK-EVEN YEAR ONCE;
000400* REC-CODE 'D' IS ONE WAVE-ANALYSIS LINE PER YEAR PROCESSED.
000500******************************************************************
000600 01  TCTBOUT-REC.
000700     05  TCTBOUT-REC-CODE               PIC X.
000800         88  TCTBOUT-IS-HEADER-REC          VALUE 'H'.
000900         88  TCTBOUT-IS-DETAIL-REC          VALUE 'D'.
001000     05  TCTBOUT-MODEL-LABEL            PIC X(20).
001100     05  TCTBOUT-MODEL-LABEL-R REDEFINES TCTBOUT-MODEL-LABEL.
001200         10  TCTBOUT-MODEL-TAG          PIC X(14).
001300         10  TCTBOUT-MODEL-SUFFIX       PIC X(6).
001400     05  TCTBOUT-EVALUATION-YEARS       PIC 9(1).
001500     05  TCTBOUT-CUM-FIXED-COST         PIC S9(13)V99 COMP-3.
001600     05  TCTBOUT-CUM-VARIABLE-COST      PIC S9(13)V99 COMP-3.
001700     05  TCTBOUT-CUM-OPERATING-PROFIT   PIC S9(13)V99 COMP-3.
001800     05  TCTBOUT-BREAK-EVEN-YEAR-FLAG   PIC X.
001900        88  TCTBOUT-IS-BREAK-EVEN-YEAR     VALUE 'Y'.
002000        88  TCTBOUT-NOT-BREAK-EVEN-YEAR    VALUE 'N'.
002100     05  TCTBOUT-BREAK-EVEN-YEAR-IDX    PIC 9(1).
002200     05  FILLER                         PIC X(10).
002300     05  TCTBOUT-YEAR-INDEX             PIC 9(1).
002400     05  TCTBOUT-FIXED-COST             PIC S9(13)V99 COMP-3.
002500     05  TCTBOUT-VARIABLE-COST          PIC S9(13)V99 COMP-3.
002600     05  TCTBOUT-OPERATING-PROFIT       PIC S9(13)V99 COMP-3.
002700     05  TCTBOUT-TOTAL-COST             PIC S9(13)V99 COMP-3.
002800     05  TCTBOUT-FIXED-RATIO            PIC S9(7)V9(6) COMP-3.
002900     05  TCTBOUT-VARIABLE-RATIO         PIC S9(7)V9(6) COMP-3.
003000     05  TCTBOUT-FIXED-CHANGE           PIC S9(7)V9(6) COMP-3.
003100     05  TCTBOUT-VARIABLE-CHANGE        PIC S9(7)V9(6) COMP-3.
003200     05  TCTBOUT-ANGLE-ADJUSTMENT-DEG   PIC S9(7)V9(6) COMP-3.
003300     05  TCTBOUT-FIXED-WAVE             PIC S9(7)V9(6) COMP-3.
003400     05  TCTBOUT-VARIABLE-WAVE          PIC S9(7)V9(6) COMP-3.
003500     05  TCTBOUT-PROFIT-RATIO           PIC S9(7)V9(6) COMP-3.
003600     05  TCTBOUT-BASELINE-ANGLE-DEG     PIC S9(7)V9(6) COMP-3.
003700     05  TCTBOUT-ADJUSTED-ANGLE-DEG     PIC S9(7)V9(6) COMP-3.
003800     05  TCTBOUT-PROFIT-WAVE            PIC S9(7)V9(6) COMP-3.
003900     05  TCTBOUT-BREAK-EVEN-REACHED     PIC X.
004000        88  TCTBOUT-HAS-REACHED-BREAK-EVEN VALUE 'Y'.
004100        88  TCTBOUT-NOT-REACHED-BREAK-EVEN VALUE 'N'.
004200     05  TCTBOUT-BREAK-EVEN-CROSSED     PIC X.
004300        88  TCTBOUT-HAS-CROSSED-BREAK-EVEN VALUE 'Y'.
004400        88  TCTBOUT-NOT-CROSSED-BREAK-EVEN VALUE 'N'.
004500     05  TCTBOUT-NOTES                  PIC X(80).
004600*    RESERVED GROWTH SPACE - SAME STANDARD BLOCK ALLOWANCE HABIT
004700*    AS THE OTHER DETAIL-OUTPUT RECORDS IN THIS FEED FAMILY.
004800     05  FILLER                         PIC X(140).
