000100******************************************************************
000200* CPMRVOUT - SEBIT-CPMRV DETAIL OUTPUT, ONE REC PER INPUT REC
000300******************************************************************
000400 01  CPMRVOUT-REC.
000500     05  CPMRVOUT-ASSET-LABEL           PIC X(20).
000600     05  CPMRVOUT-ASSET-LABEL-R REDEFINES CPMRVOUT-ASSET-LABEL.
000700         10  CPMRVOUT-ASSET-TAG         PIC X(14).
000800         10  CPMRVOUT-ASSET-SUFFIX      PIC X(6).
000900     05  CPMRVOUT-LY-AVG-PERFORMANCE    PIC S9(7)V9(6) COMP-3.
001000     05  CPMRVOUT-CY-LOG-RATIO          PIC S9(7)V9(6) COMP-3.
001100     05  CPMRVOUT-MONTHLY-GROWTH-RISK   PIC S9(7)V9(6) COMP-3.
001200     05  CPMRVOUT-RELATIVE-ASSET-RISK   PIC S9(7)V9(6) COMP-3.
001300     05  FILLER                         PIC X(15).
001400     05  CPMRVOUT-RISK-DIRECTION        PIC X(8).
001500        88  CPMRVOUT-RISK-IS-UPSIDE        VALUE 'upside  '.
001600        88  CPMRVOUT-RISK-IS-DOWNSIDE      VALUE 'downside'.
001700     05  CPMRVOUT-ADJUSTED-CRYPTO-VALUE PIC S9(13)V99 COMP-3.
001800*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
001900*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002000*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002100*    EVERY RECORD DOWNSTREAM.
002200     05  FILLER                         PIC X(185).
