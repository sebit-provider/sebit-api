000100******************************************************************
000200* CEEMOUT -  SEBIT-CEEM DETAIL OUTPUT, ONE RECORD PER INPUT RECORD
000300******************************************************************
000400 01  CEEMOUT-REC.
000500     05  CEEMOUT-EXPENSE-LABEL          PIC X(20).
000600     05  CEEMOUT-EXPENSE-LABEL-R REDEFINES CEEMOUT-EXPENSE-LABEL.
000700         10  CEEMOUT-EXPENSE-TAG        PIC X(14).
000800         10  CEEMOUT-EXPENSE-SUFFIX     PIC X(6).
000900     05  CEEMOUT-DAILY-AVG-USAGE-UNITS  PIC S9(9)V9(6) COMP-3.
001000     05  CEEMOUT-STD-VALUE-NON-QUANT    PIC S9(13)V99 COMP-3.
001100     05  CEEMOUT-STD-VALUE-QUANT-FLAG   PIC X.
001200        88  CEEMOUT-STD-VALUE-QUANT-USED   VALUE 'Y'.
001300        88  CEEMOUT-STD-VALUE-QUANT-NOT-USED VALUE 'N'.
001400     05  CEEMOUT-STD-VALUE-QUANT        PIC S9(13)V99 COMP-3.
001500     05  FILLER                         PIC X(10).
001600     05  CEEMOUT-SELECTED-STD-VALUE     PIC S9(13)V99 COMP-3.
001700     05  CEEMOUT-TOTAL-USAGE-VALUE      PIC S9(13)V99 COMP-3.
001800     05  CEEMOUT-FINAL-REVAL-VALUE      PIC S9(13)V99 COMP-3.
001900     05  CEEMOUT-USAGE-CHANGE-RATE      PIC S9(7)V9(6) COMP-3.
002000     05  CEEMOUT-MARKET-CHANGE-INDEX    PIC S9(7)V9(6) COMP-3.
002100     05  CEEMOUT-MARKET-SENSITIVITY     PIC S9(7)V9(6) COMP-3.
002200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002500*    EVERY RECORD DOWNSTREAM.
002600     05  FILLER                         PIC X(160).
