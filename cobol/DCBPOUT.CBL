000100******************************************************************
000200* DCBPOUT -  SEBIT-DCBPRA DETAIL OUTPUT, ONE REC PER INPUT REC
000300******************************************************************
000400 01  DCBPOUT-REC.
000500     05  DCBPOUT-ASSET-LABEL            PIC X(20).
000600     05  DCBPOUT-ASSET-LABEL-R REDEFINES DCBPOUT-ASSET-LABEL.
000700         10  DCBPOUT-ASSET-TAG          PIC X(14).
000800         10  DCBPOUT-ASSET-SUFFIX       PIC X(6).
000900     05  DCBPOUT-GROWTH-PCT-FACTOR      PIC S9(9)V9(6) COMP-3.
001000     05  DCBPOUT-REAL-GROWTH-ADJ        PIC S9(9)V9(6) COMP-3.
001100     05  DCBPOUT-LY-AVG-PERFORMANCE     PIC S9(9)V9(6) COMP-3.
001200     05  DCBPOUT-CY-LOG-RATIO           PIC S9(9)V9(6) COMP-3.
001300     05  FILLER                         PIC X(15).
001400     05  DCBPOUT-MONTHLY-GROWTH-RISK    PIC S9(9)V9(6) COMP-3.
001500     05  DCBPOUT-RISK-ADJ-COMPONENT     PIC S9(9)V9(6) COMP-3.
001600     05  DCBPOUT-ADJUSTED-BETA          PIC S9(9)V9(6) COMP-3.
001700     05  DCBPOUT-BASELINE-CAPM-RETURN   PIC S9(9)V9(6) COMP-3.
001800     05  DCBPOUT-ADJ-EXPECTED-RETURN    PIC S9(9)V9(6) COMP-3.
001900     05  DCBPOUT-RISK-DIRECTION         PIC X(8).
002000        88  DCBPOUT-RISK-IS-UPSIDE         VALUE 'upside  '.
002100        88  DCBPOUT-RISK-IS-DOWNSIDE       VALUE 'downside'.
002200*    RESERVED GROWTH SPACE - THIS SHOP PADS EVERY FIXED FEED RECORD
002300*    OUT TO THE STANDARD BLOCK ALLOWANCE RATHER THAN TRIMMING TO THE
002400*    EXACT FIELD COUNT, SO A NEW FIELD DOES NOT FORCE A REBUILD OF
002500*    EVERY RECORD DOWNSTREAM.
002600     05  FILLER                         PIC X(175).
